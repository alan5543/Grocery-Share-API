000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DEBT-NETTING-ENGINE.
000030 AUTHOR.  T. MACINTYRE.
000040 INSTALLATION.  GREENFIELD DATA PROCESSING CENTER.
000050 DATE-WRITTEN.  11/02/1988.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* CHANGE LOG                                                    *
000100*  11/02/88  TMC   ORIGINAL - NET EACH RECEIPT-POSTER SPLIT      *
000110*                   INTO THE PAIRWISE DEBT FILE.  RQST 0202.    *
000120*  04/14/89  TMC   ADDED REVERSE-DIRECTION CANCEL/FLIP LOGIC -   *
000130*                   A NEW SPLIT CAN NOW PAY DOWN OR OVERTAKE AN  *
000140*                   EXISTING DEBT IN THE OPPOSITE DIRECTION.     *
000150*                   RQST 0223.                                  *
000160*  08/30/91  SPK   SELF-OWED SPLITS (DEBTOR = CREDITOR) ARE      *
000170*                   NOW SKIPPED RATHER THAN WRITTEN AS A ZERO    *
000180*                   DEBT RECORD.  RQST 0298.                    *
000190*  05/06/94  SPK   DEBT FILE CONVERTED FROM SEQUENTIAL MASTER    *
000200*                   TO INDEXED (VSAM-STYLE KEY) SO PAYMENT       *
000210*                   PROCESSING CAN RANDOM-ACCESS ONE DEBT.       *
000220*                   RQST 0361.                                  *
000230*  02/09/96  JK    ZERO-RESULT DEBTS ARE NOW DELETED INSTEAD OF  *
000240*                   BEING LEFT ON FILE AT 0.00.  RQST 0402.     *
000250*  08/21/98  JK    YEAR 2000 REVIEW - NO DATE MATH IN THIS       *
000260*                   PROGRAM.  NO CHANGES REQUIRED.  SIGNED OFF   *
000270*                   PER Y2K PROJECT PLAN 98-114.                *
000280*  07/22/03  DW    CONTROL TOTALS EXPANDED TO SEPARATE NEW /     *
000290*                   UPDATED / DELETED / FLIPPED DEBT COUNTS.     *
000300*                   RQST 0611.                                  *
000310*  09/18/05  DW    SPLIT FILE CARRIES NO GROUP-ID OF ITS OWN -   *
000320*                   THE DEBTOR'S ROSTER ENTRY IS LOOKED UP TO    *
000330*                   RECOVER THE GROUP FOR THE DEBT KEY, SAME AS  *
000340*                   RECEIPT-POSTER DOES FOR VALIDATION.  RQST    *
000350*                   0655.                                       *
000355*  02/14/11  DW    SPLIT FD WIDENED TO 180 BYTES TO MATCH THE     *
000356*                   LAYOUT RECEIPT-POSTER NOW WRITES.  THE NEW    *
000357*                   TRAILING FIELDS ARE NOT USED HERE AND ARE     *
000358*                   CARRIED AS FILLER.  RQST 0842.                *
000360*****************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS DN-ALPHA-CLASS IS "A" THRU "Z"
000420     UPSI-0 ON STATUS IS DN-TEST-RUN-SW.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT DN-MEMBER-FILE ASSIGN TO MEMBFL
000460         ORGANIZATION IS SEQUENTIAL.
000470     SELECT DN-SPLIT-FILE ASSIGN TO SPLITFL
000480         ORGANIZATION IS SEQUENTIAL.
000490     SELECT DN-DEBT-FILE ASSIGN TO DEBTFL
000500         ORGANIZATION IS INDEXED
000510         ACCESS MODE IS DYNAMIC
000520         RECORD KEY IS DN-DEBT-KEY
000530         FILE STATUS IS DN-DEBT-STATUS.
000540     SELECT DN-CONTROL-LIST ASSIGN TO NETRPT.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*****************************************************************
000580* ROSTER - SAME 36-BYTE LAYOUT RECEIPT-POSTER READS, LOADED     *
000590* HERE PURELY TO RECOVER EACH SPLIT'S GROUP-ID.                 *
000600*****************************************************************
000610 FD  DN-MEMBER-FILE
000620     LABEL RECORD IS STANDARD
000630     RECORD CONTAINS 36 CHARACTERS
000640     DATA RECORD IS DN-MEMBER-REC.
000650 01  DN-MEMBER-REC.
000660     05  GM-MEMBER-ID           PIC X(08).
000670     05  GM-GROUP-ID            PIC X(08).
000680     05  GM-MEMBER-NAME         PIC X(19).
000690     05  FILLER                 PIC X(01).
000700*****************************************************************
000710* SPLIT FILE - WRITTEN BY RECEIPT-POSTER, READ HERE IN CREATION *
000720* ORDER SO THE NETTING RULES APPLY IN THE SAME SEQUENCE THE     *
000730* RECEIPTS WERE POSTED.                                         *
000740*****************************************************************
000750 FD  DN-SPLIT-FILE
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 180 CHARACTERS
000780     DATA RECORD IS DN-SPLIT-REC.
000790 01  DN-SPLIT-REC.
000800     05  SP-ITEM-ID             PIC X(08).
000810     05  SP-MEMBER-ID           PIC X(08).
000820     05  SP-AMOUNT              PIC S9(08)V99.
000830     05  SP-PAID-BY             PIC X(08).
000840     05  SP-CATEGORY            PIC X(25).
000850     05  SP-DATE                PIC 9(08).
000851     05  FILLER                 PIC X(30).
000852     05  FILLER                 PIC X(20).
000853     05  FILLER                 PIC X(10).
000854     05  FILLER                 PIC X(10).
000855     05  FILLER                 PIC X(06).
000856     05  FILLER                 PIC X(30).
000860     05  FILLER                 PIC X(07).
000870*****************************************************************
000880* DEBT FILE - ONE RECORD PER GROUP/DEBTOR/CREDITOR PAIR.  A     *
000890* PAIR NEVER HAS DEBTS IN BOTH DIRECTIONS AT ONCE - SEE THE     *
000900* NETTING RULES BELOW.                                          *
000910*****************************************************************
000920 FD  DN-DEBT-FILE
000930     LABEL RECORD IS STANDARD
000940     RECORD CONTAINS 40 CHARACTERS
000950     DATA RECORD IS DN-DEBT-REC.
000960 01  DN-DEBT-REC.
000970     05  DN-DEBT-KEY.
000980         10  DB-GROUP-ID        PIC X(08).
000990         10  DB-DEBTOR-ID       PIC X(08).
001000         10  DB-CREDITOR-ID     PIC X(08).
001010     05  DB-AMOUNT              PIC S9(08)V99.
001020     05  DB-FILLER              PIC X(08).
001030*****************************************************************
001040* ALTERNATE VIEW OF THE DEBT RECORD, SPLIT OUT AS GROUP+DEBTOR  *
001050* VERSUS CREDITOR+AMOUNT SO A FUTURE GROUP-LEVEL CONTROL BREAK  *
001060* (ONE LISTING PAGE PER GROUP) CAN TEST THE FIRST HALF ALONE.   *
001070*****************************************************************
001080 01  DN-DEBT-REC-ALT-VIEW REDEFINES DN-DEBT-REC.
001090     05  DA-GROUP-DEBTOR        PIC X(16).
001100     05  DA-CREDITOR-ID         PIC X(08).
001110     05  DA-AMOUNT-VIEW         PIC S9(08)V99.
001120     05  FILLER                 PIC X(08).
001130*****************************************************************
001140* CONTROL LISTING - SUMMARY LINE PER SPLIT PROCESSED, PLUS      *
001150* A CONTROL-TOTAL TRAILER.  RQST 0611.                          *
001160*****************************************************************
001170 FD  DN-CONTROL-LIST
001180     LABEL RECORD IS OMITTED
001190     RECORD CONTAINS 132 CHARACTERS
001200     DATA RECORD IS DN-CTL-PRTLINE.
001210 01  DN-CTL-PRTLINE             PIC X(132).
001220 WORKING-STORAGE SECTION.
001230 01  DN-SWITCHES.
001240     05  DN-EOF-SW              PIC X(03)      VALUE "NO ".
001250         88  DN-EOF                            VALUE "YES".
001260     05  DN-TEST-RUN-SW         PIC X(01)      VALUE "N".
001270         88  DN-TEST-RUN                       VALUE "Y".
001280 77  DN-DEBT-STATUS             PIC X(02)      VALUE "00".
001290     88  DN-DEBT-OK                            VALUE "00".
001300     88  DN-DEBT-NOT-FOUND                     VALUE "23".
001310 77  DN-LINE-COUNT              PIC S9(03) COMP VALUE ZERO.
001320 77  DN-PAGE-COUNT              PIC S9(03) COMP VALUE ZERO.
001330 01  DN-COUNTERS                COMP.
001340     05  DN-SPLITS-READ         PIC S9(07)     VALUE ZERO.
001350     05  DN-SELF-OWED-SKIPPED   PIC S9(07)     VALUE ZERO.
001360     05  DN-DEBTS-CREATED       PIC S9(07)     VALUE ZERO.
001370     05  DN-DEBTS-UPDATED       PIC S9(07)     VALUE ZERO.
001380     05  DN-DEBTS-DELETED       PIC S9(07)     VALUE ZERO.
001390     05  DN-DEBTS-FLIPPED       PIC S9(07)     VALUE ZERO.
001400*****************************************************************
001410* ROSTER TABLE, LOADED ONCE AT START-UP AND SEARCHED FOR EACH   *
001420* SPLIT'S DEBTOR, THE SAME TECHNIQUE RECEIPT-POSTER USES.       *
001430*****************************************************************
001440 01  DN-MEMBER-TABLE.
001450     05  DN-MEMBER-ENTRY OCCURS 500 TIMES
001460             INDEXED BY DN-MEM-IX.
001470         10  DN-TBL-MEMBER-ID   PIC X(08).
001480         10  DN-TBL-GROUP-ID    PIC X(08).
001490 01  DN-MEMBER-KEY-VIEW REDEFINES DN-MEMBER-TABLE.
001500     05  DN-TBL-KEY-ENTRY OCCURS 500 TIMES
001510             INDEXED BY DN-KEY-IX.
001520         10  DN-TBL-KEY-ID      PIC X(16).
001530 77  DN-MEMBER-COUNT             PIC S9(05) COMP VALUE ZERO.
001540 01  DN-WORK-AREA.
001550     05  DN-FORWARD-KEY.
001560         10  DN-FK-GROUP-ID     PIC X(08).
001570         10  DN-FK-DEBTOR-ID    PIC X(08).
001580         10  DN-FK-CREDITOR-ID  PIC X(08).
001590     05  DN-REVERSE-KEY.
001600         10  DN-RK-GROUP-ID     PIC X(08).
001610         10  DN-RK-DEBTOR-ID    PIC X(08).
001620         10  DN-RK-CREDITOR-ID  PIC X(08).
001630     05  DN-NET-AMOUNT          PIC S9(08)V99  VALUE ZERO.
001640*****************************************************************
001650* ALTERNATE FLAT VIEW OF THE WORK AREA - LETS THE CONTROL-      *
001660* LISTING ROUTINE PICK UP GROUP/DEBTOR/CREDITOR AS ONE STRING   *
001670* WITHOUT THREE SEPARATE MOVES.                                 *
001680*****************************************************************
001690 01  DN-WORK-AREA-FLAT REDEFINES DN-WORK-AREA.
001700     05  DN-WA-FORWARD-FLAT     PIC X(24).
001710     05  DN-WA-REVERSE-FLAT     PIC X(24).
001720     05  FILLER                 PIC X(10).
001730 01  DN-ACTION-TAKEN            PIC X(20)      VALUE SPACES.
001740 01  DN-DETAIL-LINE.
001750     05  DL-GROUP-ID            PIC X(08).
001760     05  FILLER                 PIC X(02)      VALUE SPACES.
001770     05  DL-DEBTOR-ID           PIC X(08).
001780     05  FILLER                 PIC X(02)      VALUE SPACES.
001790     05  DL-CREDITOR-ID         PIC X(08).
001800     05  FILLER                 PIC X(02)      VALUE SPACES.
001810     05  DL-AMOUNT              PIC ZZZ,ZZ9.99-.
001820     05  FILLER                 PIC X(02)      VALUE SPACES.
001830     05  DL-ACTION              PIC X(20).
001840     05  FILLER                 PIC X(63)      VALUE SPACES.
001850 01  DN-HEAD-1.
001860     05  FILLER                 PIC X(30)      VALUE
001870         "GREENFIELD DATA PROC          ".
001880     05  FILLER                 PIC X(30)      VALUE
001890         "DEBT-NETTING-ENGINE CONTROL   ".
001900     05  FILLER                 PIC X(06)      VALUE "PAGE  ".
001910     05  DH1-PAGE               PIC ZZ9.
001920     05  FILLER                 PIC X(63)      VALUE SPACES.
001930 01  DN-TOTAL-LINE.
001940     05  FILLER                 PIC X(21)      VALUE
001950         "*** CONTROL TOTALS **".
001960     05  FILLER                 PIC X(13)      VALUE
001970         "SPLITS READ  ".
001980     05  DT-SPLITS-READ         PIC ZZZ,ZZ9.
001990     05  FILLER                 PIC X(02)      VALUE SPACES.
002000     05  FILLER                 PIC X(15)      VALUE
002010         "SELF-OWED SKIP ".
002020     05  DT-SELF-SKIP           PIC ZZ,ZZ9.
002030     05  FILLER                 PIC X(02)      VALUE SPACES.
002040     05  FILLER                 PIC X(14)      VALUE
002050         "DEBTS CREATED ".
002060     05  DT-CREATED             PIC ZZ,ZZ9.
002070     05  FILLER                 PIC X(02)      VALUE SPACES.
002080     05  FILLER                 PIC X(14)      VALUE
002090         "DEBTS UPDATED ".
002100     05  DT-UPDATED             PIC ZZ,ZZ9.
002110     05  FILLER                 PIC X(02)      VALUE SPACES.
002120     05  FILLER                 PIC X(14)      VALUE
002130         "DEBTS DELETED ".
002140     05  DT-DELETED             PIC ZZ,ZZ9.
002150     05  FILLER                 PIC X(02)      VALUE SPACES.
002160     05  FILLER                 PIC X(09)      VALUE
002170         "FLIPPED  ".
002180     05  DT-FLIPPED             PIC ZZ,ZZ9.
002190 PROCEDURE DIVISION.
002200*****************************************************************
002210* 0000-MAINLINE - ONE SPLIT AT A TIME, IN THE ORDER WRITTEN BY  *
002220* RECEIPT-POSTER, EXACTLY AS THE NETTING RULES REQUIRE.         *
002230*****************************************************************
002240 0000-MAINLINE.
002250     PERFORM 1000-INITIALIZE.
002260     PERFORM 2000-NET-ONE-SPLIT THRU 2000-EXIT
002270         UNTIL DN-EOF.
002280     PERFORM 8000-TERMINATE THRU 8000-EXIT.
002290     STOP RUN.
002300
002310 1000-INITIALIZE.
002320     OPEN INPUT  DN-MEMBER-FILE
002330                 DN-SPLIT-FILE
002340          I-O    DN-DEBT-FILE
002350          OUTPUT DN-CONTROL-LIST.
002360     PERFORM 1100-LOAD-ROSTER THRU 1100-EXIT.
002370     PERFORM 9000-READ-SPLIT THRU 9000-EXIT.
002380 1000-EXIT.
002390     EXIT.
002400
002410*****************************************************************
002420* 1100-LOAD-ROSTER - PULLS THE WHOLE GROUP-MEMBER FILE INTO A   *
002430* TABLE ONCE SO EVERY SPLIT'S GROUP CAN BE RECOVERED BY A       *
002440* SEARCH INSTEAD OF A RE-READ.  SAME TECHNIQUE AS RECEIPT-      *
002450* POSTER'S 1100 PARAGRAPH.                                      *
002460*****************************************************************
002470 1100-LOAD-ROSTER.
002480     MOVE ZERO TO DN-MEMBER-COUNT.
002490     READ DN-MEMBER-FILE
002500         AT END GO TO 1100-EXIT
002510     END-READ.
002520 1100-READ-LOOP.
002530     ADD 1 TO DN-MEMBER-COUNT.
002540     SET DN-MEM-IX TO DN-MEMBER-COUNT.
002550     MOVE GM-MEMBER-ID  TO DN-TBL-MEMBER-ID (DN-MEM-IX).
002560     MOVE GM-GROUP-ID   TO DN-TBL-GROUP-ID  (DN-MEM-IX).
002570     READ DN-MEMBER-FILE
002580         AT END GO TO 1100-EXIT
002590     END-READ.
002600     GO TO 1100-READ-LOOP.
002610 1100-EXIT.
002620     EXIT.
002630
002640*****************************************************************
002650* 2000-NET-ONE-SPLIT - APPLIES THE NETTING RULES TO ONE SPLIT   *
002660* RECORD IN THE ORDER RECEIPT-POSTER PRODUCED IT.               *
002670*****************************************************************
002680 2000-NET-ONE-SPLIT.
002690     ADD 1 TO DN-SPLITS-READ.
002700     IF SP-MEMBER-ID = SP-PAID-BY
002710         ADD 1 TO DN-SELF-OWED-SKIPPED
002720         MOVE "SKIPPED-SELF-OWED"  TO DN-ACTION-TAKEN
002730         MOVE SPACES               TO DN-FORWARD-KEY
002740         MOVE SP-MEMBER-ID         TO DN-FK-DEBTOR-ID
002750         MOVE SP-PAID-BY           TO DN-FK-CREDITOR-ID
002760         PERFORM 7000-LOG-LINE THRU 7000-EXIT
002770     ELSE
002780         PERFORM 2100-RESOLVE-GROUP THRU 2100-EXIT
002790         PERFORM 2200-NET-AGAINST-DEBT-FILE THRU 2200-EXIT
002800         PERFORM 7000-LOG-LINE THRU 7000-EXIT
002810     END-IF.
002820     PERFORM 9000-READ-SPLIT THRU 9000-EXIT.
002830 2000-EXIT.
002840     EXIT.
002850
002860*****************************************************************
002870* 2100-RESOLVE-GROUP - LOOKS THE DEBTOR UP IN THE ROSTER TABLE  *
002880* TO RECOVER THE GROUP-ID THE SPLIT FILE DOES NOT CARRY.        *
002890*****************************************************************
002900 2100-RESOLVE-GROUP.
002910     MOVE SPACES         TO DN-FORWARD-KEY.
002920     MOVE SP-MEMBER-ID   TO DN-FK-DEBTOR-ID.
002930     MOVE SP-PAID-BY     TO DN-FK-CREDITOR-ID.
002940     SET DN-MEM-IX TO 1.
002950     SEARCH DN-MEMBER-ENTRY VARYING DN-MEM-IX
002960         AT END
002970             MOVE SPACES TO DN-FK-GROUP-ID
002980         WHEN DN-TBL-MEMBER-ID (DN-MEM-IX) = SP-MEMBER-ID
002990             MOVE DN-TBL-GROUP-ID (DN-MEM-IX) TO DN-FK-GROUP-ID
003000     END-SEARCH.
003010 2100-EXIT.
003020     EXIT.
003030
003040*****************************************************************
003050* 2200-NET-AGAINST-DEBT-FILE - THE THREE-WAY RULE:              *
003060*   1. FORWARD DEBT EXISTS  - ADD, DELETE IF ZERO, ELSE REWRITE *
003070*   2. NO FORWARD, REVERSE EXISTS - SUBTRACT; ZERO=DELETE,      *
003080*      NEGATIVE=DELETE-AND-FLIP, POSITIVE=REWRITE               *
003090*   3. NEITHER EXISTS - CREATE A NEW FORWARD DEBT               *
003100*****************************************************************
003110 2200-NET-AGAINST-DEBT-FILE.
003120     MOVE DN-FORWARD-KEY TO DN-DEBT-KEY.
003130     READ DN-DEBT-FILE
003140         INVALID KEY
003150             MOVE "23" TO DN-DEBT-STATUS
003160     END-READ.
003170     IF DN-DEBT-OK
003180         PERFORM 2300-UPDATE-FORWARD-DEBT THRU 2300-EXIT
003190     ELSE
003200         MOVE DN-FK-GROUP-ID    TO DN-RK-GROUP-ID
003210         MOVE DN-FK-CREDITOR-ID TO DN-RK-DEBTOR-ID
003220         MOVE DN-FK-DEBTOR-ID   TO DN-RK-CREDITOR-ID
003230         MOVE DN-REVERSE-KEY    TO DN-DEBT-KEY
003240         READ DN-DEBT-FILE
003250             INVALID KEY
003260                 MOVE "23" TO DN-DEBT-STATUS
003270         END-READ
003280         IF DN-DEBT-OK
003290             PERFORM 2400-UPDATE-REVERSE-DEBT THRU 2400-EXIT
003300         ELSE
003310             PERFORM 2500-CREATE-NEW-DEBT THRU 2500-EXIT
003320         END-IF
003330     END-IF.
003340 2200-EXIT.
003350     EXIT.
003360
003370 2300-UPDATE-FORWARD-DEBT.
003380     ADD SP-AMOUNT TO DB-AMOUNT.
003390     IF DB-AMOUNT = ZERO
003400         DELETE DN-DEBT-FILE
003410             INVALID KEY CONTINUE
003420         END-DELETE
003430         ADD 1 TO DN-DEBTS-DELETED
003440         MOVE "DELETED-ZERO-NET"     TO DN-ACTION-TAKEN
003450     ELSE
003460         REWRITE DN-DEBT-REC
003470             INVALID KEY CONTINUE
003480         END-REWRITE
003490         ADD 1 TO DN-DEBTS-UPDATED
003500         MOVE "UPDATED-FORWARD"      TO DN-ACTION-TAKEN
003510     END-IF.
003520 2300-EXIT.
003530     EXIT.
003540
003550 2400-UPDATE-REVERSE-DEBT.
003560     SUBTRACT SP-AMOUNT FROM DB-AMOUNT GIVING DN-NET-AMOUNT.
003570     IF DN-NET-AMOUNT = ZERO
003580         DELETE DN-DEBT-FILE
003590             INVALID KEY CONTINUE
003600         END-DELETE
003610         ADD 1 TO DN-DEBTS-DELETED
003620         MOVE "DELETED-REVERSE"      TO DN-ACTION-TAKEN
003630     ELSE
003640         IF DN-NET-AMOUNT < ZERO
003650             DELETE DN-DEBT-FILE
003660                 INVALID KEY CONTINUE
003670             END-DELETE
003680             MOVE SPACES TO DN-DEBT-REC
003690             MOVE DN-FORWARD-KEY TO DN-DEBT-KEY
003700             MULTIPLY DN-NET-AMOUNT BY -1 GIVING DB-AMOUNT
003710             WRITE DN-DEBT-REC
003720                 INVALID KEY CONTINUE
003730             END-WRITE
003740             ADD 1 TO DN-DEBTS-FLIPPED
003750             MOVE "FLIPPED-DIRECTION" TO DN-ACTION-TAKEN
003760         ELSE
003770             MOVE DN-NET-AMOUNT TO DB-AMOUNT
003780             REWRITE DN-DEBT-REC
003790                 INVALID KEY CONTINUE
003800             END-REWRITE
003810             ADD 1 TO DN-DEBTS-UPDATED
003820             MOVE "UPDATED-REVERSE"   TO DN-ACTION-TAKEN
003830         END-IF
003840     END-IF.
003850 2400-EXIT.
003860     EXIT.
003870
003880 2500-CREATE-NEW-DEBT.
003890     MOVE SPACES         TO DN-DEBT-REC.
003900     MOVE DN-FORWARD-KEY TO DN-DEBT-KEY.
003910     MOVE SP-AMOUNT      TO DB-AMOUNT.
003920     WRITE DN-DEBT-REC
003930         INVALID KEY CONTINUE
003940     END-WRITE.
003950     ADD 1 TO DN-DEBTS-CREATED.
003960     MOVE "CREATED-NEW"       TO DN-ACTION-TAKEN.
003970 2500-EXIT.
003980     EXIT.
003990
004000 9000-READ-SPLIT.
004010     READ DN-SPLIT-FILE
004020         AT END SET DN-EOF-SW TO "YES"
004030     END-READ.
004040 9000-EXIT.
004050     EXIT.
004060
004070 7000-LOG-LINE.
004080     IF DN-LINE-COUNT = 0 OR DN-LINE-COUNT > 55
004090         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
004100     END-IF.
004110     MOVE DN-FK-GROUP-ID    TO DL-GROUP-ID.
004120     MOVE DN-FK-DEBTOR-ID   TO DL-DEBTOR-ID.
004130     MOVE DN-FK-CREDITOR-ID TO DL-CREDITOR-ID.
004140     MOVE SP-AMOUNT         TO DL-AMOUNT.
004150     MOVE DN-ACTION-TAKEN   TO DL-ACTION.
004160     WRITE DN-CTL-PRTLINE FROM DN-DETAIL-LINE
004170         AFTER ADVANCING 1 LINE.
004180     ADD 1 TO DN-LINE-COUNT.
004190 7000-EXIT.
004200     EXIT.
004210
004220 9900-PRINT-HEADING.
004230     ADD 1 TO DN-PAGE-COUNT.
004240     MOVE DN-PAGE-COUNT TO DH1-PAGE.
004250     IF DN-PAGE-COUNT > 1
004260         WRITE DN-CTL-PRTLINE FROM DN-HEAD-1
004270             AFTER ADVANCING PAGE
004280     ELSE
004290         WRITE DN-CTL-PRTLINE FROM DN-HEAD-1
004300             AFTER ADVANCING TOP-OF-FORM
004310     END-IF.
004320     MOVE 2 TO DN-LINE-COUNT.
004330 9900-EXIT.
004340     EXIT.
004350
004360 8000-TERMINATE.
004370     IF DN-LINE-COUNT = 0
004380         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
004390     END-IF.
004400     MOVE DN-SPLITS-READ       TO DT-SPLITS-READ.
004410     MOVE DN-SELF-OWED-SKIPPED TO DT-SELF-SKIP.
004420     MOVE DN-DEBTS-CREATED     TO DT-CREATED.
004430     MOVE DN-DEBTS-UPDATED     TO DT-UPDATED.
004440     MOVE DN-DEBTS-DELETED     TO DT-DELETED.
004450     MOVE DN-DEBTS-FLIPPED     TO DT-FLIPPED.
004460     WRITE DN-CTL-PRTLINE FROM DN-TOTAL-LINE
004470         AFTER ADVANCING 2 LINES.
004480     CLOSE DN-MEMBER-FILE
004490           DN-SPLIT-FILE
004500           DN-DEBT-FILE
004510           DN-CONTROL-LIST.
004520 8000-EXIT.
004530     EXIT.
