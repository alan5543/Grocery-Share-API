000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PURCHASE-HISTORY-REPORT.
000030 AUTHOR.  S. KOWALCZYK.
000040 INSTALLATION.  GREENFIELD DATA PROCESSING CENTER.
000050 DATE-WRITTEN.  03/11/1994.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* CHANGE LOG                                                    *
000100*  03/11/94  SPK   ORIGINAL - ONE HISTORY LISTING PER CONTROL    *
000110*                   CARD: MY-ITEMS OR GROUP-ITEMS BASE SET,      *
000120*                   SEARCH/CATEGORY FILTER, SORT, PAGE.  RQST    *
000130*                   0371.                                       *
000140*  08/21/98  JK    YEAR 2000 REVIEW - PURCHASE-DATE IS FULL      *
000150*                   4-DIGIT-CENTURY 9(08) YYYYMMDD.  NO CHANGES  *
000160*                   REQUIRED.  SIGNED OFF PER Y2K PROJECT PLAN   *
000170*                   98-114.                                     *
000180*  11/09/03  DW    GROUP-ITEMS VIEW NOW DEDUPLICATES ON ITEM-ID  *
000190*                   SO AN EVENLY-SPLIT ITEM IS LISTED (AND       *
000200*                   SUMMED) ONCE, NOT ONCE PER MEMBER SHARE.     *
000210*                   RQST 0629.                                  *
000220*  02/14/11  DW    RUNS OFF THE WIDENED 180-BYTE SPLIT FILE      *
000230*                   RECEIPT-POSTER NOW WRITES - NO LONGER NEEDS  *
000240*                   TO RE-READ THE RECEIPT-TRANSACTION FEED FOR  *
000250*                   ITEM/RECEIPT DESCRIPTIVE TEXT.  RQST 0842.   *
000260*  06/03/11  DW    SEARCH TERM LENGTH IS NOW CARRIED ON THE      *
000270*                   CONTROL CARD (AH-SEARCH-LEN) RATHER THAN     *
000280*                   COMPUTED, SINCE THIS SHOP'S COMPILER HAS NO  *
000290*                   STRING-LENGTH INTRINSIC.  RQST 0847.        *
000300*  09/02/11  DW    ADDED 9020-VALIDATE-HISTORY-PARAMS - A BAD OR *
000310*                   MISSING VIEW/SORT-BY/SORT-ORDER CODE OR A    *
000320*                   NON-NUMERIC OR OUT-OF-RANGE PAGE/PAGE-SIZE   *
000330*                   IS NO LONGER RUN AS TYPED - IT IS DEFAULTED  *
000340*                   TO MY_ITEMS/PURCHASE_DATE/ASC/PAGE 1/SIZE 20 *
000350*                   BEFORE THE REQUEST IS BUILT, THE SAME WAY    *
000360*                   RECEIPT-POSTER DEFAULTS NEVER APPLIED HERE   *
000370*                   BEFORE - THIS ALSO CLOSES OFF THE DIVIDE BY  *
000380*                   ZERO IN 3800-CALC-PAGINATION A PAGE-SIZE OF  *
000390*                   ZERO USED TO CAUSE.  RQST 0851.              *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS HS-ALPHA-CLASS IS "A" THRU "Z"
000460     UPSI-0 ON STATUS IS HS-TEST-RUN-SW.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT HS-CONTROL-CARD ASSIGN TO HISTCTL
000500         ORGANIZATION IS SEQUENTIAL.
000510     SELECT HS-MEMBER-FILE ASSIGN TO MEMBFL
000520         ORGANIZATION IS SEQUENTIAL.
000530     SELECT HS-SPLIT-FILE ASSIGN TO SPLITFL
000540         ORGANIZATION IS SEQUENTIAL.
000550     SELECT HS-HISTORY-RPT ASSIGN TO HISTRPT.
000560 DATA DIVISION.
000570 FILE SECTION.
000580*****************************************************************
000590* ONE CONTROL CARD PER HISTORY LISTING REQUESTED.  VIEW, SORT-BY *
000600* AND SORT-ORDER ARE CARRIED AS SINGLE-CHARACTER CODES, THE SAME *
000610* WAY A RECORD-TYPE BYTE IS CARRIED ON A TYPED TRANSACTION FILE. *
000620*****************************************************************
000630 FD  HS-CONTROL-CARD
000640     LABEL RECORD IS STANDARD
000650     RECORD CONTAINS 80 CHARACTERS
000660     DATA RECORD IS HS-CONTROL-REC.
000670 01  HS-CONTROL-REC.
000680     05  AH-GROUP-ID            PIC X(08).
000690     05  AH-MEMBER-ID           PIC X(08).
000700     05  AH-VIEW-CODE           PIC X(01).
000710         88  AH-VIEW-MY-ITEMS               VALUE "M".
000720         88  AH-VIEW-GROUP-ITEMS            VALUE "G".
000730     05  AH-SEARCH-TERM         PIC X(20).
000740     05  AH-SEARCH-LEN          PIC 9(02).
000750     05  AH-CATEGORY-FILTER     PIC X(25).
000760     05  AH-SORT-BY-CODE        PIC X(01).
000770         88  AH-SORT-BY-DATE                VALUE "D".
000780         88  AH-SORT-BY-PRICE               VALUE "P".
000790         88  AH-SORT-BY-QTY                 VALUE "Q".
000800     05  AH-SORT-ORDER-CODE     PIC X(01).
000810         88  AH-SORT-ASCENDING              VALUE "A".
000820         88  AH-SORT-DESCENDING             VALUE "D".
000830     05  AH-PAGE                PIC 9(04).
000840     05  AH-PAGE-SIZE           PIC 9(03).
000850     05  FILLER                 PIC X(07).
000860*****************************************************************
000870* ROSTER - SAME 36-BYTE LAYOUT USED THROUGHOUT THE SUITE.       *
000880*****************************************************************
000890 FD  HS-MEMBER-FILE
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 36 CHARACTERS
000920     DATA RECORD IS HS-MEMBER-REC.
000930 01  HS-MEMBER-REC.
000940     05  GM-MEMBER-ID           PIC X(08).
000950     05  GM-GROUP-ID            PIC X(08).
000960     05  GM-MEMBER-NAME         PIC X(19).
000970     05  FILLER                 PIC X(01).
000980*****************************************************************
000990* SPLIT FILE - WRITTEN BY RECEIPT-POSTER, 180-BYTE LAYOUT PER    *
001000* THE 02/14/11 CHANGE.  CARRIES THE ITEM/RECEIPT DESCRIPTIVE     *
001010* TEXT THIS PROGRAM PRINTS, SO NO OTHER INPUT FILE IS NEEDED.    *
001020*****************************************************************
001030 FD  HS-SPLIT-FILE
001040     LABEL RECORD IS STANDARD
001050     RECORD CONTAINS 180 CHARACTERS
001060     DATA RECORD IS HS-SPLIT-REC.
001070 01  HS-SPLIT-REC.
001080     05  SP-ITEM-ID             PIC X(08).
001090     05  SP-MEMBER-ID           PIC X(08).
001100     05  SP-AMOUNT              PIC S9(08)V99.
001110     05  SP-PAID-BY             PIC X(08).
001120     05  SP-CATEGORY            PIC X(25).
001130     05  SP-DATE                PIC 9(08).
001140     05  SP-ITEM-NAME           PIC X(30).
001150     05  SP-GENERAL-NAME        PIC X(20).
001160     05  SP-PRICE               PIC S9(08)V99.
001170     05  SP-ACTUAL-PRICE        PIC S9(08)V99.
001180     05  SP-QUANTITY            PIC S9(04)V99.
001190     05  SP-RECEIPT-NAME        PIC X(30).
001200     05  FILLER                 PIC X(07).
001210*****************************************************************
001220* HISTORY REPORT - 132-COLUMN PRINT FILE.                        *
001230*****************************************************************
001240 FD  HS-HISTORY-RPT
001250     LABEL RECORD IS OMITTED
001260     RECORD CONTAINS 132 CHARACTERS
001270     DATA RECORD IS HS-RPT-LINE.
001280 01  HS-RPT-LINE                PIC X(132).
001290 WORKING-STORAGE SECTION.
001300 01  HS-SWITCHES.
001310     05  HS-CARD-EOF-SW         PIC X(03)      VALUE "NO ".
001320         88  HS-CARD-EOF                       VALUE "YES".
001330     05  HS-TEST-RUN-SW         PIC X(01)      VALUE "N".
001340         88  HS-TEST-RUN                       VALUE "Y".
001350 77  HS-LINE-COUNT               PIC S9(03) COMP VALUE ZERO.
001360 77  HS-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
001370 01  HS-RUN-COUNTERS             COMP.
001380     05  HS-REPORTS-RUN         PIC S9(05)     VALUE ZERO.
001390     05  HS-SPLIT-RECS-READ     PIC S9(07)     VALUE ZERO.
001400*****************************************************************
001410* ROSTER TABLE - USED ONLY TO RESOLVE EACH SPLIT'S GROUP-ID,     *
001420* WHICH THE SPLIT FILE DOES NOT CARRY - SAME GAP THE NETTING     *
001430* AND ANALYTICS PROGRAMS FILL.                                   *
001440*****************************************************************
001450 01  HS-MEMBER-TABLE.
001460     05  HS-MEMBER-ENTRY OCCURS 500 TIMES
001470             INDEXED BY HS-MEM-IX.
001480         10  HM-MEMBER-ID       PIC X(08).
001490         10  HM-GROUP-ID        PIC X(08).
001500 01  HS-MEMBER-KEY-VIEW REDEFINES HS-MEMBER-TABLE.
001510     05  HM-KEY-ENTRY OCCURS 500 TIMES
001520             INDEXED BY HS-MKEY-IX.
001530         10  HM-KEY-ID          PIC X(16).
001540 77  HS-MEMBER-COUNT              PIC S9(05) COMP VALUE ZERO.
001550*****************************************************************
001560* SPLIT TABLE - THE WHOLE FILE, GROUP-ID RESOLVED AT LOAD TIME.  *
001570*****************************************************************
001580 01  HS-SPLIT-TABLE.
001590     05  HS-SPLIT-ENTRY OCCURS 3000 TIMES
001600             INDEXED BY HS-SPL-IX.
001610         10  HT-ITEM-ID         PIC X(08).
001620         10  HT-MEMBER-ID       PIC X(08).
001630         10  HT-AMOUNT          PIC S9(08)V99.
001640         10  HT-CATEGORY        PIC X(25).
001650         10  HT-DATE            PIC 9(08).
001660         10  HT-ITEM-NAME       PIC X(30).
001670         10  HT-GENERAL-NAME    PIC X(20).
001680         10  HT-PRICE           PIC S9(08)V99.
001690         10  HT-ACTUAL-PRICE    PIC S9(08)V99.
001700         10  HT-QUANTITY        PIC S9(04)V99.
001710         10  HT-RECEIPT-NAME    PIC X(30).
001720         10  HT-GROUP-ID        PIC X(08).
001730 01  HS-SPLIT-GROUP-VIEW REDEFINES HS-SPLIT-TABLE.
001740     05  HTG-ENTRY OCCURS 3000 TIMES
001750             INDEXED BY HS-SPLG-IX.
001760         10  FILLER             PIC X(181).
001770         10  HTG-GROUP-ID       PIC X(08).
001780 77  HS-SPLIT-COUNT               PIC S9(05) COMP VALUE ZERO.
001790*****************************************************************
001800* BASE-SET (UNFILTERED, DEDUPED-IF-GROUP-ITEMS) AND FILTERED     *
001810* WORK TABLES.  BOTH SHARE THE SAME ENTRY LAYOUT.                *
001820*****************************************************************
001830 01  HS-BASE-TABLE.
001840     05  HS-BASE-ENTRY OCCURS 3000 TIMES
001850             INDEXED BY HS-BASE-IX.
001860         10  HX-ITEM-ID         PIC X(08).
001870         10  HX-ITEM-NAME       PIC X(30).
001880         10  HX-GENERAL-NAME    PIC X(20).
001890         10  HX-PRICE           PIC S9(08)V99.
001900         10  HX-ACTUAL-PRICE    PIC S9(08)V99.
001910         10  HX-QUANTITY        PIC S9(04)V99.
001920         10  HX-CATEGORY        PIC X(25).
001930         10  HX-RECEIPT-NAME    PIC X(30).
001940         10  HX-PURCHASE-DATE   PIC 9(08).
001950         10  HX-SUM-AMOUNT      PIC S9(08)V99.
001960 77  HS-BASE-COUNT                PIC S9(05) COMP VALUE ZERO.
001970 01  HS-FILTER-TABLE.
001980     05  HS-FILTER-ENTRY OCCURS 3000 TIMES
001990             INDEXED BY HS-FLT-IX HS-FLT-SCAN-IX HS-FLT-PREV-IX.
002000         10  HY-ITEM-ID         PIC X(08).
002010         10  HY-ITEM-NAME       PIC X(30).
002020         10  HY-GENERAL-NAME    PIC X(20).
002030         10  HY-PRICE           PIC S9(08)V99.
002040         10  HY-ACTUAL-PRICE    PIC S9(08)V99.
002050         10  HY-QUANTITY        PIC S9(04)V99.
002060         10  HY-CATEGORY        PIC X(25).
002070         10  HY-RECEIPT-NAME    PIC X(30).
002080         10  HY-PURCHASE-DATE   PIC 9(08).
002090         10  HY-SUM-AMOUNT      PIC S9(08)V99.
002100         10  HY-SORT-KEY        PIC S9(10)V99.
002110 77  HS-FILTER-COUNT              PIC S9(05) COMP VALUE ZERO.
002120*****************************************************************
002130* SCRATCH SLOT FOR THE FILTER-TABLE INSERTION SORT.              *
002140*****************************************************************
002150 01  HS-FILTER-SCRATCH.
002160     05  HY-SV-ITEM-ID          PIC X(08).
002170     05  HY-SV-ITEM-NAME        PIC X(30).
002180     05  HY-SV-GENERAL-NAME     PIC X(20).
002190     05  HY-SV-PRICE            PIC S9(08)V99.
002200     05  HY-SV-ACTUAL-PRICE     PIC S9(08)V99.
002210     05  HY-SV-QUANTITY         PIC S9(04)V99.
002220     05  HY-SV-CATEGORY         PIC X(25).
002230     05  HY-SV-RECEIPT-NAME     PIC X(30).
002240     05  HY-SV-PURCHASE-DATE    PIC 9(08).
002250     05  HY-SV-SUM-AMOUNT       PIC S9(08)V99.
002260     05  HY-SV-SORT-KEY         PIC S9(10)V99.
002270*****************************************************************
002280* REDEFINES OF THE SCRATCH SLOT AS ONE FLAT COMPARE FIELD - USED *
002290* WHEN THE REVERSAL PASS SWAPS TWO WHOLE ENTRIES AT ONCE.        *
002300*****************************************************************
002310 01  HS-FILTER-SCRATCH-FLAT REDEFINES HS-FILTER-SCRATCH.
002320     05  HY-SV-FLAT             PIC X(184).
002330*****************************************************************
002340* SUBSTRING-SEARCH WORK AREA - CASE-FOLDED VIA INSPECT CONVERTING*
002350* (NO STRING-LENGTH OR CASE-FOLD INTRINSIC ON THIS COMPILER).    *
002360*****************************************************************
002370 01  HS-SEARCH-WORK.
002380     05  HW-SEARCH-TERM-UC      PIC X(20).
002390     05  HW-FIELD               PIC X(30).
002400     05  HW-LAST-START          PIC S9(03) COMP VALUE ZERO.
002410     05  HW-START               PIC S9(03) COMP VALUE ZERO.
002420     05  HW-FOUND-SW            PIC X(03)      VALUE "NO ".
002430         88  HW-FOUND                          VALUE "YES".
002440 01  HS-PAGINATION-WORK         COMP.
002450     05  HZ-TOTAL-PAGES         PIC S9(05)     VALUE ZERO.
002460     05  HZ-REMAINDER           PIC S9(05)     VALUE ZERO.
002470     05  HZ-START-IX            PIC S9(05)     VALUE ZERO.
002480     05  HZ-END-IX              PIC S9(05)     VALUE ZERO.
002490     05  HZ-REV-TOP-IX          PIC S9(05)     VALUE ZERO.
002500     05  HZ-REV-BOT-IX          PIC S9(05)     VALUE ZERO.
002510     05  HZ-REV-HALF            PIC S9(05)     VALUE ZERO.
002520 77  HS-TOTAL-SPENT              PIC S9(10)V99  VALUE ZERO.
002530 77  HS-DEDUPE-FOUND-SW          PIC X(03)      VALUE "NO ".
002540     88  HS-DEDUPE-FOUND                        VALUE "YES".
002550*****************************************************************
002560* PRINT LINE LAYOUTS.                                            *
002570*****************************************************************
002580 01  HS-HEAD-1.
002590     05  FILLER                 PIC X(10)      VALUE "GROUP    ".
002600     05  HH-GROUP-ID            PIC X(08).
002610     05  FILLER                 PIC X(04)      VALUE SPACES.
002620     05  FILLER                 PIC X(08)      VALUE "VIEW    ".
002630     05  HH-VIEW                PIC X(11).
002640     05  FILLER                 PIC X(04)      VALUE SPACES.
002650     05  FILLER                 PIC X(06)      VALUE "PAGE  ".
002660     05  HH-PAGE                PIC ZZZ9.
002670     05  FILLER                 PIC X(04)      VALUE " OF ".
002680     05  HH-TOTAL-PAGES         PIC ZZZ9.
002690     05  FILLER                 PIC X(68)      VALUE SPACES.
002700 01  HS-HEAD-2.
002710     05  FILLER                 PIC X(10)      VALUE "SEARCH .. ".
002720     05  HH-SEARCH              PIC X(20).
002730     05  FILLER                 PIC X(04)      VALUE SPACES.
002740     05  FILLER                 PIC X(10)      VALUE "CATEGORY  ".
002750     05  HH-CATEGORY            PIC X(25).
002760     05  FILLER                 PIC X(63)      VALUE SPACES.
002770 01  HS-DETAIL-LINE.
002780     05  HD-ITEM-NAME           PIC X(30).
002790     05  FILLER                 PIC X(01)      VALUE SPACES.
002800     05  HD-GENERAL-NAME        PIC X(20).
002810     05  FILLER                 PIC X(01)      VALUE SPACES.
002820     05  HD-QUANTITY            PIC ZZ9.99.
002830     05  FILLER                 PIC X(01)      VALUE SPACES.
002840     05  HD-PRICE               PIC ZZ,ZZ9.99.
002850     05  FILLER                 PIC X(01)      VALUE SPACES.
002860     05  HD-ACTUAL-PRICE        PIC ZZ,ZZ9.99.
002870     05  FILLER                 PIC X(01)      VALUE SPACES.
002880     05  HD-CATEGORY            PIC X(25).
002890     05  FILLER                 PIC X(01)      VALUE SPACES.
002900     05  HD-RECEIPT-NAME        PIC X(30).
002910     05  FILLER                 PIC X(01)      VALUE SPACES.
002920     05  HD-PURCHASE-DATE       PIC X(10).
002930 01  HS-TRAILER-LINE.
002940     05  FILLER                 PIC X(15)      VALUE
002950         "TOTAL ITEMS .. ".
002960     05  HT-ITEM-COUNT          PIC ZZZ,ZZ9.
002970     05  FILLER                 PIC X(10)      VALUE SPACES.
002980     05  FILLER                 PIC X(15)      VALUE
002990         "TOTAL SPENT .. ".
003000     05  HT-TOTAL-SPENT         PIC ZZ,ZZZ,ZZ9.99.
003010     05  FILLER                 PIC X(59)      VALUE SPACES.
003020 PROCEDURE DIVISION.
003030*****************************************************************
003040* 0000-MAINLINE - ONE HISTORY LISTING PER CONTROL CARD.          *
003050*****************************************************************
003060 0000-MAINLINE.
003070     PERFORM 1000-INITIALIZE.
003080     PERFORM 2000-BUILD-ONE-HISTORY THRU 2000-EXIT
003090         UNTIL HS-CARD-EOF.
003100     PERFORM 8000-TERMINATE THRU 8000-EXIT.
003110     STOP RUN.
003120
003130 1000-INITIALIZE.
003140     OPEN INPUT  HS-CONTROL-CARD
003150                 HS-MEMBER-FILE
003160                 HS-SPLIT-FILE
003170          OUTPUT HS-HISTORY-RPT.
003180     PERFORM 1100-LOAD-ROSTER THRU 1100-EXIT.
003190     PERFORM 1200-LOAD-SPLITS THRU 1200-EXIT.
003200     PERFORM 9000-READ-CONTROL-CARD THRU 9000-EXIT.
003210 1000-EXIT.
003220     EXIT.
003230
003240 1100-LOAD-ROSTER.
003250     MOVE ZERO TO HS-MEMBER-COUNT.
003260     READ HS-MEMBER-FILE
003270         AT END GO TO 1100-EXIT
003280     END-READ.
003290 1100-READ-LOOP.
003300     ADD 1 TO HS-MEMBER-COUNT.
003310     SET HS-MEM-IX TO HS-MEMBER-COUNT.
003320     MOVE GM-MEMBER-ID TO HM-MEMBER-ID (HS-MEM-IX).
003330     MOVE GM-GROUP-ID  TO HM-GROUP-ID  (HS-MEM-IX).
003340     READ HS-MEMBER-FILE
003350         AT END GO TO 1100-EXIT
003360     END-READ.
003370     GO TO 1100-READ-LOOP.
003380 1100-EXIT.
003390     EXIT.
003400
003410 1200-LOAD-SPLITS.
003420     MOVE ZERO TO HS-SPLIT-COUNT.
003430     READ HS-SPLIT-FILE
003440         AT END GO TO 1200-EXIT
003450     END-READ.
003460 1200-READ-LOOP.
003470     ADD 1 TO HS-SPLIT-RECS-READ.
003480     ADD 1 TO HS-SPLIT-COUNT.
003490     SET HS-SPL-IX TO HS-SPLIT-COUNT.
003500     MOVE SP-ITEM-ID       TO HT-ITEM-ID      (HS-SPL-IX).
003510     MOVE SP-MEMBER-ID     TO HT-MEMBER-ID    (HS-SPL-IX).
003520     MOVE SP-AMOUNT        TO HT-AMOUNT       (HS-SPL-IX).
003530     MOVE SP-CATEGORY      TO HT-CATEGORY     (HS-SPL-IX).
003540     MOVE SP-DATE          TO HT-DATE         (HS-SPL-IX).
003550     MOVE SP-ITEM-NAME     TO HT-ITEM-NAME    (HS-SPL-IX).
003560     MOVE SP-GENERAL-NAME  TO HT-GENERAL-NAME (HS-SPL-IX).
003570     MOVE SP-PRICE         TO HT-PRICE        (HS-SPL-IX).
003580     MOVE SP-ACTUAL-PRICE  TO HT-ACTUAL-PRICE (HS-SPL-IX).
003590     MOVE SP-QUANTITY      TO HT-QUANTITY     (HS-SPL-IX).
003600     MOVE SP-RECEIPT-NAME  TO HT-RECEIPT-NAME (HS-SPL-IX).
003610     MOVE SPACES           TO HT-GROUP-ID     (HS-SPL-IX).
003620     SET HS-MEM-IX TO 1.
003630     SEARCH HS-MEMBER-ENTRY VARYING HS-MEM-IX
003640         AT END CONTINUE
003650         WHEN HM-MEMBER-ID (HS-MEM-IX) = SP-MEMBER-ID
003660             MOVE HM-GROUP-ID (HS-MEM-IX) TO HT-GROUP-ID (HS-SPL-IX)
003670     END-SEARCH.
003680     READ HS-SPLIT-FILE
003690         AT END GO TO 1200-EXIT
003700     END-READ.
003710     GO TO 1200-READ-LOOP.
003720 1200-EXIT.
003730     EXIT.
003740
003750*****************************************************************
003760* 2000-BUILD-ONE-HISTORY - BASE SET, FILTER, SUMMARY, SORT,      *
003770* PAGINATE, PRINT.                                               *
003780*****************************************************************
003790 2000-BUILD-ONE-HISTORY.
003800     ADD 1 TO HS-REPORTS-RUN.
003810     PERFORM 3000-BUILD-BASE-SET THRU 3000-EXIT.
003820     PERFORM 3500-FILTER-BASE-SET THRU 3500-EXIT.
003830     PERFORM 3700-SORT-FILTERED-SET THRU 3700-EXIT.
003840     PERFORM 3800-CALC-PAGINATION THRU 3800-EXIT.
003850     PERFORM 9900-PRINT-HEADING THRU 9900-EXIT.
003860     PERFORM 4000-PRINT-DETAIL-PAGE THRU 4000-EXIT.
003870     PERFORM 4100-PRINT-TRAILER THRU 4100-EXIT.
003880     PERFORM 9000-READ-CONTROL-CARD THRU 9000-EXIT.
003890 2000-EXIT.
003900     EXIT.
003910
003920*****************************************************************
003930* 3000-BUILD-BASE-SET - MY-ITEMS: ONE ROW PER SPLIT OF THE       *
003940* REQUESTING MEMBER.  GROUP-ITEMS: ONE ROW PER DISTINCT ITEM OF  *
003950* THE GROUP (EVENLY-SPLIT ITEMS ARE NOT COUNTED PER SHARE - SEE  *
003960* THE 11/09/03 CHANGE LOG ENTRY).                                *
003970*****************************************************************
003980 3000-BUILD-BASE-SET.
003990     MOVE ZERO TO HS-BASE-COUNT.
004000     PERFORM 3010-BUILD-ONE-BASE-ROW THRU 3010-EXIT
004010         VARYING HS-SPL-IX FROM 1 BY 1
004020         UNTIL HS-SPL-IX > HS-SPLIT-COUNT.
004030 3000-EXIT.
004040     EXIT.
004050
004060 3010-BUILD-ONE-BASE-ROW.
004070     IF HT-GROUP-ID (HS-SPL-IX) NOT = AH-GROUP-ID
004080         GO TO 3010-EXIT
004090     END-IF.
004100     IF AH-VIEW-MY-ITEMS
004110         IF HT-MEMBER-ID (HS-SPL-IX) NOT = AH-MEMBER-ID
004120             GO TO 3010-EXIT
004130         END-IF
004140         ADD 1 TO HS-BASE-COUNT
004150         SET HS-BASE-IX TO HS-BASE-COUNT
004160         PERFORM 3020-COPY-SPLIT-TO-BASE THRU 3020-EXIT
004170         MOVE HT-AMOUNT (HS-SPL-IX) TO HX-SUM-AMOUNT (HS-BASE-IX)
004180     ELSE
004190         SET HS-DEDUPE-FOUND TO FALSE
004200         SET HS-BASE-IX TO 1
004210         SEARCH HS-BASE-ENTRY VARYING HS-BASE-IX
004220             AT END CONTINUE
004230             WHEN HX-ITEM-ID (HS-BASE-IX) = HT-ITEM-ID (HS-SPL-IX)
004240                 SET HS-DEDUPE-FOUND TO TRUE
004250         END-SEARCH
004260         IF NOT HS-DEDUPE-FOUND
004270             ADD 1 TO HS-BASE-COUNT
004280             SET HS-BASE-IX TO HS-BASE-COUNT
004290             PERFORM 3020-COPY-SPLIT-TO-BASE THRU 3020-EXIT
004300             MOVE HT-ACTUAL-PRICE (HS-SPL-IX)
004310                 TO HX-SUM-AMOUNT (HS-BASE-IX)
004320         END-IF
004330     END-IF.
004340 3010-EXIT.
004350     EXIT.
004360
004370 3020-COPY-SPLIT-TO-BASE.
004380     MOVE HT-ITEM-ID      (HS-SPL-IX) TO HX-ITEM-ID      (HS-BASE-IX).
004390     MOVE HT-ITEM-NAME    (HS-SPL-IX) TO HX-ITEM-NAME    (HS-BASE-IX).
004400     MOVE HT-GENERAL-NAME (HS-SPL-IX) TO HX-GENERAL-NAME (HS-BASE-IX).
004410     MOVE HT-PRICE        (HS-SPL-IX) TO HX-PRICE        (HS-BASE-IX).
004420     MOVE HT-ACTUAL-PRICE (HS-SPL-IX) TO HX-ACTUAL-PRICE (HS-BASE-IX).
004430     MOVE HT-QUANTITY     (HS-SPL-IX) TO HX-QUANTITY     (HS-BASE-IX).
004440     MOVE HT-CATEGORY     (HS-SPL-IX) TO HX-CATEGORY     (HS-BASE-IX).
004450     MOVE HT-RECEIPT-NAME (HS-SPL-IX) TO HX-RECEIPT-NAME (HS-BASE-IX).
004460     MOVE HT-DATE         (HS-SPL-IX) TO HX-PURCHASE-DATE (HS-BASE-IX).
004470 3020-EXIT.
004480     EXIT.
004490
004500*****************************************************************
004510* 3500-FILTER-BASE-SET - CATEGORY FILTER (EXACT), SEARCH FILTER  *
004520* (CASE-INSENSITIVE SUBSTRING OF ITEM-NAME/GENERAL-NAME/         *
004530* RECEIPT-NAME).  SURVIVORS ALSO GET THEIR SORT KEY COMPUTED.    *
004540*****************************************************************
004550 3500-FILTER-BASE-SET.
004560     MOVE ZERO TO HS-FILTER-COUNT.
004570     MOVE ZERO TO HS-TOTAL-SPENT.
004580     MOVE AH-SEARCH-TERM TO HW-SEARCH-TERM-UC.
004590     INSPECT HW-SEARCH-TERM-UC CONVERTING
004600         "abcdefghijklmnopqrstuvwxyz" TO
004610         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004620     PERFORM 3510-FILTER-ONE-ROW THRU 3510-EXIT
004630         VARYING HS-BASE-IX FROM 1 BY 1
004640         UNTIL HS-BASE-IX > HS-BASE-COUNT.
004650 3500-EXIT.
004660     EXIT.
004670
004680 3510-FILTER-ONE-ROW.
004690     IF AH-CATEGORY-FILTER NOT = SPACES
004700         AND HX-CATEGORY (HS-BASE-IX) NOT = AH-CATEGORY-FILTER
004710         GO TO 3510-EXIT
004720     END-IF.
004730     IF AH-SEARCH-LEN = 0
004740         GO TO 3540-ROW-SURVIVES
004750     END-IF.
004760     SET HW-FOUND TO FALSE.
004770     MOVE SPACES TO HW-FIELD.
004780     MOVE HX-ITEM-NAME (HS-BASE-IX) TO HW-FIELD.
004790     PERFORM 3520-SEARCH-ONE-FIELD THRU 3520-EXIT.
004800     IF NOT HW-FOUND
004810         MOVE SPACES TO HW-FIELD
004820         MOVE HX-GENERAL-NAME (HS-BASE-IX) TO HW-FIELD
004830         PERFORM 3520-SEARCH-ONE-FIELD THRU 3520-EXIT
004840     END-IF.
004850     IF NOT HW-FOUND
004860         MOVE SPACES TO HW-FIELD
004870         MOVE HX-RECEIPT-NAME (HS-BASE-IX) TO HW-FIELD
004880         PERFORM 3520-SEARCH-ONE-FIELD THRU 3520-EXIT
004890     END-IF.
004900     IF NOT HW-FOUND
004910         GO TO 3510-EXIT
004920     END-IF.
004930 3540-ROW-SURVIVES.
004940     ADD 1 TO HS-FILTER-COUNT.
004950     SET HS-FLT-IX TO HS-FILTER-COUNT.
004960     MOVE HX-ITEM-ID       (HS-BASE-IX) TO HY-ITEM-ID       (HS-FLT-IX).
004970     MOVE HX-ITEM-NAME     (HS-BASE-IX) TO HY-ITEM-NAME     (HS-FLT-IX).
004980     MOVE HX-GENERAL-NAME  (HS-BASE-IX) TO HY-GENERAL-NAME  (HS-FLT-IX).
004990     MOVE HX-PRICE         (HS-BASE-IX) TO HY-PRICE         (HS-FLT-IX).
005000     MOVE HX-ACTUAL-PRICE  (HS-BASE-IX) TO HY-ACTUAL-PRICE  (HS-FLT-IX).
005010     MOVE HX-QUANTITY      (HS-BASE-IX) TO HY-QUANTITY      (HS-FLT-IX).
005020     MOVE HX-CATEGORY      (HS-BASE-IX) TO HY-CATEGORY      (HS-FLT-IX).
005030     MOVE HX-RECEIPT-NAME  (HS-BASE-IX) TO HY-RECEIPT-NAME  (HS-FLT-IX).
005040     MOVE HX-PURCHASE-DATE (HS-BASE-IX) TO HY-PURCHASE-DATE (HS-FLT-IX).
005050     MOVE HX-SUM-AMOUNT    (HS-BASE-IX) TO HY-SUM-AMOUNT    (HS-FLT-IX).
005060     ADD HX-SUM-AMOUNT (HS-BASE-IX) TO HS-TOTAL-SPENT.
005070     EVALUATE TRUE
005080         WHEN AH-SORT-BY-DATE
005090             MOVE HX-PURCHASE-DATE (HS-BASE-IX)
005100                 TO HY-SORT-KEY (HS-FLT-IX)
005110         WHEN AH-SORT-BY-PRICE
005120             MOVE HX-PRICE (HS-BASE-IX) TO HY-SORT-KEY (HS-FLT-IX)
005130         WHEN AH-SORT-BY-QTY
005140             MOVE HX-QUANTITY (HS-BASE-IX) TO HY-SORT-KEY (HS-FLT-IX)
005150         WHEN OTHER
005160             MOVE HX-PURCHASE-DATE (HS-BASE-IX)
005170                 TO HY-SORT-KEY (HS-FLT-IX)
005180     END-EVALUATE.
005190 3510-EXIT.
005200     EXIT.
005210
005220*****************************************************************
005230* 3520-SEARCH-ONE-FIELD - CASE-FOLD HW-FIELD, THEN TRY EVERY     *
005240* STARTING POSITION FOR A MATCH OF THE SEARCH TERM.              *
005250*****************************************************************
005260 3520-SEARCH-ONE-FIELD.
005270     INSPECT HW-FIELD CONVERTING
005280         "abcdefghijklmnopqrstuvwxyz" TO
005290         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005300     COMPUTE HW-LAST-START = 31 - AH-SEARCH-LEN.
005310     IF HW-LAST-START < 1
005320         GO TO 3520-EXIT
005330     END-IF.
005340     PERFORM 3521-TRY-ONE-START THRU 3521-EXIT
005350         VARYING HW-START FROM 1 BY 1
005360         UNTIL HW-START > HW-LAST-START OR HW-FOUND.
005370 3520-EXIT.
005380     EXIT.
005390
005400 3521-TRY-ONE-START.
005410     IF HW-FIELD (HW-START : AH-SEARCH-LEN) =
005420         HW-SEARCH-TERM-UC (1 : AH-SEARCH-LEN)
005430         SET HW-FOUND TO TRUE
005440     END-IF.
005450 3521-EXIT.
005460     EXIT.
005470
005480*****************************************************************
005490* 3700-SORT-FILTERED-SET - STABLE INSERTION SORT ASCENDING BY    *
005500* HY-SORT-KEY, THEN REVERSED IN PLACE WHEN DESCENDING WAS ASKED. *
005510*****************************************************************
005520 3700-SORT-FILTERED-SET.
005530     PERFORM 3710-INSERTION-SORT THRU 3710-EXIT
005540         VARYING HS-FLT-IX FROM 2 BY 1
005550         UNTIL HS-FLT-IX > HS-FILTER-COUNT.
005560     IF AH-SORT-DESCENDING
005570         PERFORM 3730-REVERSE-FILTERED-SET THRU 3730-EXIT
005580     END-IF.
005590 3700-EXIT.
005600     EXIT.
005610
005620 3710-INSERTION-SORT.
005630     MOVE HY-ITEM-ID       (HS-FLT-IX) TO HY-SV-ITEM-ID.
005640     MOVE HY-ITEM-NAME     (HS-FLT-IX) TO HY-SV-ITEM-NAME.
005650     MOVE HY-GENERAL-NAME  (HS-FLT-IX) TO HY-SV-GENERAL-NAME.
005660     MOVE HY-PRICE         (HS-FLT-IX) TO HY-SV-PRICE.
005670     MOVE HY-ACTUAL-PRICE  (HS-FLT-IX) TO HY-SV-ACTUAL-PRICE.
005680     MOVE HY-QUANTITY      (HS-FLT-IX) TO HY-SV-QUANTITY.
005690     MOVE HY-CATEGORY      (HS-FLT-IX) TO HY-SV-CATEGORY.
005700     MOVE HY-RECEIPT-NAME  (HS-FLT-IX) TO HY-SV-RECEIPT-NAME.
005710     MOVE HY-PURCHASE-DATE (HS-FLT-IX) TO HY-SV-PURCHASE-DATE.
005720     MOVE HY-SUM-AMOUNT    (HS-FLT-IX) TO HY-SV-SUM-AMOUNT.
005730     MOVE HY-SORT-KEY      (HS-FLT-IX) TO HY-SV-SORT-KEY.
005740     SET HS-FLT-SCAN-IX TO HS-FLT-IX.
005750 3711-SHIFT-LOOP.
005760     IF HS-FLT-SCAN-IX = 1
005770         GO TO 3712-PLACE-ENTRY
005780     END-IF.
005790     SET HS-FLT-PREV-IX TO HS-FLT-SCAN-IX.
005800     SET HS-FLT-PREV-IX DOWN BY 1.
005810     IF HY-SORT-KEY (HS-FLT-PREV-IX) > HY-SV-SORT-KEY
005820         MOVE HY-ITEM-ID       (HS-FLT-PREV-IX)
005830             TO HY-ITEM-ID       (HS-FLT-SCAN-IX)
005840         MOVE HY-ITEM-NAME     (HS-FLT-PREV-IX)
005850             TO HY-ITEM-NAME     (HS-FLT-SCAN-IX)
005860         MOVE HY-GENERAL-NAME  (HS-FLT-PREV-IX)
005870             TO HY-GENERAL-NAME  (HS-FLT-SCAN-IX)
005880         MOVE HY-PRICE         (HS-FLT-PREV-IX)
005890             TO HY-PRICE         (HS-FLT-SCAN-IX)
005900         MOVE HY-ACTUAL-PRICE  (HS-FLT-PREV-IX)
005910             TO HY-ACTUAL-PRICE  (HS-FLT-SCAN-IX)
005920         MOVE HY-QUANTITY      (HS-FLT-PREV-IX)
005930             TO HY-QUANTITY      (HS-FLT-SCAN-IX)
005940         MOVE HY-CATEGORY      (HS-FLT-PREV-IX)
005950             TO HY-CATEGORY      (HS-FLT-SCAN-IX)
005960         MOVE HY-RECEIPT-NAME  (HS-FLT-PREV-IX)
005970             TO HY-RECEIPT-NAME  (HS-FLT-SCAN-IX)
005980         MOVE HY-PURCHASE-DATE (HS-FLT-PREV-IX)
005990             TO HY-PURCHASE-DATE (HS-FLT-SCAN-IX)
006000         MOVE HY-SUM-AMOUNT    (HS-FLT-PREV-IX)
006010             TO HY-SUM-AMOUNT    (HS-FLT-SCAN-IX)
006020         MOVE HY-SORT-KEY      (HS-FLT-PREV-IX)
006030             TO HY-SORT-KEY      (HS-FLT-SCAN-IX)
006040         SET HS-FLT-SCAN-IX DOWN BY 1
006050         GO TO 3711-SHIFT-LOOP
006060     END-IF.
006070 3712-PLACE-ENTRY.
006080     MOVE HY-SV-ITEM-ID       TO HY-ITEM-ID       (HS-FLT-SCAN-IX).
006090     MOVE HY-SV-ITEM-NAME     TO HY-ITEM-NAME     (HS-FLT-SCAN-IX).
006100     MOVE HY-SV-GENERAL-NAME  TO HY-GENERAL-NAME  (HS-FLT-SCAN-IX).
006110     MOVE HY-SV-PRICE         TO HY-PRICE         (HS-FLT-SCAN-IX).
006120     MOVE HY-SV-ACTUAL-PRICE  TO HY-ACTUAL-PRICE  (HS-FLT-SCAN-IX).
006130     MOVE HY-SV-QUANTITY      TO HY-QUANTITY      (HS-FLT-SCAN-IX).
006140     MOVE HY-SV-CATEGORY      TO HY-CATEGORY      (HS-FLT-SCAN-IX).
006150     MOVE HY-SV-RECEIPT-NAME  TO HY-RECEIPT-NAME  (HS-FLT-SCAN-IX).
006160     MOVE HY-SV-PURCHASE-DATE TO HY-PURCHASE-DATE (HS-FLT-SCAN-IX).
006170     MOVE HY-SV-SUM-AMOUNT    TO HY-SUM-AMOUNT    (HS-FLT-SCAN-IX).
006180     MOVE HY-SV-SORT-KEY      TO HY-SORT-KEY      (HS-FLT-SCAN-IX).
006190 3710-EXIT.
006200     EXIT.
006210
006220 3730-REVERSE-FILTERED-SET.
006230     COMPUTE HZ-REV-HALF = HS-FILTER-COUNT / 2.
006240     PERFORM 3731-SWAP-ONE-PAIR THRU 3731-EXIT
006250         VARYING HZ-REV-BOT-IX FROM 1 BY 1
006260         UNTIL HZ-REV-BOT-IX > HZ-REV-HALF.
006270 3730-EXIT.
006280     EXIT.
006290
006300 3731-SWAP-ONE-PAIR.
006310     COMPUTE HZ-REV-TOP-IX = HS-FILTER-COUNT + 1 - HZ-REV-BOT-IX.
006320     SET HS-FLT-IX TO HZ-REV-BOT-IX.
006330     MOVE HY-ITEM-ID       (HS-FLT-IX) TO HY-SV-ITEM-ID.
006340     MOVE HY-ITEM-NAME     (HS-FLT-IX) TO HY-SV-ITEM-NAME.
006350     MOVE HY-GENERAL-NAME  (HS-FLT-IX) TO HY-SV-GENERAL-NAME.
006360     MOVE HY-PRICE         (HS-FLT-IX) TO HY-SV-PRICE.
006370     MOVE HY-ACTUAL-PRICE  (HS-FLT-IX) TO HY-SV-ACTUAL-PRICE.
006380     MOVE HY-QUANTITY      (HS-FLT-IX) TO HY-SV-QUANTITY.
006390     MOVE HY-CATEGORY      (HS-FLT-IX) TO HY-SV-CATEGORY.
006400     MOVE HY-RECEIPT-NAME  (HS-FLT-IX) TO HY-SV-RECEIPT-NAME.
006410     MOVE HY-PURCHASE-DATE (HS-FLT-IX) TO HY-SV-PURCHASE-DATE.
006420     MOVE HY-SUM-AMOUNT    (HS-FLT-IX) TO HY-SV-SUM-AMOUNT.
006430     MOVE HY-SORT-KEY      (HS-FLT-IX) TO HY-SV-SORT-KEY.
006440     SET HS-FLT-SCAN-IX TO HZ-REV-TOP-IX.
006450     MOVE HY-ITEM-ID       (HS-FLT-SCAN-IX) TO HY-ITEM-ID    (HS-FLT-IX).
006460     MOVE HY-ITEM-NAME     (HS-FLT-SCAN-IX)
006470         TO HY-ITEM-NAME     (HS-FLT-IX).
006480     MOVE HY-GENERAL-NAME  (HS-FLT-SCAN-IX)
006490         TO HY-GENERAL-NAME  (HS-FLT-IX).
006500     MOVE HY-PRICE         (HS-FLT-SCAN-IX) TO HY-PRICE      (HS-FLT-IX).
006510     MOVE HY-ACTUAL-PRICE  (HS-FLT-SCAN-IX)
006520         TO HY-ACTUAL-PRICE  (HS-FLT-IX).
006530     MOVE HY-QUANTITY      (HS-FLT-SCAN-IX) TO HY-QUANTITY   (HS-FLT-IX).
006540     MOVE HY-CATEGORY      (HS-FLT-SCAN-IX) TO HY-CATEGORY   (HS-FLT-IX).
006550     MOVE HY-RECEIPT-NAME  (HS-FLT-SCAN-IX)
006560         TO HY-RECEIPT-NAME  (HS-FLT-IX).
006570     MOVE HY-PURCHASE-DATE (HS-FLT-SCAN-IX)
006580         TO HY-PURCHASE-DATE (HS-FLT-IX).
006590     MOVE HY-SUM-AMOUNT    (HS-FLT-SCAN-IX)
006600         TO HY-SUM-AMOUNT    (HS-FLT-IX).
006610     MOVE HY-SORT-KEY      (HS-FLT-SCAN-IX) TO HY-SORT-KEY   (HS-FLT-IX).
006620     MOVE HY-SV-ITEM-ID       TO HY-ITEM-ID       (HS-FLT-SCAN-IX).
006630     MOVE HY-SV-ITEM-NAME     TO HY-ITEM-NAME     (HS-FLT-SCAN-IX).
006640     MOVE HY-SV-GENERAL-NAME  TO HY-GENERAL-NAME  (HS-FLT-SCAN-IX).
006650     MOVE HY-SV-PRICE         TO HY-PRICE         (HS-FLT-SCAN-IX).
006660     MOVE HY-SV-ACTUAL-PRICE  TO HY-ACTUAL-PRICE  (HS-FLT-SCAN-IX).
006670     MOVE HY-SV-QUANTITY      TO HY-QUANTITY      (HS-FLT-SCAN-IX).
006680     MOVE HY-SV-CATEGORY      TO HY-CATEGORY      (HS-FLT-SCAN-IX).
006690     MOVE HY-SV-RECEIPT-NAME  TO HY-RECEIPT-NAME  (HS-FLT-SCAN-IX).
006700     MOVE HY-SV-PURCHASE-DATE TO HY-PURCHASE-DATE (HS-FLT-SCAN-IX).
006710     MOVE HY-SV-SUM-AMOUNT    TO HY-SUM-AMOUNT    (HS-FLT-SCAN-IX).
006720     MOVE HY-SV-SORT-KEY      TO HY-SORT-KEY      (HS-FLT-SCAN-IX).
006730 3731-EXIT.
006740     EXIT.
006750
006760*****************************************************************
006770* 3800-CALC-PAGINATION - FIXED PAGE SIZE, CEILING TOTAL PAGES.   *
006780*****************************************************************
006790 3800-CALC-PAGINATION.
006800     DIVIDE HS-FILTER-COUNT BY AH-PAGE-SIZE
006810         GIVING HZ-TOTAL-PAGES REMAINDER HZ-REMAINDER.
006820     IF HZ-REMAINDER > 0
006830         ADD 1 TO HZ-TOTAL-PAGES
006840     END-IF.
006850     COMPUTE HZ-START-IX = ((AH-PAGE - 1) * AH-PAGE-SIZE) + 1.
006860     COMPUTE HZ-END-IX = HZ-START-IX + AH-PAGE-SIZE - 1.
006870     IF HZ-END-IX > HS-FILTER-COUNT
006880         MOVE HS-FILTER-COUNT TO HZ-END-IX
006890     END-IF.
006900 3800-EXIT.
006910     EXIT.
006920
006930*****************************************************************
006940* 4000-PRINT-DETAIL-PAGE - IF THE REQUESTED PAGE IS BEYOND THE   *
006950* LAST PAGE, HZ-START-IX ENDS UP GREATER THAN HZ-END-IX AND THE  *
006960* LOOP BODY SIMPLY DOES NOT EXECUTE.                             *
006970*****************************************************************
006980 4000-PRINT-DETAIL-PAGE.
006990     PERFORM 4010-PRINT-ONE-DETAIL THRU 4010-EXIT
007000         VARYING HS-FLT-IX FROM HZ-START-IX BY 1
007010         UNTIL HS-FLT-IX > HZ-END-IX.
007020 4000-EXIT.
007030     EXIT.
007040
007050 4010-PRINT-ONE-DETAIL.
007060     MOVE HY-ITEM-NAME    (HS-FLT-IX) TO HD-ITEM-NAME.
007070     MOVE HY-GENERAL-NAME (HS-FLT-IX) TO HD-GENERAL-NAME.
007080     MOVE HY-QUANTITY     (HS-FLT-IX) TO HD-QUANTITY.
007090     MOVE HY-PRICE        (HS-FLT-IX) TO HD-PRICE.
007100     MOVE HY-ACTUAL-PRICE (HS-FLT-IX) TO HD-ACTUAL-PRICE.
007110     MOVE HY-CATEGORY     (HS-FLT-IX) TO HD-CATEGORY.
007120     MOVE HY-RECEIPT-NAME (HS-FLT-IX) TO HD-RECEIPT-NAME.
007130     MOVE HY-PURCHASE-DATE (HS-FLT-IX) TO HD-PURCHASE-DATE.
007140     WRITE HS-RPT-LINE FROM HS-DETAIL-LINE
007150         AFTER ADVANCING 1 LINE.
007160     ADD 1 TO HS-LINE-COUNT.
007170 4010-EXIT.
007180     EXIT.
007190
007200 4100-PRINT-TRAILER.
007210     MOVE HS-FILTER-COUNT TO HT-ITEM-COUNT.
007220     MOVE HS-TOTAL-SPENT  TO HT-TOTAL-SPENT.
007230     WRITE HS-RPT-LINE FROM HS-TRAILER-LINE
007240         AFTER ADVANCING 2 LINES.
007250 4100-EXIT.
007260     EXIT.
007270
007280 9000-READ-CONTROL-CARD.
007290     READ HS-CONTROL-CARD
007300         AT END SET HS-CARD-EOF-SW TO "YES"
007310     END-READ.
007320     IF NOT HS-CARD-EOF
007330         PERFORM 9020-VALIDATE-HISTORY-PARAMS THRU 9020-EXIT
007340     END-IF.
007350 9000-EXIT.
007360     EXIT.
007370
007380*****************************************************************
007390* 9020-VALIDATE-HISTORY-PARAMS - HISTORY-REPORTER'S               *
007400* VALIDATE-HISTORY-PARAMS RULE.  VIEW MUST BE MY_ITEMS OR         *
007410* GROUP_ITEMS, SORT-BY MUST BE PURCHASE_DATE/PRICE/QUANTITY,      *
007420* SORT-ORDER MUST BE ASC/DESC, PAGE MUST BE NUMERIC AND AT LEAST  *
007430* 1, PAGE-SIZE MUST BE NUMERIC AND 1 THRU 100 - ANYTHING ELSE IS  *
007440* NOT REJECTED, IT IS DEFAULTED.  RQST 0851.                      *
007450*****************************************************************
007460 9020-VALIDATE-HISTORY-PARAMS.
007470     IF NOT AH-VIEW-MY-ITEMS AND NOT AH-VIEW-GROUP-ITEMS
007480         SET AH-VIEW-MY-ITEMS TO TRUE
007490     END-IF.
007500     IF NOT AH-SORT-BY-DATE AND NOT AH-SORT-BY-PRICE
007510             AND NOT AH-SORT-BY-QTY
007520         SET AH-SORT-BY-DATE TO TRUE
007530     END-IF.
007540     IF NOT AH-SORT-ASCENDING AND NOT AH-SORT-DESCENDING
007550         SET AH-SORT-ASCENDING TO TRUE
007560     END-IF.
007570     IF AH-PAGE NOT NUMERIC
007580         MOVE 1 TO AH-PAGE
007590     ELSE
007600         IF AH-PAGE < 1
007610             MOVE 1 TO AH-PAGE
007620         END-IF
007630     END-IF.
007640     IF AH-PAGE-SIZE NOT NUMERIC
007650         MOVE 20 TO AH-PAGE-SIZE
007660     ELSE
007670         IF AH-PAGE-SIZE < 1 OR AH-PAGE-SIZE > 100
007680             MOVE 20 TO AH-PAGE-SIZE
007690         END-IF
007700     END-IF.
007710 9020-EXIT.
007720     EXIT.
007730
007740 9900-PRINT-HEADING.
007750     ADD 1 TO HS-PAGE-COUNT.
007760     MOVE AH-GROUP-ID TO HH-GROUP-ID.
007770     IF AH-VIEW-MY-ITEMS
007780         MOVE "MY_ITEMS   " TO HH-VIEW
007790     ELSE
007800         MOVE "GROUP_ITEMS" TO HH-VIEW
007810     END-IF.
007820     MOVE AH-PAGE        TO HH-PAGE.
007830     MOVE HZ-TOTAL-PAGES TO HH-TOTAL-PAGES.
007840     IF HS-PAGE-COUNT > 1
007850         WRITE HS-RPT-LINE FROM HS-HEAD-1
007860             AFTER ADVANCING PAGE
007870     ELSE
007880         WRITE HS-RPT-LINE FROM HS-HEAD-1
007890             AFTER ADVANCING TOP-OF-FORM
007900     END-IF.
007910     MOVE AH-SEARCH-TERM     TO HH-SEARCH.
007920     MOVE AH-CATEGORY-FILTER TO HH-CATEGORY.
007930     WRITE HS-RPT-LINE FROM HS-HEAD-2
007940         AFTER ADVANCING 1 LINE.
007950     MOVE 2 TO HS-LINE-COUNT.
007960 9900-EXIT.
007970     EXIT.
007980
007990 8000-TERMINATE.
008000     CLOSE HS-CONTROL-CARD
008010           HS-MEMBER-FILE
008020           HS-SPLIT-FILE
008030           HS-HISTORY-RPT.
008040 8000-EXIT.
008050     EXIT.
