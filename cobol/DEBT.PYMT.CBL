000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DEBT-PAYMENT-PROCESSOR.
000030 AUTHOR.  S. KOWALCZYK.
000040 INSTALLATION.  GREENFIELD DATA PROCESSING CENTER.
000050 DATE-WRITTEN.  02/19/1990.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* CHANGE LOG                                                    *
000100*  02/19/90  SPK   ORIGINAL - APPLIES A BATCH OF PAYMENTS        *
000110*                   AGAINST THE DEBT FILE, ONE PAYMENT PER      *
000120*                   TRANSACTION RECORD.  RQST 0311.             *
000130*  06/03/91  SPK   PAYMENT IS NOW ROUNDED HALF-UP TO THE PENNY   *
000140*                   BEFORE IT IS VALIDATED, TO MATCH THE WAY THE *
000150*                   TELLER WINDOW ROUNDS CASH RECEIPTS.  RQST    *
000160*                   0334.                                       *
000170*  01/22/93  JK    A PAYMENT THAT WOULD OVERPAY THE DEBT IS      *
000180*                   REJECTED OUTRIGHT RATHER THAN CLAMPED TO THE *
000190*                   BALANCE - THE MEMBER MUST RESUBMIT.  RQST    *
000200*                   0356.                                       *
000210*  05/06/94  SPK   DEBT FILE CONVERTED TO INDEXED (VSAM-STYLE    *
000220*                   KEY), MATCHING DEBT-NETTING-ENGINE.  RQST    *
000230*                   0361.                                       *
000240*  08/21/98  JK    YEAR 2000 REVIEW - NO DATE FIELDS PROCESSED   *
000250*                   BY THIS PROGRAM.  NO CHANGES REQUIRED.       *
000260*                   SIGNED OFF PER Y2K PROJECT PLAN 98-114.     *
000270*  11/14/02  DW    PAYER MUST NOW BE EITHER THE DEBTOR OR THE    *
000280*                   CREDITOR OF THE DEBT BEING PAID - A THIRD    *
000290*                   PARTY'S PAYMENT TRANSACTION IS REJECTED.     *
000300*                   RQST 0577.                                  *
000310*  07/22/03  DW    CONTROL TOTALS ADDED FOR PAID-IN-FULL VERSUS  *
000320*                   PARTIAL-PAYMENT COUNTS.  RQST 0611.          *
000330*****************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS PP-ALPHA-CLASS IS "A" THRU "Z"
000390     UPSI-0 ON STATUS IS PP-TEST-RUN-SW.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT PP-PAYMENT-FILE ASSIGN TO PAYMFL
000430         ORGANIZATION IS SEQUENTIAL.
000440     SELECT PP-DEBT-FILE ASSIGN TO DEBTFL
000450         ORGANIZATION IS INDEXED
000460         ACCESS MODE IS DYNAMIC
000470         RECORD KEY IS PP-DEBT-KEY
000480         FILE STATUS IS PP-DEBT-STATUS.
000490     SELECT PP-CONTROL-LIST ASSIGN TO PAYMRPT.
000500 DATA DIVISION.
000510 FILE SECTION.
000520*****************************************************************
000530* PAYMENT TRANSACTION - ONE LINE PER PAYMENT SUBMITTED AGAINST  *
000540* A DEBT.  PP-PAYER-ID IDENTIFIES WHICH SIDE OF THE DEBT IS     *
000550* ACTUALLY MAKING THE PAYMENT - EITHER THE DEBTOR PAYING DOWN   *
000560* WHAT THEY OWE OR THE CREDITOR FORGIVING/RECORDING A CASH      *
000570* SETTLEMENT RECEIVED OUTSIDE THE SYSTEM.                       *
000580*****************************************************************
000590 FD  PP-PAYMENT-FILE
000600     LABEL RECORD IS STANDARD
000610     RECORD CONTAINS 48 CHARACTERS
000620     DATA RECORD IS PP-PAYMENT-REC.
000630 01  PP-PAYMENT-REC.
000640     05  PT-GROUP-ID            PIC X(08).
000650     05  PT-DEBTOR-ID           PIC X(08).
000660     05  PT-CREDITOR-ID         PIC X(08).
000670     05  PT-AMOUNT              PIC S9(08)V99.
000680     05  PT-PAYER-ID            PIC X(08).
000690     05  FILLER                 PIC X(06).
000700*****************************************************************
000710* ALTERNATE VIEW OF THE PAYMENT RECORD - THE GROUP+DEBTOR+       *
000720* CREDITOR PORTION LAID OUT AS ONE STRING SO IT CAN BE MOVED    *
000730* STRAIGHT INTO THE DEBT FILE KEY IN A SINGLE MOVE.             *
000740*****************************************************************
000750 01  PP-PAYMENT-KEY-VIEW REDEFINES PP-PAYMENT-REC.
000760     05  PK-DEBT-KEY            PIC X(24).
000770     05  FILLER                 PIC X(24).
000780*****************************************************************
000790* DEBT FILE - SAME LAYOUT AND KEY AS DEBT-NETTING-ENGINE'S.     *
000800*****************************************************************
000810 FD  PP-DEBT-FILE
000820     LABEL RECORD IS STANDARD
000830     RECORD CONTAINS 40 CHARACTERS
000840     DATA RECORD IS PP-DEBT-REC.
000850 01  PP-DEBT-REC.
000860     05  PP-DEBT-KEY.
000870         10  DB-GROUP-ID        PIC X(08).
000880         10  DB-DEBTOR-ID       PIC X(08).
000890         10  DB-CREDITOR-ID     PIC X(08).
000900     05  DB-AMOUNT              PIC S9(08)V99.
000910     05  DB-FILLER              PIC X(08).
000920*****************************************************************
000930* ALTERNATE VIEW OF THE DEBT RECORD - GROUP+DEBTOR AS ONE       *
000940* 16-BYTE STRING, MATCHING THE FIRST HALF OF PK-DEBT-KEY, SO A  *
000950* PARTIAL-KEY COMPARE CAN BE MADE WITHOUT THREE SEPARATE MOVES. *
000960*****************************************************************
000970 01  PP-DEBT-REC-PARTIAL-VIEW REDEFINES PP-DEBT-REC.
000980     05  DV-GROUP-DEBTOR        PIC X(16).
000990     05  DV-CREDITOR-AMOUNT.
001000         10  DV-CREDITOR-ID     PIC X(08).
001010         10  DV-AMOUNT          PIC S9(08)V99.
001020     05  FILLER                 PIC X(08).
001030*****************************************************************
001040* CONTROL LISTING - ONE LINE PER PAYMENT, ACCEPTED OR REJECTED, *
001050* PLUS A CONTROL-TOTAL TRAILER.                                 *
001060*****************************************************************
001070 FD  PP-CONTROL-LIST
001080     LABEL RECORD IS OMITTED
001090     RECORD CONTAINS 132 CHARACTERS
001100     DATA RECORD IS PP-CTL-PRTLINE.
001110 01  PP-CTL-PRTLINE             PIC X(132).
001120 WORKING-STORAGE SECTION.
001130 01  PP-SWITCHES.
001140     05  PP-EOF-SW              PIC X(03)      VALUE "NO ".
001150         88  PP-EOF                            VALUE "YES".
001160     05  PP-VALID-SW            PIC X(03)      VALUE "YES".
001170         88  PP-PAYMENT-VALID                  VALUE "YES".
001180     05  PP-TEST-RUN-SW         PIC X(01)      VALUE "N".
001190         88  PP-TEST-RUN                       VALUE "Y".
001200 77  PP-DEBT-STATUS             PIC X(02)      VALUE "00".
001210     88  PP-DEBT-OK                            VALUE "00".
001220     88  PP-DEBT-NOT-FOUND                     VALUE "23".
001230 77  PP-LINE-COUNT              PIC S9(03) COMP VALUE ZERO.
001240 77  PP-PAGE-COUNT              PIC S9(03) COMP VALUE ZERO.
001250 01  PP-COUNTERS                COMP.
001260     05  PP-PAYMENTS-READ       PIC S9(07)     VALUE ZERO.
001270     05  PP-PAYMENTS-REJECTED   PIC S9(07)     VALUE ZERO.
001280     05  PP-PAID-IN-FULL        PIC S9(07)     VALUE ZERO.
001290     05  PP-PARTIAL-PAYMENTS    PIC S9(07)     VALUE ZERO.
001300 01  PP-ROUND-WORK.
001310     05  PP-RAW-AMOUNT          PIC S9(08)V999 VALUE ZERO.
001320     05  PP-ROUNDED-AMOUNT      PIC S9(08)V99  VALUE ZERO.
001330 01  PP-REJECT-REASON           PIC X(30)      VALUE SPACES.
001340 01  PP-NEW-BALANCE             PIC S9(08)V99  VALUE ZERO.
001350 01  PP-DETAIL-LINE.
001360     05  DL-GROUP-ID            PIC X(08).
001370     05  FILLER                 PIC X(02)      VALUE SPACES.
001380     05  DL-DEBTOR-ID           PIC X(08).
001390     05  FILLER                 PIC X(02)      VALUE SPACES.
001400     05  DL-CREDITOR-ID         PIC X(08).
001410     05  FILLER                 PIC X(02)      VALUE SPACES.
001420     05  DL-AMOUNT              PIC ZZZ,ZZ9.99-.
001430     05  FILLER                 PIC X(02)      VALUE SPACES.
001440     05  DL-RESULT              PIC X(30).
001450     05  FILLER                 PIC X(53)      VALUE SPACES.
001460*****************************************************************
001470* ALTERNATE VIEW OF THE DETAIL LINE - A PLAIN 132-BYTE STRING   *
001480* SO THE HEADING ROUTINE CAN BLANK THE WHOLE LINE WITH ONE MOVE *
001490* BEFORE BUILDING THE NEXT ONE.                                 *
001500*****************************************************************
001510 01  PP-DETAIL-LINE-FLAT REDEFINES PP-DETAIL-LINE.
001520     05  FILLER                 PIC X(132).
001530 01  PP-HEAD-1.
001540     05  FILLER                 PIC X(30)      VALUE
001550         "GREENFIELD DATA PROC          ".
001560     05  FILLER                 PIC X(30)      VALUE
001570         "DEBT-PAYMENT-PROCESSOR CONTROL".
001580     05  FILLER                 PIC X(06)      VALUE "PAGE  ".
001590     05  DH1-PAGE               PIC ZZ9.
001600     05  FILLER                 PIC X(63)      VALUE SPACES.
001610 01  PP-TOTAL-LINE.
001620     05  FILLER                 PIC X(21)      VALUE
001630         "*** CONTROL TOTALS **".
001640     05  FILLER                 PIC X(14)      VALUE
001650         "PAYMENTS READ ".
001660     05  DT-READ                PIC ZZZ,ZZ9.
001670     05  FILLER                 PIC X(02)      VALUE SPACES.
001680     05  FILLER                 PIC X(11)      VALUE
001690         "REJECTED  ".
001700     05  DT-REJECTED            PIC ZZ,ZZ9.
001710     05  FILLER                 PIC X(02)      VALUE SPACES.
001720     05  FILLER                 PIC X(12)      VALUE
001730         "PAID-IN-FULL".
001740     05  DT-PAID-FULL           PIC ZZ,ZZ9.
001750     05  FILLER                 PIC X(02)      VALUE SPACES.
001760     05  FILLER                 PIC X(09)      VALUE
001770         "PARTIAL  ".
001780     05  DT-PARTIAL             PIC ZZ,ZZ9.
001790     05  FILLER                 PIC X(29)      VALUE SPACES.
001800 PROCEDURE DIVISION.
001810*****************************************************************
001820* 0000-MAINLINE - ONE PAYMENT TRANSACTION AT A TIME.            *
001830*****************************************************************
001840 0000-MAINLINE.
001850     PERFORM 1000-INITIALIZE.
001860     PERFORM 2000-PROCESS-ONE-PAYMENT THRU 2000-EXIT
001870         UNTIL PP-EOF.
001880     PERFORM 8000-TERMINATE THRU 8000-EXIT.
001890     STOP RUN.
001900
001910 1000-INITIALIZE.
001920     OPEN INPUT PP-PAYMENT-FILE
001930          I-O   PP-DEBT-FILE
001940          OUTPUT PP-CONTROL-LIST.
001950     PERFORM 9000-READ-PAYMENT THRU 9000-EXIT.
001960 1000-EXIT.
001970     EXIT.
001980
001990*****************************************************************
002000* 2000-PROCESS-ONE-PAYMENT - ROUND, VALIDATE, APPLY, LOG.       *
002010*****************************************************************
002020 2000-PROCESS-ONE-PAYMENT.
002030     ADD 1 TO PP-PAYMENTS-READ.
002040     SET PP-PAYMENT-VALID TO TRUE.
002050     MOVE SPACES TO PP-REJECT-REASON.
002060     MOVE PT-AMOUNT TO PP-RAW-AMOUNT.
002070     COMPUTE PP-ROUNDED-AMOUNT ROUNDED = PP-RAW-AMOUNT.
002080     MOVE PT-GROUP-ID    TO DB-GROUP-ID.
002090     MOVE PT-DEBTOR-ID   TO DB-DEBTOR-ID.
002100     MOVE PT-CREDITOR-ID TO DB-CREDITOR-ID.
002110     READ PP-DEBT-FILE
002120         INVALID KEY
002130             MOVE "23" TO PP-DEBT-STATUS
002140     END-READ.
002150     IF PP-DEBT-NOT-FOUND
002160         SET PP-PAYMENT-VALID TO FALSE
002170         MOVE "NO SUCH DEBT ON FILE"    TO PP-REJECT-REASON
002180     ELSE
002190         PERFORM 2100-VALIDATE-PAYMENT THRU 2100-EXIT
002200     END-IF.
002210     IF PP-PAYMENT-VALID
002220         PERFORM 2200-APPLY-PAYMENT THRU 2200-EXIT
002230     ELSE
002240         ADD 1 TO PP-PAYMENTS-REJECTED
002250     END-IF.
002260     PERFORM 7000-LOG-LINE THRU 7000-EXIT.
002270     PERFORM 9000-READ-PAYMENT THRU 9000-EXIT.
002280 2000-EXIT.
002290     EXIT.
002300
002310*****************************************************************
002320* 2100-VALIDATE-PAYMENT - PAYER MUST BE DEBTOR OR CREDITOR, AND *
002330* 0 < AMOUNT <= CURRENT DEBT BALANCE.                           *
002340*****************************************************************
002350 2100-VALIDATE-PAYMENT.
002360     IF PT-PAYER-ID NOT = PT-DEBTOR-ID
002370         AND PT-PAYER-ID NOT = PT-CREDITOR-ID
002380         SET PP-PAYMENT-VALID TO FALSE
002390         MOVE "PAYER IS NOT PARTY TO DEBT" TO PP-REJECT-REASON
002400         GO TO 2100-EXIT
002410     END-IF.
002420     IF PP-ROUNDED-AMOUNT NOT > ZERO
002430         SET PP-PAYMENT-VALID TO FALSE
002440         MOVE "AMOUNT NOT GREATER THAN ZERO" TO PP-REJECT-REASON
002450         GO TO 2100-EXIT
002460     END-IF.
002470     IF PP-ROUNDED-AMOUNT > DB-AMOUNT
002480         SET PP-PAYMENT-VALID TO FALSE
002490         MOVE "AMOUNT EXCEEDS DEBT BALANCE" TO PP-REJECT-REASON
002500         GO TO 2100-EXIT
002510     END-IF.
002520 2100-EXIT.
002530     EXIT.
002540
002550*****************************************************************
002560* 2200-APPLY-PAYMENT - SUBTRACT; DELETE WHEN PAID IN FULL,      *
002570* OTHERWISE REWRITE THE REDUCED BALANCE.                        *
002580*****************************************************************
002590 2200-APPLY-PAYMENT.
002600     SUBTRACT PP-ROUNDED-AMOUNT FROM DB-AMOUNT GIVING PP-NEW-BALANCE.
002610     IF PP-NEW-BALANCE NOT > ZERO
002620         MOVE ZERO TO DB-AMOUNT
002630         DELETE PP-DEBT-FILE
002640             INVALID KEY CONTINUE
002650         END-DELETE
002660         ADD 1 TO PP-PAID-IN-FULL
002670         MOVE "PAID IN FULL"       TO PP-REJECT-REASON
002680     ELSE
002690         MOVE PP-NEW-BALANCE TO DB-AMOUNT
002700         REWRITE PP-DEBT-REC
002710             INVALID KEY CONTINUE
002720         END-REWRITE
002730         ADD 1 TO PP-PARTIAL-PAYMENTS
002740         MOVE "PARTIAL PAYMENT APPLIED" TO PP-REJECT-REASON
002750     END-IF.
002760 2200-EXIT.
002770     EXIT.
002780
002790 9000-READ-PAYMENT.
002800     READ PP-PAYMENT-FILE
002810         AT END SET PP-EOF-SW TO "YES"
002820     END-READ.
002830 9000-EXIT.
002840     EXIT.
002850
002860 7000-LOG-LINE.
002870     IF PP-LINE-COUNT = 0 OR PP-LINE-COUNT > 55
002880         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
002890     END-IF.
002900     MOVE PT-GROUP-ID    TO DL-GROUP-ID.
002910     MOVE PT-DEBTOR-ID   TO DL-DEBTOR-ID.
002920     MOVE PT-CREDITOR-ID TO DL-CREDITOR-ID.
002930     MOVE PP-ROUNDED-AMOUNT TO DL-AMOUNT.
002940     MOVE PP-REJECT-REASON  TO DL-RESULT.
002950     WRITE PP-CTL-PRTLINE FROM PP-DETAIL-LINE
002960         AFTER ADVANCING 1 LINE.
002970     ADD 1 TO PP-LINE-COUNT.
002980 7000-EXIT.
002990     EXIT.
003000
003010 9900-PRINT-HEADING.
003020     ADD 1 TO PP-PAGE-COUNT.
003030     MOVE PP-PAGE-COUNT TO DH1-PAGE.
003040     IF PP-PAGE-COUNT > 1
003050         WRITE PP-CTL-PRTLINE FROM PP-HEAD-1
003060             AFTER ADVANCING PAGE
003070     ELSE
003080         WRITE PP-CTL-PRTLINE FROM PP-HEAD-1
003090             AFTER ADVANCING TOP-OF-FORM
003100     END-IF.
003110     MOVE 2 TO PP-LINE-COUNT.
003120 9900-EXIT.
003130     EXIT.
003140
003150 8000-TERMINATE.
003160     IF PP-LINE-COUNT = 0
003170         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
003180     END-IF.
003190     MOVE PP-PAYMENTS-READ     TO DT-READ.
003200     MOVE PP-PAYMENTS-REJECTED TO DT-REJECTED.
003210     MOVE PP-PAID-IN-FULL      TO DT-PAID-FULL.
003220     MOVE PP-PARTIAL-PAYMENTS  TO DT-PARTIAL.
003230     WRITE PP-CTL-PRTLINE FROM PP-TOTAL-LINE
003240         AFTER ADVANCING 2 LINES.
003250     CLOSE PP-PAYMENT-FILE
003260           PP-DEBT-FILE
003270           PP-CONTROL-LIST.
003280 8000-EXIT.
003290     EXIT.
