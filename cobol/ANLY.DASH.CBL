000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  MEMBER-DASHBOARD-ANALYTICS.
000030 AUTHOR.  J. KRISHNAN.
000040 INSTALLATION.  GREENFIELD DATA PROCESSING CENTER.
000050 DATE-WRITTEN.  09/08/1992.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* CHANGE LOG                                                    *
000100*  09/08/92  JK    ORIGINAL - ONE DASHBOARD PER CONTROL CARD:    *
000110*                   MONTH TOTAL, 7-DAY TABLE, 12-MONTH TABLE,    *
000120*                   CATEGORY TABLE, GROUP RANKING.  RQST 0341.  *
000130*  03/15/93  JK    ADDED SECTION 6 - GROUP DEBTS IN REQUESTER-   *
000140*                   FIRST / AMOUNT-DESCENDING ORDER, READ FROM   *
000150*                   THE INDEXED DEBT FILE VIA START/READ NEXT.   *
000160*                   RQST 0359.                                  *
000170*  11/02/94  SPK   SPLIT FILE CARRIES NO GROUP-ID - EACH SPLIT'S *
000180*                   GROUP IS RESOLVED AGAINST THE ROSTER TABLE   *
000190*                   ONCE AT LOAD TIME AND CARRIED IN THE IN-     *
000200*                   MEMORY SPLIT TABLE.  RQST 0369.             *
000210*  08/21/98  JK    YEAR 2000 REVIEW - ALL WORKING DATES ARE      *
000220*                   FULL 4-DIGIT-CENTURY YYYYMMDD.  JULIAN DAY   *
000230*                   CONVERSION IN 4000/4100 IS CENTURY-SAFE TO   *
000240*                   THE YEAR 9999.  NO CHANGES REQUIRED.  SIGNED *
000250*                   OFF PER Y2K PROJECT PLAN 98-114.            *
000260*  04/30/01  DW    THE TRAILING 12-MONTH TABLE STEPS BACK BY A   *
000270*                   FLAT 30 DAYS PER ENTRY, NOT BY TRUE CALENDAR *
000280*                   MONTHS.  CONFIRMED WITH REQUESTOR THAT THIS  *
000290*                   IS THE WANTED BEHAVIOUR (MATCHES THE OLD     *
000300*                   SPREADSHEET IT REPLACED) EVEN THOUGH IT CAN  *
000310*                   SKIP OR REPEAT A CALENDAR MONTH ACROSS       *
000320*                   SHORT/LONG MONTH BOUNDARIES.  DO NOT FIX.    *
000330*                   RQST 0589.                                  *
000340*  09/18/05  DW    ADDED SECTION 7 - CALENDAR TABLE, ONE LINE    *
000350*                   PER DAY OF THE REPORTING MONTH INCLUDING     *
000360*                   ZERO DAYS, TO GIVE THE GROUP-MONTHLY AND     *
000370*                   CALENDAR-VIEW REQUESTS SOMEWHERE TO LAND ON  *
000380*                   THE PRINTED DASHBOARD.  RQST 0655.          *
000390*  02/14/11  DW    SPLIT FILE WIDENED TO 180 BYTES BY RECEIPT-   *
000400*                   POSTER FOR THE NEW HISTORY REPORT.  THE      *
000410*                   ADDED FIELDS ARE NOT NEEDED HERE SO THEY ARE *
000420*                   CARRIED AS FILLER.  RQST 0842.              *
000430*  09/02/11  DW    ADDED 9010-VALIDATE-YEAR-MONTH - MONTH MUST BE *
000440*                   01-12, YEAR MUST BE 1900-9999, EITHER MUST BE *
000450*                   NUMERIC.  A CARD THAT FAILS IS NOT RUN - THE   *
000460*                   REJECTION AND ITS REASON ARE PRINTED ON THE    *
000470*                   DASHBOARD REPORT IN PLACE OF THAT DASHBOARD.   *
000480*                   RQST 0850.                                    *
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS AN-ALPHA-CLASS IS "A" THRU "Z"
000550     UPSI-0 ON STATUS IS AN-TEST-RUN-SW.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT AN-CONTROL-CARD ASSIGN TO DASHCTL
000590         ORGANIZATION IS SEQUENTIAL.
000600     SELECT AN-MEMBER-FILE ASSIGN TO MEMBFL
000610         ORGANIZATION IS SEQUENTIAL.
000620     SELECT AN-SPLIT-FILE ASSIGN TO SPLITFL
000630         ORGANIZATION IS SEQUENTIAL.
000640     SELECT AN-DEBT-FILE ASSIGN TO DEBTFL
000650         ORGANIZATION IS INDEXED
000660         ACCESS MODE IS DYNAMIC
000670         RECORD KEY IS AN-DEBT-KEY
000680         FILE STATUS IS AN-DEBT-STATUS.
000690     SELECT AN-DASHBOARD-RPT ASSIGN TO DASHRPT.
000700 DATA DIVISION.
000710 FILE SECTION.
000720*****************************************************************
000730* ONE CONTROL CARD PER DASHBOARD REQUESTED - THE GROUP, THE      *
000740* REQUESTING MEMBER, THE REPORTING YEAR/MONTH, AND "TODAY" FOR   *
000750* THE SEVEN-DAY WINDOW.                                          *
000760*****************************************************************
000770 FD  AN-CONTROL-CARD
000780     LABEL RECORD IS STANDARD
000790     RECORD CONTAINS 40 CHARACTERS
000800     DATA RECORD IS AN-CONTROL-REC.
000810 01  AN-CONTROL-REC.
000820     05  AC-GROUP-ID            PIC X(08).
000830     05  AC-MEMBER-ID           PIC X(08).
000840     05  AC-YEAR                PIC 9(04).
000850     05  AC-MONTH               PIC 9(02).
000860     05  AC-TODAY-DATE          PIC 9(08).
000870     05  FILLER                 PIC X(10).
000880*****************************************************************
000890* ROSTER - SAME 36-BYTE LAYOUT USED THROUGHOUT THE SUITE.       *
000900*****************************************************************
000910 FD  AN-MEMBER-FILE
000920     LABEL RECORD IS STANDARD
000930     RECORD CONTAINS 36 CHARACTERS
000940     DATA RECORD IS AN-MEMBER-REC.
000950 01  AN-MEMBER-REC.
000960     05  GM-MEMBER-ID           PIC X(08).
000970     05  GM-GROUP-ID            PIC X(08).
000980     05  GM-MEMBER-NAME         PIC X(19).
000990     05  FILLER                 PIC X(01).
001000*****************************************************************
001010* SPLIT FILE - WRITTEN BY RECEIPT-POSTER.  LOADED ENTIRE INTO    *
001020* WORKING STORAGE ONCE AT START-UP SO EACH CONTROL CARD SCANS    *
001030* MEMORY RATHER THAN RE-READING THE FILE.                        *
001040*****************************************************************
001050 FD  AN-SPLIT-FILE
001060     LABEL RECORD IS STANDARD
001070     RECORD CONTAINS 180 CHARACTERS
001080     DATA RECORD IS AN-SPLIT-REC.
001090 01  AN-SPLIT-REC.
001100     05  SP-ITEM-ID             PIC X(08).
001110     05  SP-MEMBER-ID           PIC X(08).
001120     05  SP-AMOUNT              PIC S9(08)V99.
001130     05  SP-PAID-BY             PIC X(08).
001140     05  SP-CATEGORY            PIC X(25).
001150     05  SP-DATE                PIC 9(08).
001160     05  FILLER                 PIC X(30).
001170     05  FILLER                 PIC X(20).
001180     05  FILLER                 PIC X(10).
001190     05  FILLER                 PIC X(10).
001200     05  FILLER                 PIC X(06).
001210     05  FILLER                 PIC X(30).
001220     05  FILLER                 PIC X(07).
001230*****************************************************************
001240* DEBT FILE - SAME LAYOUT AND KEY AS THE NETTING/PAYMENT         *
001250* PROGRAMS.  BROWSED HERE VIA START ON THE GROUP PREFIX.         *
001260*****************************************************************
001270 FD  AN-DEBT-FILE
001280     LABEL RECORD IS STANDARD
001290     RECORD CONTAINS 40 CHARACTERS
001300     DATA RECORD IS AN-DEBT-REC.
001310 01  AN-DEBT-REC.
001320     05  AN-DEBT-KEY.
001330         10  DB-GROUP-ID        PIC X(08).
001340         10  DB-DEBTOR-ID       PIC X(08).
001350         10  DB-CREDITOR-ID     PIC X(08).
001360     05  DB-AMOUNT              PIC S9(08)V99.
001370     05  DB-FILLER              PIC X(08).
001380*****************************************************************
001390* DASHBOARD REPORT - 132-COLUMN PRINT FILE, SEVEN SECTIONS.      *
001400*****************************************************************
001410 FD  AN-DASHBOARD-RPT
001420     LABEL RECORD IS OMITTED
001430     RECORD CONTAINS 132 CHARACTERS
001440     DATA RECORD IS AN-RPT-LINE.
001450 01  AN-RPT-LINE                PIC X(132).
001460 WORKING-STORAGE SECTION.
001470 01  AN-SWITCHES.
001480     05  AN-CARD-EOF-SW         PIC X(03)      VALUE "NO ".
001490         88  AN-CARD-EOF                       VALUE "YES".
001500     05  AN-DEBT-BROWSE-SW      PIC X(03)      VALUE "NO ".
001510         88  AN-DEBT-BROWSE-DONE               VALUE "YES".
001520     05  AN-TEST-RUN-SW         PIC X(01)      VALUE "N".
001530         88  AN-TEST-RUN                       VALUE "Y".
001540     05  AN-CARD-VALID-SW       PIC X(03)      VALUE "YES".
001550         88  AN-CARD-VALID                     VALUE "YES".
001560         88  AN-CARD-INVALID                   VALUE "NO ".
001570 77  AN-CARD-ERROR-MSG          PIC X(40)      VALUE SPACES.
001580 77  AN-DEBT-STATUS             PIC X(02)      VALUE "00".
001590     88  AN-DEBT-OK                            VALUE "00".
001600     88  AN-DEBT-END                           VALUE "10".
001610 77  AN-LINE-COUNT              PIC S9(03) COMP VALUE ZERO.
001620 77  AN-PAGE-COUNT              PIC S9(03) COMP VALUE ZERO.
001630 01  AN-RUN-COUNTERS            COMP.
001640     05  AN-DASHBOARDS-RUN      PIC S9(05)     VALUE ZERO.
001650     05  AN-REQUESTS-REJECTED   PIC S9(05)     VALUE ZERO.
001660     05  AN-GRAND-SPLIT-TOTAL-C PIC S9(11)     VALUE ZERO.
001670     05  AN-SPLIT-RECS-READ     PIC S9(07)     VALUE ZERO.
001680*****************************************************************
001690* ROSTER TABLE.                                                  *
001700*****************************************************************
001710 01  AN-MEMBER-TABLE.
001720     05  AN-MEMBER-ENTRY OCCURS 500 TIMES
001730             INDEXED BY AN-MEM-IX.
001740         10  AM-MEMBER-ID       PIC X(08).
001750         10  AM-GROUP-ID        PIC X(08).
001760         10  AM-MEMBER-NAME     PIC X(19).
001770 01  AN-MEMBER-KEY-VIEW REDEFINES AN-MEMBER-TABLE.
001780     05  AM-KEY-ENTRY OCCURS 500 TIMES
001790             INDEXED BY AN-MKEY-IX.
001800         10  AM-KEY-ID          PIC X(16).
001810         10  FILLER             PIC X(19).
001820 77  AN-MEMBER-COUNT             PIC S9(05) COMP VALUE ZERO.
001830*****************************************************************
001840* SPLIT TABLE - THE WHOLE FILE, PLUS THE GROUP-ID RESOLVED AT    *
001850* LOAD TIME FROM THE ROSTER (THE SPLIT FILE ITSELF CARRIES NO    *
001860* GROUP-ID, THE SAME GAP THE NETTING ENGINE FILLS).              *
001870*****************************************************************
001880 01  AN-SPLIT-TABLE.
001890     05  AN-SPLIT-ENTRY OCCURS 3000 TIMES
001900             INDEXED BY AN-SPL-IX.
001910         10  AS-ITEM-ID         PIC X(08).
001920         10  AS-MEMBER-ID       PIC X(08).
001930         10  AS-AMOUNT          PIC S9(08)V99.
001940         10  AS-PAID-BY         PIC X(08).
001950         10  AS-CATEGORY        PIC X(25).
001960         10  AS-DATE            PIC 9(08).
001970         10  AS-GROUP-ID        PIC X(08).
001980 01  AN-SPLIT-DATE-VIEW REDEFINES AN-SPLIT-TABLE.
001990     05  ASD-ENTRY OCCURS 3000 TIMES
002000             INDEXED BY AN-SPLD-IX.
002010         10  FILLER             PIC X(53).
002020         10  ASD-GROUP-ID       PIC X(08).
002030 77  AN-SPLIT-COUNT              PIC S9(05) COMP VALUE ZERO.
002040*****************************************************************
002050* SEVEN-DAY, TWELVE-MONTH, CATEGORY, RANK AND DEBT WORK TABLES,  *
002060* REBUILT FRESH FOR EACH CONTROL CARD PROCESSED.                 *
002070*****************************************************************
002080 01  AN-SEVEN-DAY-TABLE.
002090     05  AN-7DAY-ENTRY OCCURS 7 TIMES INDEXED BY AN-7D-IX.
002100         10  A7-DATE            PIC 9(08).
002110         10  A7-AMOUNT          PIC S9(08)V99.
002120 01  AN-TWELVE-MONTH-TABLE.
002130     05  AN-12MO-ENTRY OCCURS 12 TIMES INDEXED BY AN-12M-IX.
002140         10  A12-YEAR           PIC 9(04).
002150         10  A12-MONTH          PIC 9(02).
002160         10  A12-AMOUNT         PIC S9(08)V99.
002170 01  AN-CATEGORY-TABLE.
002180     05  AN-CAT-ENTRY OCCURS 30 TIMES INDEXED BY AN-CAT-IX.
002190         10  ACT-CATEGORY       PIC X(25).
002200         10  ACT-AMOUNT         PIC S9(08)V99.
002210 77  AN-CATEGORY-COUNT           PIC S9(03) COMP VALUE ZERO.
002220 01  AN-RANK-TABLE.
002230     05  AN-RANK-ENTRY OCCURS 500 TIMES
002240             INDEXED BY AN-RNK-IX AN-RANK-SCAN-IX AN-RANK-PREV-IX.
002250         10  ARK-MEMBER-ID      PIC X(08).
002260         10  ARK-MEMBER-NAME    PIC X(19).
002270         10  ARK-AMOUNT         PIC S9(08)V99.
002280 77  AN-RANK-COUNT               PIC S9(05) COMP VALUE ZERO.
002290*****************************************************************
002300* SCRATCH SLOT FOR THE RANK INSERTION SORT - HOLDS THE ENTRY     *
002310* BEING INSERTED WHILE LOWER ENTRIES SHIFT UP ONE POSITION.      *
002320*****************************************************************
002330 01  AN-RANK-SCRATCH.
002340     05  ARK-SV-MEMBER-ID       PIC X(08).
002350     05  ARK-SV-MEMBER-NAME     PIC X(19).
002360     05  ARK-SV-AMOUNT          PIC S9(08)V99.
002370 01  AN-DEBT-TABLE.
002380     05  AN-DEBT-ENTRY OCCURS 500 TIMES
002390             INDEXED BY AN-DBT-IX AN-DEBT-SCAN-IX AN-DEBT-PREV-IX.
002400         10  ADT-DEBTOR-ID      PIC X(08).
002410         10  ADT-CREDITOR-ID    PIC X(08).
002420         10  ADT-AMOUNT         PIC S9(08)V99.
002430         10  ADT-INVOLVED-FLAG  PIC X(01).
002440             88  ADT-INVOLVED               VALUE "Y".
002450 77  AN-DEBT-COUNT               PIC S9(05) COMP VALUE ZERO.
002460*****************************************************************
002470* SCRATCH SLOT FOR THE DEBT INSERTION SORT.                      *
002480*****************************************************************
002490 01  AN-DEBT-SCRATCH.
002500     05  ADT-SV-DEBTOR-ID       PIC X(08).
002510     05  ADT-SV-CREDITOR-ID     PIC X(08).
002520     05  ADT-SV-AMOUNT          PIC S9(08)V99.
002530     05  ADT-SV-INVOLVED-FLAG   PIC X(01).
002540 01  AN-CALENDAR-TABLE.
002550     05  AN-CAL-ENTRY OCCURS 31 TIMES INDEXED BY AN-CAL-IX.
002560         10  ACL-DATE           PIC 9(08).
002570         10  ACL-AMOUNT         PIC S9(08)V99.
002580 77  AN-CALENDAR-DAYS            PIC S9(02) COMP VALUE ZERO.
002590*****************************************************************
002600* MONTH-RANGE AND CALENDAR WORK AREA - LEAP-YEAR AWARE DAYS-IN-  *
002610* MONTH TABLE, SAME TECHNIQUE RECEIPT-POSTER USES.               *
002620*****************************************************************
002630 01  AN-DAYS-IN-MONTH-LIT       PIC X(24)      VALUE
002640     "312831303130313130313031".
002650 01  AN-DAYS-IN-MONTH-TABLE REDEFINES AN-DAYS-IN-MONTH-LIT.
002660     05  AN-DIM-ENTRY OCCURS 12 TIMES
002670             INDEXED BY AN-DIM-IX.
002680         10  AN-DIM-DAYS        PIC 9(02).
002690 01  AN-MONTH-RANGE-WORK.
002700     05  AN-MR-FIRST-DATE       PIC 9(08)      VALUE ZERO.
002710     05  AN-MR-LAST-DATE        PIC 9(08)      VALUE ZERO.
002720     05  AN-MR-YEAR             PIC 9(04)      VALUE ZERO.
002730     05  AN-MR-MONTH            PIC 9(02)      VALUE ZERO.
002740     05  AN-MR-LAST-DAY         PIC 9(02)      VALUE ZERO.
002750     05  AN-MR-LEAP-SW          PIC X(03)      VALUE "NO ".
002760         88  AN-MR-LEAP-YEAR                   VALUE "YES".
002770 01  AN-JDN-WORK                COMP.
002780     05  AN-JW-YEAR             PIC S9(09)     VALUE ZERO.
002790     05  AN-JW-MONTH            PIC S9(09)     VALUE ZERO.
002800     05  AN-JW-DAY              PIC S9(09)     VALUE ZERO.
002810     05  AN-JW-A                PIC S9(09)     VALUE ZERO.
002820     05  AN-JW-Y                PIC S9(09)     VALUE ZERO.
002830     05  AN-JW-M                PIC S9(09)     VALUE ZERO.
002840     05  AN-JW-JDN              PIC S9(09)     VALUE ZERO.
002850     05  AN-JW-ALPHA            PIC S9(09)     VALUE ZERO.
002860     05  AN-JW-B                PIC S9(09)     VALUE ZERO.
002870     05  AN-JW-C                PIC S9(09)     VALUE ZERO.
002880     05  AN-JW-D                PIC S9(09)     VALUE ZERO.
002890     05  AN-JW-E                PIC S9(09)     VALUE ZERO.
002900     05  AN-JW-M2               PIC S9(09)     VALUE ZERO.
002910*****************************************************************
002920* ALTERNATE VIEW OF THE JDN WORK AREA - THE OUTPUT TRIPLE ALONE, *
002930* SO CALLERS THAT ONLY WANT YEAR/MONTH/DAY BACK CAN MOVE IT AS   *
002940* ONE GROUP RATHER THAN THREE FIELDS.                            *
002950*****************************************************************
002960 01  AN-JDN-RESULT-VIEW REDEFINES AN-JDN-WORK.
002970     05  FILLER                 PIC S9(09).
002980     05  FILLER                 PIC S9(09).
002990     05  FILLER                 PIC S9(09).
003000     05  FILLER                 PIC S9(09).
003010     05  FILLER                 PIC S9(09).
003020     05  FILLER                 PIC S9(09).
003030     05  AN-JR-JDN-OUT          PIC S9(09).
003040     05  FILLER                 PIC S9(09).
003050     05  FILLER                 PIC S9(09).
003060     05  FILLER                 PIC S9(09).
003070     05  FILLER                 PIC S9(09).
003080     05  FILLER                 PIC S9(09).
003090     05  FILLER                 PIC S9(09).
003100 01  AN-DATE-WORK.
003110     05  AN-DW-YEAR             PIC 9(04)      VALUE ZERO.
003120     05  AN-DW-MONTH            PIC 9(02)      VALUE ZERO.
003130     05  AN-DW-DAY              PIC 9(02)      VALUE ZERO.
003140 01  AN-DATE-WORK-FLAT REDEFINES AN-DATE-WORK.
003150     05  AN-DW-DATE-8           PIC 9(08).
003160 01  AN-STEP-OFFSET             PIC S9(05) COMP VALUE ZERO.
003170 01  AN-SUM-WORK                PIC S9(10)V99  VALUE ZERO.
003180 01  AN-COMPARE-FOUND-SW        PIC X(03)      VALUE "NO ".
003190     88  AN-COMPARE-FOUND                      VALUE "YES".
003200*****************************************************************
003210* PRINT LINE LAYOUTS FOR EACH DASHBOARD SECTION.                 *
003220*****************************************************************
003230 01  AN-HEAD-1.
003240     05  FILLER                 PIC X(10)      VALUE "GROUP    ".
003250     05  DH-GROUP-ID            PIC X(08).
003260     05  FILLER                 PIC X(04)      VALUE SPACES.
003270     05  FILLER                 PIC X(10)      VALUE "MEMBER   ".
003280     05  DH-MEMBER-ID           PIC X(08).
003290     05  FILLER                 PIC X(04)      VALUE SPACES.
003300     05  FILLER                 PIC X(08)      VALUE "PERIOD  ".
003310     05  DH-YEAR                PIC 9(04).
003320     05  FILLER                 PIC X(01)      VALUE "-".
003330     05  DH-MONTH               PIC 9(02).
003340     05  FILLER                 PIC X(06)      VALUE "PAGE  ".
003350     05  DH-PAGE                PIC ZZ9.
003360     05  FILLER                 PIC X(63)      VALUE SPACES.
003370 01  AN-REJECT-LINE.
003380     05  FILLER                 PIC X(18)      VALUE
003390         "REQUEST REJECTED ".
003400     05  FILLER                 PIC X(06)      VALUE "GROUP ".
003410     05  RJ-GROUP-ID            PIC X(08).
003420     05  FILLER                 PIC X(04)      VALUE SPACES.
003430     05  FILLER                 PIC X(07)      VALUE "MEMBER ".
003440     05  RJ-MEMBER-ID           PIC X(08).
003450     05  FILLER                 PIC X(04)      VALUE SPACES.
003460     05  FILLER                 PIC X(07)      VALUE "REASON ".
003470     05  RJ-REASON              PIC X(40).
003480     05  FILLER                 PIC X(30)      VALUE SPACES.
003490 01  AN-SECTION-TITLE.
003500     05  ST-TEXT                PIC X(40).
003510     05  FILLER                 PIC X(92)      VALUE SPACES.
003520 01  AN-TOTAL-EXPENSE-LINE.
003530     05  FILLER                 PIC X(20)      VALUE
003540         "MY TOTAL EXPENSE .. ".
003550     05  TE-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
003560     05  FILLER                 PIC X(97)      VALUE SPACES.
003570 01  AN-DATE-AMOUNT-LINE.
003580     05  DA-DATE                PIC X(10).
003590     05  FILLER                 PIC X(04)      VALUE SPACES.
003600     05  DA-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
003610     05  FILLER                 PIC X(103)     VALUE SPACES.
003620 01  AN-YR-MO-AMOUNT-LINE.
003630     05  YM-YEAR                PIC 9(04).
003640     05  FILLER                 PIC X(01)      VALUE "-".
003650     05  YM-MONTH               PIC 9(02).
003660     05  FILLER                 PIC X(07)      VALUE SPACES.
003670     05  YM-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
003680     05  FILLER                 PIC X(103)     VALUE SPACES.
003690 01  AN-CATEGORY-LINE.
003700     05  CL-CATEGORY            PIC X(25).
003710     05  FILLER                 PIC X(04)      VALUE SPACES.
003720     05  CL-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
003730     05  FILLER                 PIC X(88)      VALUE SPACES.
003740 01  AN-RANK-LINE.
003750     05  RL-RANK                PIC ZZ9.
003760     05  FILLER                 PIC X(04)      VALUE SPACES.
003770     05  RL-MEMBER-NAME         PIC X(19).
003780     05  FILLER                 PIC X(04)      VALUE SPACES.
003790     05  RL-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
003800     05  FILLER                 PIC X(85)      VALUE SPACES.
003810 01  AN-RANK-TOTAL-LINE.
003820     05  FILLER                 PIC X(21)      VALUE
003830         "*** GROUP TOTAL **** ".
003840     05  RT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
003850     05  FILLER                 PIC X(96)      VALUE SPACES.
003860 01  AN-DEBT-LINE.
003870     05  DBL-DEBTOR             PIC X(08).
003880     05  FILLER                 PIC X(02)      VALUE SPACES.
003890     05  FILLER                 PIC X(04)      VALUE "OWES".
003900     05  FILLER                 PIC X(02)      VALUE SPACES.
003910     05  DBL-CREDITOR           PIC X(08).
003920     05  FILLER                 PIC X(02)      VALUE SPACES.
003930     05  DBL-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.
003940     05  FILLER                 PIC X(94)      VALUE SPACES.
003950 PROCEDURE DIVISION.
003960*****************************************************************
003970* 0000-MAINLINE - ONE DASHBOARD PER CONTROL CARD.                *
003980*****************************************************************
003990 0000-MAINLINE.
004000     PERFORM 1000-INITIALIZE.
004010     PERFORM 2000-BUILD-ONE-DASHBOARD THRU 2000-EXIT
004020         UNTIL AN-CARD-EOF.
004030     PERFORM 8000-TERMINATE THRU 8000-EXIT.
004040     STOP RUN.
004050
004060 1000-INITIALIZE.
004070     OPEN INPUT  AN-CONTROL-CARD
004080                 AN-MEMBER-FILE
004090                 AN-SPLIT-FILE
004100          I-O    AN-DEBT-FILE
004110          OUTPUT AN-DASHBOARD-RPT.
004120     PERFORM 1100-LOAD-ROSTER THRU 1100-EXIT.
004130     PERFORM 1200-LOAD-SPLITS THRU 1200-EXIT.
004140     PERFORM 9000-READ-CONTROL-CARD THRU 9000-EXIT.
004150 1000-EXIT.
004160     EXIT.
004170
004180 1100-LOAD-ROSTER.
004190     MOVE ZERO TO AN-MEMBER-COUNT.
004200     READ AN-MEMBER-FILE
004210         AT END GO TO 1100-EXIT
004220     END-READ.
004230 1100-READ-LOOP.
004240     ADD 1 TO AN-MEMBER-COUNT.
004250     SET AN-MEM-IX TO AN-MEMBER-COUNT.
004260     MOVE GM-MEMBER-ID   TO AM-MEMBER-ID   (AN-MEM-IX).
004270     MOVE GM-GROUP-ID    TO AM-GROUP-ID    (AN-MEM-IX).
004280     MOVE GM-MEMBER-NAME TO AM-MEMBER-NAME (AN-MEM-IX).
004290     READ AN-MEMBER-FILE
004300         AT END GO TO 1100-EXIT
004310     END-READ.
004320     GO TO 1100-READ-LOOP.
004330 1100-EXIT.
004340     EXIT.
004350
004360*****************************************************************
004370* 1200-LOAD-SPLITS - PULLS THE WHOLE SPLIT FILE INTO MEMORY AND  *
004380* RESOLVES EACH SPLIT'S GROUP FROM THE ROSTER AS IT GOES.        *
004390*****************************************************************
004400 1200-LOAD-SPLITS.
004410     MOVE ZERO TO AN-SPLIT-COUNT.
004420     READ AN-SPLIT-FILE
004430         AT END GO TO 1200-EXIT
004440     END-READ.
004450 1200-READ-LOOP.
004460     ADD 1 TO AN-SPLIT-RECS-READ.
004470     ADD 1 TO AN-SPLIT-COUNT.
004480     SET AN-SPL-IX TO AN-SPLIT-COUNT.
004490     MOVE SP-ITEM-ID    TO AS-ITEM-ID   (AN-SPL-IX).
004500     MOVE SP-MEMBER-ID  TO AS-MEMBER-ID (AN-SPL-IX).
004510     MOVE SP-AMOUNT     TO AS-AMOUNT    (AN-SPL-IX).
004520     MOVE SP-PAID-BY    TO AS-PAID-BY   (AN-SPL-IX).
004530     MOVE SP-CATEGORY   TO AS-CATEGORY  (AN-SPL-IX).
004540     MOVE SP-DATE       TO AS-DATE      (AN-SPL-IX).
004550     MOVE SPACES        TO AS-GROUP-ID  (AN-SPL-IX).
004560     SET AN-MEM-IX TO 1.
004570     SEARCH AN-MEMBER-ENTRY VARYING AN-MEM-IX
004580         AT END CONTINUE
004590         WHEN AM-MEMBER-ID (AN-MEM-IX) = SP-MEMBER-ID
004600             MOVE AM-GROUP-ID (AN-MEM-IX) TO AS-GROUP-ID (AN-SPL-IX)
004610     END-SEARCH.
004620     ADD SP-AMOUNT TO AN-GRAND-SPLIT-TOTAL-C.
004630     READ AN-SPLIT-FILE
004640         AT END GO TO 1200-EXIT
004650     END-READ.
004660     GO TO 1200-READ-LOOP.
004670 1200-EXIT.
004680     EXIT.
004690
004700*****************************************************************
004710* 2000-BUILD-ONE-DASHBOARD - THE SEVEN SECTIONS, IN ORDER.       *
004720*****************************************************************
004730 2000-BUILD-ONE-DASHBOARD.
004740     IF AN-CARD-INVALID
004750         PERFORM 2010-PRINT-REJECTED-CARD THRU 2010-EXIT
004760         ADD 1 TO AN-REQUESTS-REJECTED
004770     ELSE
004780         ADD 1 TO AN-DASHBOARDS-RUN
004790         PERFORM 3000-CALC-MONTH-RANGE THRU 3000-EXIT
004800         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
004810         PERFORM 4500-SECTION-1-MY-TOTAL THRU 4500-EXIT
004820         PERFORM 4600-SECTION-2-SEVEN-DAY THRU 4600-EXIT
004830         PERFORM 4700-SECTION-3-TWELVE-MONTH THRU 4700-EXIT
004840         PERFORM 4800-SECTION-4-CATEGORY THRU 4800-EXIT
004850         PERFORM 4900-SECTION-5-RANKING THRU 4900-EXIT
004860         PERFORM 5000-SECTION-6-DEBTS THRU 5000-EXIT
004870         PERFORM 5100-SECTION-7-CALENDAR THRU 5100-EXIT
004880     END-IF.
004890     PERFORM 9000-READ-CONTROL-CARD THRU 9000-EXIT.
004900 2000-EXIT.
004910     EXIT.
004920*****************************************************************
004930* 2010-PRINT-REJECTED-CARD - AC-YEAR/AC-MONTH ARE NOT TRUSTED TO *
004940* BE VALID DATA HERE, SO ONLY THE ID FIELDS AND THE REASON TEXT  *
004950* ARE PRINTED - NOT THE USUAL 9900-PRINT-HEADING.                *
004960*****************************************************************
004970 2010-PRINT-REJECTED-CARD.
004980     ADD 1 TO AN-PAGE-COUNT.
004990     MOVE AC-GROUP-ID       TO RJ-GROUP-ID.
005000     MOVE AC-MEMBER-ID      TO RJ-MEMBER-ID.
005010     MOVE AN-CARD-ERROR-MSG TO RJ-REASON.
005020     IF AN-PAGE-COUNT > 1
005030         WRITE AN-RPT-LINE FROM AN-REJECT-LINE
005040             AFTER ADVANCING PAGE
005050     ELSE
005060         WRITE AN-RPT-LINE FROM AN-REJECT-LINE
005070             AFTER ADVANCING TOP-OF-FORM
005080     END-IF.
005090 2010-EXIT.
005100     EXIT.
005110
005120*****************************************************************
005130* 3000-CALC-MONTH-RANGE - FIRST/LAST DAY OF AC-YEAR/AC-MONTH,    *
005140* LEAP-YEAR AWARE.                                               *
005150*****************************************************************
005160 3000-CALC-MONTH-RANGE.
005170     MOVE AC-YEAR  TO AN-MR-YEAR.
005180     MOVE AC-MONTH TO AN-MR-MONTH.
005190     SET AN-DIM-IX TO AN-MR-MONTH.
005200     MOVE AN-DIM-DAYS (AN-DIM-IX) TO AN-MR-LAST-DAY.
005210     SET AN-MR-LEAP-YEAR TO FALSE.
005220     IF AN-MR-MONTH = 02
005230         DIVIDE AN-MR-YEAR BY 4 GIVING AN-JW-A
005240             REMAINDER AN-JW-B
005250         IF AN-JW-B = 0
005260             DIVIDE AN-MR-YEAR BY 100 GIVING AN-JW-A
005270                 REMAINDER AN-JW-C
005280             IF AN-JW-C NOT = 0
005290                 SET AN-MR-LEAP-YEAR TO TRUE
005300             ELSE
005310                 DIVIDE AN-MR-YEAR BY 400 GIVING AN-JW-A
005320                     REMAINDER AN-JW-D
005330                 IF AN-JW-D = 0
005340                     SET AN-MR-LEAP-YEAR TO TRUE
005350                 END-IF
005360             END-IF
005370         END-IF
005380     END-IF.
005390     IF AN-MR-LEAP-YEAR AND AN-MR-MONTH = 02
005400         MOVE 29 TO AN-MR-LAST-DAY
005410     END-IF.
005420     MOVE AN-MR-YEAR      TO AN-DW-YEAR.
005430     MOVE AN-MR-MONTH     TO AN-DW-MONTH.
005440     MOVE 01              TO AN-DW-DAY.
005450     MOVE AN-DW-DATE-8    TO AN-MR-FIRST-DATE.
005460     MOVE AN-MR-YEAR      TO AN-DW-YEAR.
005470     MOVE AN-MR-MONTH     TO AN-DW-MONTH.
005480     MOVE AN-MR-LAST-DAY  TO AN-DW-DAY.
005490     MOVE AN-DW-DATE-8    TO AN-MR-LAST-DATE.
005500 3000-EXIT.
005510     EXIT.
005520
005530*****************************************************************
005540* 4000/4100 - GREGORIAN <-> JULIAN DAY NUMBER CONVERSION.  THE   *
005550* ONLY RELIABLE WAY TO ADD OR SUBTRACT A DAY COUNT ACROSS MONTH  *
005560* AND YEAR BOUNDARIES WITHOUT AN INTRINSIC DATE FUNCTION.        *
005570*****************************************************************
005580 4000-DATE-TO-JDN.
005590     DIVIDE 14 - AN-JW-MONTH BY 12 GIVING AN-JW-A.
005600     COMPUTE AN-JW-Y = AN-JW-YEAR + 4800 - AN-JW-A.
005610     COMPUTE AN-JW-M = AN-JW-MONTH + (12 * AN-JW-A) - 3.
005620     COMPUTE AN-JW-M2 = (153 * AN-JW-M) + 2.
005630     DIVIDE AN-JW-M2 BY 5 GIVING AN-JW-B.
005640     COMPUTE AN-JW-JDN =
005650         AN-JW-DAY + AN-JW-B + (365 * AN-JW-Y).
005660     DIVIDE AN-JW-Y BY 4 GIVING AN-JW-C.
005670     DIVIDE AN-JW-Y BY 100 GIVING AN-JW-D.
005680     DIVIDE AN-JW-Y BY 400 GIVING AN-JW-E.
005690     COMPUTE AN-JW-JDN =
005700         AN-JW-JDN + AN-JW-C - AN-JW-D + AN-JW-E - 32045.
005710 4000-EXIT.
005720     EXIT.
005730
005740 4100-JDN-TO-DATE.
005750     COMPUTE AN-JW-ALPHA = AN-JW-JDN + 32044.
005760     DIVIDE (4 * AN-JW-ALPHA) + 3 BY 146097 GIVING AN-JW-C.
005770     COMPUTE AN-JW-B =
005780         AN-JW-ALPHA - ((146097 * AN-JW-C) / 4).
005790     DIVIDE (4 * AN-JW-B) + 3 BY 1461 GIVING AN-JW-D.
005800     COMPUTE AN-JW-E =
005810         AN-JW-B - ((1461 * AN-JW-D) / 4).
005820     DIVIDE (5 * AN-JW-E) + 2 BY 153 GIVING AN-JW-M.
005830     COMPUTE AN-JW-DAY =
005840         AN-JW-E - (((153 * AN-JW-M) + 2) / 5) + 1.
005850     DIVIDE AN-JW-M BY 10 GIVING AN-JW-A.
005860     COMPUTE AN-JW-MONTH = AN-JW-M + 3 - (12 * AN-JW-A).
005870     COMPUTE AN-JW-YEAR =
005880         (100 * AN-JW-C) + AN-JW-D - 4800 + AN-JW-A.
005890 4100-EXIT.
005900     EXIT.
005910
005920*****************************************************************
005930* 4200-DATE-MINUS-DAYS - AN-DATE-WORK MINUS AN-STEP-OFFSET DAYS, *
005940* RESULT BACK IN AN-DATE-WORK.                                   *
005950*****************************************************************
005960 4200-DATE-MINUS-DAYS.
005970     MOVE AN-DW-YEAR  TO AN-JW-YEAR.
005980     MOVE AN-DW-MONTH TO AN-JW-MONTH.
005990     MOVE AN-DW-DAY   TO AN-JW-DAY.
006000     PERFORM 4000-DATE-TO-JDN THRU 4000-EXIT.
006010     SUBTRACT AN-STEP-OFFSET FROM AN-JW-JDN.
006020     PERFORM 4100-JDN-TO-DATE THRU 4100-EXIT.
006030     MOVE AN-JW-YEAR  TO AN-DW-YEAR.
006040     MOVE AN-JW-MONTH TO AN-DW-MONTH.
006050     MOVE AN-JW-DAY   TO AN-DW-DAY.
006060 4200-EXIT.
006070     EXIT.
006080
006090*****************************************************************
006100* SECTION 1 - MEMBER'S TOTAL FOR THE MONTH.                      *
006110*****************************************************************
006120 4500-SECTION-1-MY-TOTAL.
006130     MOVE "SECTION 1 - MY TOTAL EXPENSE" TO ST-TEXT.
006140     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
006150         AFTER ADVANCING 2 LINES.
006160     MOVE ZERO TO AN-SUM-WORK.
006170     SET AN-SPL-IX TO 1.
006180     PERFORM 4510-ACCUM-MY-TOTAL THRU 4510-EXIT
006190         VARYING AN-SPL-IX FROM 1 BY 1
006200         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
006210     MOVE AN-SUM-WORK TO TE-AMOUNT.
006220     WRITE AN-RPT-LINE FROM AN-TOTAL-EXPENSE-LINE
006230         AFTER ADVANCING 1 LINE.
006240     ADD 3 TO AN-LINE-COUNT.
006250 4500-EXIT.
006260     EXIT.
006270
006280 4510-ACCUM-MY-TOTAL.
006290     IF AS-GROUP-ID (AN-SPL-IX)  = AC-GROUP-ID
006300         AND AS-MEMBER-ID (AN-SPL-IX) = AC-MEMBER-ID
006310         AND AS-DATE (AN-SPL-IX) >= AN-MR-FIRST-DATE
006320         AND AS-DATE (AN-SPL-IX) <= AN-MR-LAST-DATE
006330         ADD AS-AMOUNT (AN-SPL-IX) TO AN-SUM-WORK
006340     END-IF.
006350 4510-EXIT.
006360     EXIT.
006370
006380*****************************************************************
006390* SECTION 2 - SEVEN-DAY SERIES, TODAY-6 THROUGH TODAY.           *
006400*****************************************************************
006410 4600-SECTION-2-SEVEN-DAY.
006420     MOVE "SECTION 2 - SEVEN DAY EXPENSE" TO ST-TEXT.
006430     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
006440         AFTER ADVANCING 2 LINES.
006450     PERFORM 4610-BUILD-ONE-DAY THRU 4610-EXIT
006460         VARYING AN-7D-IX FROM 1 BY 1
006470         UNTIL AN-7D-IX > 7.
006480     PERFORM 4620-PRINT-ONE-DAY THRU 4620-EXIT
006490         VARYING AN-7D-IX FROM 1 BY 1
006500         UNTIL AN-7D-IX > 7.
006510     ADD 9 TO AN-LINE-COUNT.
006520 4600-EXIT.
006530     EXIT.
006540
006550 4610-BUILD-ONE-DAY.
006560     COMPUTE AN-STEP-OFFSET = 7 - AN-7D-IX.
006570     MOVE AC-TODAY-DATE TO AN-DW-DATE-8.
006580     PERFORM 4200-DATE-MINUS-DAYS THRU 4200-EXIT.
006590     MOVE AN-DW-DATE-8 TO A7-DATE (AN-7D-IX).
006600     MOVE ZERO TO AN-SUM-WORK.
006610     PERFORM 4611-ACCUM-ONE-DAY THRU 4611-EXIT
006620         VARYING AN-SPL-IX FROM 1 BY 1
006630         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
006640     MOVE AN-SUM-WORK TO A7-AMOUNT (AN-7D-IX).
006650 4610-EXIT.
006660     EXIT.
006670
006680 4611-ACCUM-ONE-DAY.
006690     IF AS-GROUP-ID (AN-SPL-IX)  = AC-GROUP-ID
006700         AND AS-MEMBER-ID (AN-SPL-IX) = AC-MEMBER-ID
006710         AND AS-DATE (AN-SPL-IX) = A7-DATE (AN-7D-IX)
006720         ADD AS-AMOUNT (AN-SPL-IX) TO AN-SUM-WORK
006730     END-IF.
006740 4611-EXIT.
006750     EXIT.
006760
006770 4620-PRINT-ONE-DAY.
006780     MOVE A7-DATE (AN-7D-IX)   TO DA-DATE.
006790     MOVE A7-AMOUNT (AN-7D-IX) TO DA-AMOUNT.
006800     WRITE AN-RPT-LINE FROM AN-DATE-AMOUNT-LINE
006810         AFTER ADVANCING 1 LINE.
006820 4620-EXIT.
006830     EXIT.
006840
006850*****************************************************************
006860* SECTION 3 - TRAILING 12-MONTH SERIES.  30-DAY STEP-BACK PER    *
006870* THE 04/30/01 CHANGE LOG ENTRY - DO NOT "FIX" THIS.             *
006880*****************************************************************
006890 4700-SECTION-3-TWELVE-MONTH.
006900     MOVE "SECTION 3 - TWELVE MONTH EXPENSE" TO ST-TEXT.
006910     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
006920         AFTER ADVANCING 2 LINES.
006930     PERFORM 4710-BUILD-ONE-MONTH THRU 4710-EXIT
006940         VARYING AN-12M-IX FROM 1 BY 1
006950         UNTIL AN-12M-IX > 12.
006960     PERFORM 4720-PRINT-ONE-MONTH THRU 4720-EXIT
006970         VARYING AN-12M-IX FROM 1 BY 1
006980         UNTIL AN-12M-IX > 12.
006990     ADD 14 TO AN-LINE-COUNT.
007000 4700-EXIT.
007010     EXIT.
007020
007030 4710-BUILD-ONE-MONTH.
007040     COMPUTE AN-STEP-OFFSET = (AN-12M-IX - 1) * 30.
007050     MOVE AN-MR-FIRST-DATE TO AN-DW-DATE-8.
007060     PERFORM 4200-DATE-MINUS-DAYS THRU 4200-EXIT.
007070     MOVE AN-DW-YEAR  TO A12-YEAR (AN-12M-IX).
007080     MOVE AN-DW-MONTH TO A12-MONTH (AN-12M-IX).
007090     MOVE AN-DW-YEAR  TO AN-MR-YEAR.
007100     MOVE AN-DW-MONTH TO AN-MR-MONTH.
007110     PERFORM 3000-CALC-MONTH-RANGE THRU 3000-EXIT.
007120     MOVE ZERO TO AN-SUM-WORK.
007130     PERFORM 4711-ACCUM-ONE-MONTH THRU 4711-EXIT
007140         VARYING AN-SPL-IX FROM 1 BY 1
007150         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
007160     MOVE AN-SUM-WORK TO A12-AMOUNT (AN-12M-IX).
007170*****************************************************************
007180* RESTORE THE REPORTING MONTH'S OWN RANGE - 3000 WAS JUST        *
007190* BORROWED TO SIZE THE LANDING MONTH ABOVE.                      *
007200*****************************************************************
007210     MOVE AC-YEAR  TO AN-MR-YEAR.
007220     MOVE AC-MONTH TO AN-MR-MONTH.
007230     PERFORM 3000-CALC-MONTH-RANGE THRU 3000-EXIT.
007240 4710-EXIT.
007250     EXIT.
007260
007270 4711-ACCUM-ONE-MONTH.
007280     IF AS-GROUP-ID (AN-SPL-IX)  = AC-GROUP-ID
007290         AND AS-MEMBER-ID (AN-SPL-IX) = AC-MEMBER-ID
007300         AND AS-DATE (AN-SPL-IX) >= AN-MR-FIRST-DATE
007310         AND AS-DATE (AN-SPL-IX) <= AN-MR-LAST-DATE
007320         ADD AS-AMOUNT (AN-SPL-IX) TO AN-SUM-WORK
007330     END-IF.
007340 4711-EXIT.
007350     EXIT.
007360
007370 4720-PRINT-ONE-MONTH.
007380     MOVE A12-YEAR  (AN-12M-IX) TO YM-YEAR.
007390     MOVE A12-MONTH (AN-12M-IX) TO YM-MONTH.
007400     MOVE A12-AMOUNT (AN-12M-IX) TO YM-AMOUNT.
007410     WRITE AN-RPT-LINE FROM AN-YR-MO-AMOUNT-LINE
007420         AFTER ADVANCING 1 LINE.
007430 4720-EXIT.
007440     EXIT.
007450
007460*****************************************************************
007470* SECTION 4 - CATEGORY TOTALS FOR THE MONTH.  CATEGORIES ARE     *
007480* NOT MASTERED IN THIS SYSTEM (SEE RECEIPT-POSTER'S 04/05/01     *
007490* NOTE) SO "DEFINITION ORDER" IS TAKEN AS FIRST-ENCOUNTERED      *
007500* ORDER WITHIN THE GROUP'S SPLITS FOR THE MONTH.                 *
007510*****************************************************************
007520 4800-SECTION-4-CATEGORY.
007530     MOVE "SECTION 4 - CATEGORY EXPENSE" TO ST-TEXT.
007540     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
007550         AFTER ADVANCING 2 LINES.
007560     MOVE ZERO TO AN-CATEGORY-COUNT.
007570     PERFORM 4810-ACCUM-ONE-SPLIT-CAT THRU 4810-EXIT
007580         VARYING AN-SPL-IX FROM 1 BY 1
007590         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
007600     PERFORM 4820-PRINT-ONE-CATEGORY THRU 4820-EXIT
007610         VARYING AN-CAT-IX FROM 1 BY 1
007620         UNTIL AN-CAT-IX > AN-CATEGORY-COUNT.
007630 4800-EXIT.
007640     EXIT.
007650
007660 4810-ACCUM-ONE-SPLIT-CAT.
007670     IF AS-GROUP-ID (AN-SPL-IX)  NOT = AC-GROUP-ID
007680         OR AS-DATE (AN-SPL-IX) < AN-MR-FIRST-DATE
007690         OR AS-DATE (AN-SPL-IX) > AN-MR-LAST-DATE
007700         GO TO 4810-EXIT
007710     END-IF.
007720     SET AN-COMPARE-FOUND TO FALSE.
007730     SET AN-CAT-IX TO 1.
007740     SEARCH AN-CAT-ENTRY VARYING AN-CAT-IX
007750         AT END CONTINUE
007760         WHEN ACT-CATEGORY (AN-CAT-IX) = AS-CATEGORY (AN-SPL-IX)
007770             SET AN-COMPARE-FOUND TO TRUE
007780     END-SEARCH.
007790     IF AN-COMPARE-FOUND
007800         ADD AS-AMOUNT (AN-SPL-IX) TO ACT-AMOUNT (AN-CAT-IX)
007810     ELSE
007820         ADD 1 TO AN-CATEGORY-COUNT
007830         SET AN-CAT-IX TO AN-CATEGORY-COUNT
007840         MOVE AS-CATEGORY (AN-SPL-IX) TO ACT-CATEGORY (AN-CAT-IX)
007850         MOVE AS-AMOUNT (AN-SPL-IX)   TO ACT-AMOUNT (AN-CAT-IX)
007860     END-IF.
007870 4810-EXIT.
007880     EXIT.
007890
007900 4820-PRINT-ONE-CATEGORY.
007910     IF ACT-AMOUNT (AN-CAT-IX) > ZERO
007920         MOVE ACT-CATEGORY (AN-CAT-IX) TO CL-CATEGORY
007930         MOVE ACT-AMOUNT (AN-CAT-IX)   TO CL-AMOUNT
007940         WRITE AN-RPT-LINE FROM AN-CATEGORY-LINE
007950             AFTER ADVANCING 1 LINE
007960         ADD 1 TO AN-LINE-COUNT
007970     END-IF.
007980 4820-EXIT.
007990     EXIT.
008000
008010*****************************************************************
008020* SECTION 5 - GROUP RANKING.  EVERY ROSTER MEMBER OF THE GROUP   *
008030* APPEARS, SORTED DESCENDING BY MONTHLY TOTAL, TIES KEEPING      *
008040* ROSTER ORDER (STABLE INSERTION SORT).                          *
008050*****************************************************************
008060 4900-SECTION-5-RANKING.
008070     MOVE "SECTION 5 - GROUP RANKING" TO ST-TEXT.
008080     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
008090         AFTER ADVANCING 2 LINES.
008100     MOVE ZERO TO AN-RANK-COUNT.
008110     PERFORM 4910-BUILD-ONE-RANK-ENTRY THRU 4910-EXIT
008120         VARYING AN-MEM-IX FROM 1 BY 1
008130         UNTIL AN-MEM-IX > AN-MEMBER-COUNT.
008140     PERFORM 4930-INSERTION-SORT-RANKS THRU 4930-EXIT
008150         VARYING AN-RNK-IX FROM 2 BY 1
008160         UNTIL AN-RNK-IX > AN-RANK-COUNT.
008170     MOVE ZERO TO AN-SUM-WORK.
008180     PERFORM 4940-PRINT-ONE-RANK THRU 4940-EXIT
008190         VARYING AN-RNK-IX FROM 1 BY 1
008200         UNTIL AN-RNK-IX > AN-RANK-COUNT.
008210     MOVE AN-SUM-WORK TO RT-AMOUNT.
008220     WRITE AN-RPT-LINE FROM AN-RANK-TOTAL-LINE
008230         AFTER ADVANCING 1 LINE.
008240     ADD 1 TO AN-LINE-COUNT.
008250 4900-EXIT.
008260     EXIT.
008270
008280 4910-BUILD-ONE-RANK-ENTRY.
008290     IF AM-GROUP-ID (AN-MEM-IX) NOT = AC-GROUP-ID
008300         GO TO 4910-EXIT
008310     END-IF.
008320     ADD 1 TO AN-RANK-COUNT.
008330     SET AN-RNK-IX TO AN-RANK-COUNT.
008340     MOVE AM-MEMBER-ID   (AN-MEM-IX) TO ARK-MEMBER-ID   (AN-RNK-IX).
008350     MOVE AM-MEMBER-NAME (AN-MEM-IX) TO ARK-MEMBER-NAME (AN-RNK-IX).
008360     MOVE ZERO TO ARK-AMOUNT (AN-RNK-IX).
008370     PERFORM 4920-ACCUM-ONE-MEMBER THRU 4920-EXIT
008380         VARYING AN-SPL-IX FROM 1 BY 1
008390         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
008400 4910-EXIT.
008410     EXIT.
008420
008430 4920-ACCUM-ONE-MEMBER.
008440     IF AS-GROUP-ID (AN-SPL-IX)  = AC-GROUP-ID
008450         AND AS-MEMBER-ID (AN-SPL-IX) = ARK-MEMBER-ID (AN-RNK-IX)
008460         AND AS-DATE (AN-SPL-IX) >= AN-MR-FIRST-DATE
008470         AND AS-DATE (AN-SPL-IX) <= AN-MR-LAST-DATE
008480         ADD AS-AMOUNT (AN-SPL-IX) TO ARK-AMOUNT (AN-RNK-IX)
008490     END-IF.
008500 4920-EXIT.
008510     EXIT.
008520
008530*****************************************************************
008540* 4930 - CLASSIC STABLE INSERTION SORT, DESCENDING BY AMOUNT.    *
008550* SHIFT ONLY WHILE THE STORED KEY IS STRICTLY LESS THAN THE ONE  *
008560* BEING INSERTED, SO EQUAL AMOUNTS NEVER CHANGE RELATIVE ORDER.  *
008570*****************************************************************
008580 4930-INSERTION-SORT-RANKS.
008590     MOVE ARK-MEMBER-ID   (AN-RNK-IX) TO ARK-SV-MEMBER-ID.
008600     MOVE ARK-MEMBER-NAME (AN-RNK-IX) TO ARK-SV-MEMBER-NAME.
008610     MOVE ARK-AMOUNT      (AN-RNK-IX) TO ARK-SV-AMOUNT.
008620     SET AN-RANK-SCAN-IX TO AN-RNK-IX.
008630 4931-SHIFT-LOOP.
008640     IF AN-RANK-SCAN-IX = 1
008650         GO TO 4932-PLACE-ENTRY
008660     END-IF.
008670     SET AN-RANK-PREV-IX TO AN-RANK-SCAN-IX.
008680     SET AN-RANK-PREV-IX DOWN BY 1.
008690     IF ARK-AMOUNT (AN-RANK-PREV-IX) < ARK-SV-AMOUNT
008700         MOVE ARK-MEMBER-ID   (AN-RANK-PREV-IX)
008710             TO ARK-MEMBER-ID   (AN-RANK-SCAN-IX)
008720         MOVE ARK-MEMBER-NAME (AN-RANK-PREV-IX)
008730             TO ARK-MEMBER-NAME (AN-RANK-SCAN-IX)
008740         MOVE ARK-AMOUNT      (AN-RANK-PREV-IX)
008750             TO ARK-AMOUNT      (AN-RANK-SCAN-IX)
008760         SET AN-RANK-SCAN-IX DOWN BY 1
008770         GO TO 4931-SHIFT-LOOP
008780     END-IF.
008790 4932-PLACE-ENTRY.
008800     MOVE ARK-SV-MEMBER-ID   TO ARK-MEMBER-ID   (AN-RANK-SCAN-IX).
008810     MOVE ARK-SV-MEMBER-NAME TO ARK-MEMBER-NAME (AN-RANK-SCAN-IX).
008820     MOVE ARK-SV-AMOUNT      TO ARK-AMOUNT      (AN-RANK-SCAN-IX).
008830 4930-EXIT.
008840     EXIT.
008850
008860 4940-PRINT-ONE-RANK.
008870     MOVE AN-RNK-IX TO RL-RANK.
008880     MOVE ARK-MEMBER-NAME (AN-RNK-IX) TO RL-MEMBER-NAME.
008890     MOVE ARK-AMOUNT      (AN-RNK-IX) TO RL-AMOUNT.
008900     WRITE AN-RPT-LINE FROM AN-RANK-LINE
008910         AFTER ADVANCING 1 LINE.
008920     ADD ARK-AMOUNT (AN-RNK-IX) TO AN-SUM-WORK.
008930     ADD 1 TO AN-LINE-COUNT.
008940 4940-EXIT.
008950     EXIT.
008960
008970*****************************************************************
008980* SECTION 6 - GROUP DEBTS, DEBT-SORTER ORDER (REQUESTER FIRST,   *
008990* THEN AMOUNT DESCENDING).  BROWSED FROM THE INDEXED DEBT FILE   *
009000* VIA START ON THE GROUP-ID PREFIX.                              *
009010*****************************************************************
009020 5000-SECTION-6-DEBTS.
009030     MOVE "SECTION 6 - DEBTS" TO ST-TEXT.
009040     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
009050         AFTER ADVANCING 2 LINES.
009060     MOVE ZERO TO AN-DEBT-COUNT.
009070     PERFORM 5010-LOAD-GROUP-DEBTS THRU 5010-EXIT.
009080     PERFORM 5030-INSERTION-SORT-DEBTS THRU 5030-EXIT
009090         VARYING AN-DBT-IX FROM 2 BY 1
009100         UNTIL AN-DBT-IX > AN-DEBT-COUNT.
009110     PERFORM 5040-PRINT-ONE-DEBT THRU 5040-EXIT
009120         VARYING AN-DBT-IX FROM 1 BY 1
009130         UNTIL AN-DBT-IX > AN-DEBT-COUNT.
009140 5000-EXIT.
009150     EXIT.
009160
009170 5010-LOAD-GROUP-DEBTS.
009180     MOVE AC-GROUP-ID TO DB-GROUP-ID.
009190     MOVE SPACES      TO DB-DEBTOR-ID DB-CREDITOR-ID.
009200     SET AN-DEBT-BROWSE-DONE TO FALSE.
009210     START AN-DEBT-FILE KEY NOT < AN-DEBT-KEY
009220         INVALID KEY SET AN-DEBT-BROWSE-DONE TO TRUE
009230     END-START.
009240     IF AN-DEBT-BROWSE-DONE
009250         GO TO 5010-EXIT
009260     END-IF.
009270 5011-BROWSE-LOOP.
009280     READ AN-DEBT-FILE NEXT RECORD
009290         AT END
009300             SET AN-DEBT-BROWSE-DONE TO TRUE
009310     END-READ.
009320     IF AN-DEBT-BROWSE-DONE
009330         GO TO 5010-EXIT
009340     END-IF.
009350     IF DB-GROUP-ID NOT = AC-GROUP-ID
009360         GO TO 5010-EXIT
009370     END-IF.
009380     IF DB-AMOUNT NOT = ZERO
009390         ADD 1 TO AN-DEBT-COUNT
009400         SET AN-DBT-IX TO AN-DEBT-COUNT
009410         MOVE DB-DEBTOR-ID   TO ADT-DEBTOR-ID   (AN-DBT-IX)
009420         MOVE DB-CREDITOR-ID TO ADT-CREDITOR-ID (AN-DBT-IX)
009430         MOVE DB-AMOUNT      TO ADT-AMOUNT      (AN-DBT-IX)
009440         MOVE "N"            TO ADT-INVOLVED-FLAG (AN-DBT-IX)
009450         IF DB-DEBTOR-ID = AC-MEMBER-ID
009460             OR DB-CREDITOR-ID = AC-MEMBER-ID
009470             SET ADT-INVOLVED (AN-DBT-IX) TO TRUE
009480         END-IF
009490     END-IF.
009500     GO TO 5011-BROWSE-LOOP.
009510 5010-EXIT.
009520     EXIT.
009530
009540*****************************************************************
009550* 5030 - STABLE INSERTION SORT: INVOLVED-FIRST, THEN AMOUNT      *
009560* DESCENDING WITHIN EACH PARTITION.                              *
009570*****************************************************************
009580 5030-INSERTION-SORT-DEBTS.
009590     MOVE ADT-DEBTOR-ID     (AN-DBT-IX) TO ADT-SV-DEBTOR-ID.
009600     MOVE ADT-CREDITOR-ID   (AN-DBT-IX) TO ADT-SV-CREDITOR-ID.
009610     MOVE ADT-AMOUNT        (AN-DBT-IX) TO ADT-SV-AMOUNT.
009620     MOVE ADT-INVOLVED-FLAG (AN-DBT-IX) TO ADT-SV-INVOLVED-FLAG.
009630     SET AN-DEBT-SCAN-IX TO AN-DBT-IX.
009640 5031-SHIFT-LOOP.
009650     IF AN-DEBT-SCAN-IX = 1
009660         GO TO 5032-PLACE-ENTRY
009670     END-IF.
009680     SET AN-DEBT-PREV-IX TO AN-DEBT-SCAN-IX.
009690     SET AN-DEBT-PREV-IX DOWN BY 1.
009700     IF (ADT-INVOLVED-FLAG (AN-DEBT-PREV-IX) < ADT-SV-INVOLVED-FLAG)
009710         OR (ADT-INVOLVED-FLAG (AN-DEBT-PREV-IX) = ADT-SV-INVOLVED-FLAG
009720             AND ADT-AMOUNT (AN-DEBT-PREV-IX) < ADT-SV-AMOUNT)
009730         MOVE ADT-DEBTOR-ID     (AN-DEBT-PREV-IX)
009740             TO ADT-DEBTOR-ID     (AN-DEBT-SCAN-IX)
009750         MOVE ADT-CREDITOR-ID   (AN-DEBT-PREV-IX)
009760             TO ADT-CREDITOR-ID   (AN-DEBT-SCAN-IX)
009770         MOVE ADT-AMOUNT        (AN-DEBT-PREV-IX)
009780             TO ADT-AMOUNT        (AN-DEBT-SCAN-IX)
009790         MOVE ADT-INVOLVED-FLAG (AN-DEBT-PREV-IX)
009800             TO ADT-INVOLVED-FLAG (AN-DEBT-SCAN-IX)
009810         SET AN-DEBT-SCAN-IX DOWN BY 1
009820         GO TO 5031-SHIFT-LOOP
009830     END-IF.
009840 5032-PLACE-ENTRY.
009850     MOVE ADT-SV-DEBTOR-ID     TO ADT-DEBTOR-ID   (AN-DEBT-SCAN-IX).
009860     MOVE ADT-SV-CREDITOR-ID   TO ADT-CREDITOR-ID (AN-DEBT-SCAN-IX).
009870     MOVE ADT-SV-AMOUNT        TO ADT-AMOUNT      (AN-DEBT-SCAN-IX).
009880     MOVE ADT-SV-INVOLVED-FLAG
009890         TO ADT-INVOLVED-FLAG (AN-DEBT-SCAN-IX).
009900 5030-EXIT.
009910     EXIT.
009920
009930 5040-PRINT-ONE-DEBT.
009940     MOVE ADT-DEBTOR-ID   (AN-DBT-IX) TO DBL-DEBTOR.
009950     MOVE ADT-CREDITOR-ID (AN-DBT-IX) TO DBL-CREDITOR.
009960     MOVE ADT-AMOUNT      (AN-DBT-IX) TO DBL-AMOUNT.
009970     WRITE AN-RPT-LINE FROM AN-DEBT-LINE
009980         AFTER ADVANCING 1 LINE.
009990     ADD 1 TO AN-LINE-COUNT.
010000 5040-EXIT.
010010     EXIT.
010020
010030*****************************************************************
010040* SECTION 7 - CALENDAR TABLE, ONE LINE PER DAY OF THE REPORTING  *
010050* MONTH, ZERO DAYS INCLUDED.  ADDED 09/18/05 SO THE GROUP-       *
010060* MONTHLY / CALENDAR-VIEW FIGURES HAVE A HOME ON THE PRINTED     *
010070* DASHBOARD.                                                     *
010080*****************************************************************
010090 5100-SECTION-7-CALENDAR.
010100     MOVE "SECTION 7 - CALENDAR EXPENSE" TO ST-TEXT.
010110     WRITE AN-RPT-LINE FROM AN-SECTION-TITLE
010120         AFTER ADVANCING 2 LINES.
010130     MOVE AC-YEAR  TO AN-MR-YEAR.
010140     MOVE AC-MONTH TO AN-MR-MONTH.
010150     PERFORM 3000-CALC-MONTH-RANGE THRU 3000-EXIT.
010160     MOVE AN-MR-LAST-DAY TO AN-CALENDAR-DAYS.
010170     PERFORM 5110-BUILD-ONE-CAL-DAY THRU 5110-EXIT
010180         VARYING AN-CAL-IX FROM 1 BY 1
010190         UNTIL AN-CAL-IX > AN-CALENDAR-DAYS.
010200     PERFORM 5120-PRINT-ONE-CAL-DAY THRU 5120-EXIT
010210         VARYING AN-CAL-IX FROM 1 BY 1
010220         UNTIL AN-CAL-IX > AN-CALENDAR-DAYS.
010230 5100-EXIT.
010240     EXIT.
010250
010260 5110-BUILD-ONE-CAL-DAY.
010270     MOVE AC-YEAR  TO AN-DW-YEAR.
010280     MOVE AC-MONTH TO AN-DW-MONTH.
010290     MOVE AN-CAL-IX TO AN-DW-DAY.
010300     MOVE AN-DW-DATE-8 TO ACL-DATE (AN-CAL-IX).
010310     MOVE ZERO TO AN-SUM-WORK.
010320     PERFORM 5111-ACCUM-ONE-CAL-DAY THRU 5111-EXIT
010330         VARYING AN-SPL-IX FROM 1 BY 1
010340         UNTIL AN-SPL-IX > AN-SPLIT-COUNT.
010350     MOVE AN-SUM-WORK TO ACL-AMOUNT (AN-CAL-IX).
010360 5110-EXIT.
010370     EXIT.
010380
010390 5111-ACCUM-ONE-CAL-DAY.
010400     IF AS-GROUP-ID (AN-SPL-IX) = AC-GROUP-ID
010410         AND AS-DATE (AN-SPL-IX) = ACL-DATE (AN-CAL-IX)
010420         ADD AS-AMOUNT (AN-SPL-IX) TO AN-SUM-WORK
010430     END-IF.
010440 5111-EXIT.
010450     EXIT.
010460
010470 5120-PRINT-ONE-CAL-DAY.
010480     MOVE ACL-DATE   (AN-CAL-IX) TO DA-DATE.
010490     MOVE ACL-AMOUNT (AN-CAL-IX) TO DA-AMOUNT.
010500     WRITE AN-RPT-LINE FROM AN-DATE-AMOUNT-LINE
010510         AFTER ADVANCING 1 LINE.
010520     ADD 1 TO AN-LINE-COUNT.
010530 5120-EXIT.
010540     EXIT.
010550
010560 9000-READ-CONTROL-CARD.
010570     READ AN-CONTROL-CARD
010580         AT END SET AN-CARD-EOF-SW TO "YES"
010590     END-READ.
010600     IF NOT AN-CARD-EOF
010610         PERFORM 9010-VALIDATE-YEAR-MONTH THRU 9010-EXIT
010620     END-IF.
010630 9000-EXIT.
010640     EXIT.
010650*****************************************************************
010660* 9010-VALIDATE-YEAR-MONTH - RECEIPT-VALIDATOR'S               *
010670* VALIDATE-YEAR-AND-MONTH RULE, APPLIED TO THE DASHBOARD        *
010680* REQUEST CARD.  MONTH 01-12, YEAR 1900-9999, EITHER MUST BE    *
010690* NUMERIC.  RQST 0850.                                          *
010700*****************************************************************
010710 9010-VALIDATE-YEAR-MONTH.
010720     SET AN-CARD-VALID TO TRUE.
010730     MOVE SPACES TO AN-CARD-ERROR-MSG.
010740     IF AC-YEAR NOT NUMERIC OR AC-MONTH NOT NUMERIC
010750         SET AN-CARD-INVALID TO TRUE
010760         MOVE "YEAR OR MONTH IS NOT NUMERIC" TO AN-CARD-ERROR-MSG
010770         GO TO 9010-EXIT
010780     END-IF.
010790     IF AC-MONTH < 1 OR AC-MONTH > 12
010800         SET AN-CARD-INVALID TO TRUE
010810         MOVE "MONTH MUST BE IN THE RANGE 1 - 12"
010820                                TO AN-CARD-ERROR-MSG
010830         GO TO 9010-EXIT
010840     END-IF.
010850     IF AC-YEAR < 1900 OR AC-YEAR > 9999
010860         SET AN-CARD-INVALID TO TRUE
010870         MOVE "YEAR MUST BE IN THE RANGE 1900 - 9999"
010880                                TO AN-CARD-ERROR-MSG
010890     END-IF.
010900 9010-EXIT.
010910     EXIT.
010920
010930 9900-PRINT-HEADING.
010940     ADD 1 TO AN-PAGE-COUNT.
010950     MOVE AC-GROUP-ID  TO DH-GROUP-ID.
010960     MOVE AC-MEMBER-ID TO DH-MEMBER-ID.
010970     MOVE AC-YEAR      TO DH-YEAR.
010980     MOVE AC-MONTH     TO DH-MONTH.
010990     MOVE AN-PAGE-COUNT TO DH-PAGE.
011000     IF AN-PAGE-COUNT > 1
011010         WRITE AN-RPT-LINE FROM AN-HEAD-1
011020             AFTER ADVANCING PAGE
011030     ELSE
011040         WRITE AN-RPT-LINE FROM AN-HEAD-1
011050             AFTER ADVANCING TOP-OF-FORM
011060     END-IF.
011070     MOVE 2 TO AN-LINE-COUNT.
011080 9900-EXIT.
011090     EXIT.
011100
011110 8000-TERMINATE.
011120     CLOSE AN-CONTROL-CARD
011130           AN-MEMBER-FILE
011140           AN-SPLIT-FILE
011150           AN-DEBT-FILE
011160           AN-DASHBOARD-RPT.
011170 8000-EXIT.
011180     EXIT.
