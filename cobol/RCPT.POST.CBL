000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  RECEIPT-POSTER.
000030 AUTHOR.  R. HOLLOWAY.
000040 INSTALLATION.  GREENFIELD DATA PROCESSING CENTER.
000050 DATE-WRITTEN.  05/14/1988.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* CHANGE LOG                                                    *
000100*  05/14/88  RH    ORIGINAL - POST A GROUP'S GROCERY RECEIPTS   *
000110*                   TO THE SPLIT FILE.  ALL-OR-NOTHING PER      *
000120*                   RECEIPT PER RQST 0201.                     *
000130*  10/03/88  RH    ADDED BY-USER SPLIT METHOD (SINGLE MEMBER    *
000140*                   TAKES THE WHOLE LINE ITEM).  RQST 0219.     *
000150*  02/27/90  TMC   ACTUAL-PRICE NOW DERIVED FROM RECEIPT TAX/   *
000160*                   DISCOUNT RATE WHEN THE OCR FEED LEAVES IT   *
000170*                   ZERO.  RQST 0266.                          *
000180*  06/19/92  TMC   EVENLY SPLIT NOW USES BANKERS ROUNDING TO    *
000190*                   MATCH THE FRONT-END EDIT PROGRAM.  DO NOT   *
000200*                   "FIX" THE RESIDUE - IT IS INTENTIONAL.      *
000210*                   RQST 0311.                                 *
000220*  03/02/95  SPK   ADDED FULL CALENDAR-DATE EDIT (LEAP YEAR)    *
000230*                   FOR PURCHASE-DATE.  RQST 0388.             *
000240*  09/17/97  SPK   REJECTED RECEIPTS NOW LOGGED TO RCPTREJ      *
000250*                   PRINT FILE INSTEAD OF BEING SILENTLY        *
000260*                   DROPPED.  RQST 0429.                       *
000270*  08/21/98  JK    YEAR 2000 REVIEW - PURCHASE-DATE AND ALL     *
000280*                   OTHER DATE FIELDS ARE CENTURY-INCLUSIVE     *
000290*                   9(08) YYYYMMDD.  NO CHANGES REQUIRED.       *
000300*                   SIGNED OFF PER Y2K PROJECT PLAN 98-114.     *
000310*  04/05/01  JK    CATEGORY-NAME BLANK NOW DEFAULTS TO          *
000320*                   "UNCATEGORIZED" RATHER THAN REJECTING THE   *
000330*                   ITEM.  RQST 0530.                          *
000340*  07/22/03  DW    ZERO-MEMBER GROUP ON AN EVENLY SPLIT IS NOW  *
000350*                   A HARD REJECT INSTEAD OF A DIVIDE ABEND.    *
000360*                   RQST 0611.                                 *
000370*  05/11/09  DW    MEMBER ROSTER FILE NOW CARRIES GROUP-ID SO   *
000380*                   ONE RUN COVERS ALL GROUPS.  RQST 0803.     *
000381*  02/14/11  DW    SPLIT RECORD WIDENED TO 180 BYTES - CARRIES  *
000382*                   ITEM-NAME/GENERAL-NAME/PRICE/ACTUAL-PRICE/  *
000383*                   QUANTITY/RECEIPT-NAME SO THE NEW PURCHASE-  *
000384*                   HISTORY REPORT PROGRAM CAN RUN OFF THE      *
000385*                   SPLIT FILE ALONE, WITHOUT RE-READING THE    *
000386*                   RECEIPT-TRANSACTION FEED.  RQST 0842.      *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS RP-ALPHA-CLASS IS "A" THRU "Z"
000450     UPSI-0 ON STATUS IS RP-TEST-RUN-SW.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT RP-MEMBER-FILE ASSIGN TO GRPMSTR
000490         ORGANIZATION IS SEQUENTIAL.
000500     SELECT RP-TRANSACTION-FILE ASSIGN TO RCPTTRAN
000510         ORGANIZATION IS SEQUENTIAL.
000520     SELECT RP-SPLIT-FILE ASSIGN TO SPLITFL
000530         ORGANIZATION IS SEQUENTIAL.
000540     SELECT RP-REJECT-LIST ASSIGN TO RCPTREJ.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*****************************************************************
000580* GROUP-MEMBER ROSTER - LOADED ENTIRELY INTO RP-MEMBER-TABLE    *
000590* AT START-UP SO EVERY RECEIPT CAN BE EDITED AGAINST IT.        *
000600*****************************************************************
000610 FD  RP-MEMBER-FILE
000620     LABEL RECORD IS STANDARD
000630     RECORD CONTAINS 36 CHARACTERS
000640     DATA RECORD IS RP-MEMBER-REC.
000650 01  RP-MEMBER-REC.
000660     05  RM-MEMBER-ID           PIC X(08).
000670     05  RM-GROUP-ID            PIC X(08).
000680     05  RM-MEMBER-NAME         PIC X(19).
000690     05  FILLER                 PIC X(01).
000700*****************************************************************
000710* RECEIPT-TRANSACTION FILE - TYPED RECORD.  RECORD-TYPE 'H'     *
000720* CARRIES ONE RECEIPT HEADER; EVERY 'I' RECORD FOLLOWING A      *
000730* HEADER, UP TO THE NEXT HEADER OR END OF FILE, IS ONE OF ITS   *
000740* LINE ITEMS.  BUILT BY THE OCR-EXTRACT FEED (NOT THIS SHOP'S   *
000750* PROGRAM - SEE RQST 0201 COVER MEMO).                          *
000760*****************************************************************
000770 FD  RP-TRANSACTION-FILE
000780     LABEL RECORD IS STANDARD
000790     RECORD CONTAINS 151 CHARACTERS
000800     DATA RECORD IS RP-TRAN-REC.
000810 01  RP-TRAN-REC.
000820     05  RT-RECORD-TYPE         PIC X(01).
000830         88  RT-HEADER-REC                     VALUE "H".
000840         88  RT-ITEM-REC                        VALUE "I".
000850     05  RT-HEADER-AREA.
000860         10  RTH-RECEIPT-ID     PIC X(08).
000870         10  RTH-GROUP-ID       PIC X(08).
000880         10  RTH-RECEIPT-NAME   PIC X(30).
000890         10  RTH-TOTAL-AMOUNT   PIC S9(08)V99.
000900         10  RTH-SUBTOTAL       PIC S9(08)V99.
000910         10  RTH-TAX-AMOUNT     PIC S9(08)V99.
000920         10  RTH-TAX-RATE       PIC S9(04)V9.
000930         10  RTH-DISCOUNT-AMOUNT
000940                                PIC S9(08)V99.
000950         10  RTH-DISCOUNT-RATE  PIC S9(04)V9.
000960         10  RTH-PURCHASE-DATE  PIC 9(08).
000970         10  RTH-UPLOADED-BY    PIC X(08).
000980         10  RTH-ERROR-MSG      PIC X(30).
000990         10  FILLER             PIC X(08).
001000     05  RT-ITEM-AREA REDEFINES RT-HEADER-AREA.
001010         10  RTI-ITEM-ID        PIC X(08).
001020         10  RTI-RECEIPT-ID     PIC X(08).
001030         10  RTI-CATEGORY-NAME  PIC X(25).
001040         10  RTI-ITEM-NAME      PIC X(30).
001050         10  RTI-GENERAL-NAME   PIC X(20).
001060         10  RTI-QUANTITY       PIC S9(04)V99.
001070         10  RTI-PRICE          PIC S9(08)V99.
001080         10  RTI-ACTUAL-PRICE   PIC S9(08)V99.
001090         10  RTI-SPLIT-METHOD   PIC X(07).
001100         10  RTI-SPLIT-USER-ID  PIC X(08).
001110         10  RTI-PAID-BY-ID     PIC X(08).
001120         10  FILLER             PIC X(10).
001130*****************************************************************
001140* SPLIT FILE - ONE OUTPUT RECORD PER MEMBER PER LINE ITEM.      *
001150* PICKED UP BY THE DEBT-NETTING, DASHBOARD AND HISTORY RUNS.    *
001160*****************************************************************
001170 FD  RP-SPLIT-FILE
001180     LABEL RECORD IS STANDARD
001190     RECORD CONTAINS 180 CHARACTERS
001200     DATA RECORD IS RP-SPLIT-REC.
001210 01  RP-SPLIT-REC.
001220     05  SP-ITEM-ID             PIC X(08).
001230     05  SP-MEMBER-ID           PIC X(08).
001240     05  SP-AMOUNT              PIC S9(08)V99.
001250     05  SP-PAID-BY             PIC X(08).
001260     05  SP-CATEGORY            PIC X(25).
001270     05  SP-DATE                PIC 9(08).
001271     05  SP-ITEM-NAME           PIC X(30).
001272     05  SP-GENERAL-NAME        PIC X(20).
001273     05  SP-PRICE               PIC S9(08)V99.
001274     05  SP-ACTUAL-PRICE        PIC S9(08)V99.
001275     05  SP-QUANTITY            PIC S9(04)V99.
001276     05  SP-RECEIPT-NAME        PIC X(30).
001280     05  FILLER                 PIC X(07).
001290*****************************************************************
001300* REJECT LIST - ONE LINE PER RECEIPT THAT FAILED THE ALL-OR-    *
001310* NOTHING EDIT.  RQST 0429.                                     *
001320*****************************************************************
001330 FD  RP-REJECT-LIST
001340     LABEL RECORD IS OMITTED
001350     RECORD CONTAINS 132 CHARACTERS
001360     LINAGE IS 60 WITH FOOTING AT 55
001370     DATA RECORD IS RP-REJ-PRTLINE.
001380 01  RP-REJ-PRTLINE             PIC X(132).
001390 WORKING-STORAGE SECTION.
001400 01  RP-SWITCHES.
001410     05  RP-EOF-SW              PIC X(03)      VALUE "NO ".
001420         88  RP-EOF                            VALUE "YES".
001430     05  RP-PENDING-SW          PIC X(03)      VALUE "NO ".
001440         88  RP-RECEIPT-PENDING                VALUE "YES".
001450     05  RP-VALID-SW            PIC X(03)      VALUE "YES".
001460         88  RP-RECEIPT-VALID                  VALUE "YES".
001470         88  RP-RECEIPT-INVALID                VALUE "NO ".
001480 01  RP-COUNTERS                COMP.
001490     05  RP-MEMBER-COUNT        PIC S9(05)     VALUE ZERO.
001500     05  RP-RECEIPTS-POSTED     PIC S9(05)     VALUE ZERO.
001510     05  RP-RECEIPTS-REJECTED   PIC S9(05)     VALUE ZERO.
001520     05  RP-ITEMS-POSTED        PIC S9(05)     VALUE ZERO.
001530     05  RP-SPLITS-WRITTEN      PIC S9(07)     VALUE ZERO.
001540     05  RP-IX                  PIC S9(05)     VALUE ZERO.
001550     05  RP-MX                  PIC S9(05)     VALUE ZERO.
001560     05  RP-GROUP-MEMBERS-FOUND PIC S9(05)     VALUE ZERO.
001570     05  RP-LINE-COUNT          PIC S9(03)     VALUE ZERO.
001580     05  RP-PAGE-COUNT          PIC S9(03)     VALUE ZERO.
001590 01  RP-SPLIT-AMOUNT-TOTAL      PIC S9(09)V99  VALUE ZERO.
001600*****************************************************************
001610* ROSTER TABLE - WHOLE FILE HELD IN MEMORY FOR THE RUN.         *
001620*****************************************************************
001630 01  RP-MEMBER-TABLE.
001640     05  RP-MEMBER-ENTRY OCCURS 500 TIMES
001650             INDEXED BY RP-MEM-IX.
001660         10  RP-TBL-MEMBER-ID   PIC X(08).
001670         10  RP-TBL-GROUP-ID    PIC X(08).
001680         10  RP-TBL-MEMBER-NAME PIC X(19).
001690*****************************************************************
001700* ALTERNATE KEY-ONLY VIEW OF ONE TABLE ENTRY - USED BY THE      *
001710* EXISTENCE-CHECK PARAGRAPHS SO THEY COMPARE ONE 16-BYTE KEY    *
001720* INSTEAD OF TWO SEPARATE FIELDS.  RQST 0219.                   *
001730*****************************************************************
001740 01  RP-MEMBER-KEY-VIEW REDEFINES RP-MEMBER-TABLE.
001750     05  RP-KEY-ENTRY OCCURS 500 TIMES
001760             INDEXED BY RP-KEY-IX.
001770         10  RP-KEY-COMBINED    PIC X(16).
001780         10  FILLER             PIC X(19).
001790*****************************************************************
001800* ONE RECEIPT'S HEADER, HELD HERE WHILE ITS ITEMS ARE BUFFERED  *
001810* AND VALIDATED. "ALL-OR-NOTHING" MEANS NOTHING IS WRITTEN      *
001820* UNTIL THE WHOLE RECEIPT PASSES 3100-VALIDATE-RECEIPT.         *
001830*****************************************************************
001840 01  RP-RECEIPT-SAVE.
001850     05  RP-SV-RECEIPT-ID       PIC X(08).
001860     05  RP-SV-GROUP-ID         PIC X(08).
001870     05  RP-SV-RECEIPT-NAME     PIC X(30).
001880     05  RP-SV-TOTAL-AMOUNT     PIC S9(08)V99.
001890     05  RP-SV-SUBTOTAL         PIC S9(08)V99.
001900     05  RP-SV-TAX-AMOUNT       PIC S9(08)V99.
001910     05  RP-SV-TAX-RATE         PIC S9(04)V9.
001920     05  RP-SV-DISCOUNT-AMOUNT  PIC S9(08)V99.
001930     05  RP-SV-DISCOUNT-RATE    PIC S9(04)V9.
001940     05  RP-SV-PURCHASE-DATE    PIC 9(08).
001950     05  RP-SV-UPLOADED-BY      PIC X(08).
001960     05  RP-SV-ITEM-COUNT       PIC S9(03)     COMP VALUE ZERO.
001970     05  RP-SV-ERROR-MSG        PIC X(40).
001980 01  RP-ITEM-TABLE.
001990     05  RP-ITEM-ENTRY OCCURS 50 TIMES
002000             INDEXED BY RP-ITEM-IX.
002010         10  RP-IT-ITEM-ID      PIC X(08).
002020         10  RP-IT-CATEGORY-NAME
002030                                PIC X(25).
002040         10  RP-IT-ITEM-NAME    PIC X(30).
002050         10  RP-IT-GENERAL-NAME PIC X(20).
002060         10  RP-IT-QUANTITY     PIC S9(04)V99.
002070         10  RP-IT-PRICE        PIC S9(08)V99.
002080         10  RP-IT-ACTUAL-PRICE PIC S9(08)V99.
002090         10  RP-IT-SPLIT-METHOD PIC X(07).
002100         10  RP-IT-SPLIT-USER-ID
002110                                PIC X(08).
002120         10  RP-IT-PAID-BY-ID   PIC X(08).
002130*****************************************************************
002140* BANKERS-ROUNDING WORK AREA FOR THE EVENLY SPLIT.  ALL AMOUNTS *
002150* ARE SHIFTED TO WHOLE CENTS SO THE ROUND-HALF-TO-EVEN TEST CAN *
002160* BE DONE WITH INTEGER ARITHMETIC.  RQST 0311.                  *
002170*****************************************************************
002180 01  RP-ROUND-WORK              COMP.
002190     05  RP-CENTS               PIC S9(10)     VALUE ZERO.
002200     05  RP-DIVISOR             PIC S9(05)     VALUE ZERO.
002210     05  RP-QUOT-CENTS          PIC S9(10)     VALUE ZERO.
002220     05  RP-REM-CENTS           PIC S9(10)     VALUE ZERO.
002230     05  RP-TWICE-REM           PIC S9(10)     VALUE ZERO.
002240     05  RP-HALF-QUOT           PIC S9(10)     VALUE ZERO.
002250     05  RP-ODD-CHECK           PIC S9(10)     VALUE ZERO.
002260 01  RP-SPLIT-SHARE             PIC S9(08)V99  VALUE ZERO.
002270*****************************************************************
002280* CALENDAR-DATE EDIT WORK AREA - MONTHS TABLE REDEFINED AS A    *
002290* 12-ENTRY OCCURS SO 3130-VALIDATE-DATE CAN SUBSCRIPT IT        *
002300* INSTEAD OF A LADDER OF IFS.  RQST 0388.                       *
002310*****************************************************************
002320 01  RP-DAYS-IN-MONTH-LIT.
002330     05  FILLER                 PIC 9(02)      VALUE 31.
002340     05  FILLER                 PIC 9(02)      VALUE 28.
002350     05  FILLER                 PIC 9(02)      VALUE 31.
002360     05  FILLER                 PIC 9(02)      VALUE 30.
002370     05  FILLER                 PIC 9(02)      VALUE 31.
002380     05  FILLER                 PIC 9(02)      VALUE 30.
002390     05  FILLER                 PIC 9(02)      VALUE 31.
002400     05  FILLER                 PIC 9(02)      VALUE 31.
002410     05  FILLER                 PIC 9(02)      VALUE 30.
002420     05  FILLER                 PIC 9(02)      VALUE 31.
002430     05  FILLER                 PIC 9(02)      VALUE 30.
002440     05  FILLER                 PIC 9(02)      VALUE 31.
002450 01  RP-DAYS-IN-MONTH-TABLE REDEFINES RP-DAYS-IN-MONTH-LIT.
002460     05  RP-DAYS-IN-MONTH OCCURS 12 TIMES
002470                                PIC 9(02).
002480 01  RP-DATE-WORK               COMP.
002490     05  RP-WK-YEAR             PIC 9(04)      VALUE ZERO.
002500     05  RP-WK-MONTH            PIC 9(02)      VALUE ZERO.
002510     05  RP-WK-DAY              PIC 9(02)      VALUE ZERO.
002520     05  RP-WK-YR-CHK           PIC 9(01)      VALUE ZERO.
002530     05  RP-WK-CENT-CHK         PIC 9(01)      VALUE ZERO.
002540     05  RP-WK-QUAD-CHK         PIC 9(01)      VALUE ZERO.
002550     05  RP-WK-MAX-DAY          PIC 9(02)      VALUE ZERO.
002560 01  RP-LEAP-YEAR-SW            PIC X(03)      VALUE "NO ".
002570     88  RP-LEAP-YEAR                          VALUE "YES".
002580*****************************************************************
002590* ACTUAL-PRICE-CALCULATOR WORK AREA - OVERALL RATES DERIVED     *
002600* ONCE PER RECEIPT FROM THE HEADER DOLLAR AMOUNTS WHEN THE      *
002610* FEED LEAVES THE RATE FIELDS ZERO.  RQST 0266.                 *
002620*****************************************************************
002630 01  RP-CHK-MEMBER-ID           PIC X(08)      VALUE SPACES.
002640 01  RP-CALC-WORK.
002650     05  RP-CALC-DIVISOR        PIC S9(09)V99  VALUE ZERO.
002660     05  RP-CALC-RATE           PIC S9(04)V99  VALUE ZERO.
002670     05  RP-PRICE-AFTER-TAX     PIC S9(08)V99  VALUE ZERO.
002680 01  RP-REJECT-LINE.
002690     05  FILLER                 PIC X(15)      VALUE
002700         "RECEIPT REJECT ".
002710     05  RJ-RECEIPT-ID          PIC X(08).
002720     05  FILLER                 PIC X(02)      VALUE SPACES.
002730     05  RJ-GROUP-ID            PIC X(08).
002740     05  FILLER                 PIC X(02)      VALUE SPACES.
002750     05  RJ-REASON              PIC X(40).
002760     05  FILLER                 PIC X(57)      VALUE SPACES.
002770 01  RP-HEAD-1.
002780     05  FILLER                 PIC X(30)      VALUE
002790         "GREENFIELD DATA PROC          ".
002800     05  FILLER                 PIC X(30)      VALUE
002810         "RECEIPT-POSTER REJECT LISTING ".
002820     05  FILLER                 PIC X(06)      VALUE "PAGE  ".
002830     05  RH1-PAGE               PIC ZZ9.
002840     05  FILLER                 PIC X(63)      VALUE SPACES.
002850 01  RP-TOTAL-LINE.
002860     05  FILLER                 PIC X(21)      VALUE
002870         "*** CONTROL TOTALS **".
002880     05  FILLER                 PIC X(17)      VALUE
002890         "RECEIPTS POSTED  ".
002900     05  RT-POSTED              PIC ZZ,ZZ9.
002910     05  FILLER                 PIC X(03)      VALUE SPACES.
002920     05  FILLER                 PIC X(17)      VALUE
002930         "RECEIPTS REJECTED".
002940     05  RT-REJECTED            PIC ZZ,ZZ9.
002950     05  FILLER                 PIC X(03)      VALUE SPACES.
002960     05  FILLER                 PIC X(13)      VALUE
002970         "ITEMS POSTED ".
002980     05  RT-ITEMS               PIC ZZ,ZZ9.
002990     05  FILLER                 PIC X(03)      VALUE SPACES.
003000     05  FILLER                 PIC X(15)      VALUE
003010         "SPLITS WRITTEN ".
003020     05  RT-SPLITS              PIC ZZZ,ZZ9.
003030     05  FILLER                 PIC X(20)      VALUE SPACES.
003040 PROCEDURE DIVISION.
003050*****************************************************************
003060* 0000-MAINLINE - READ-AHEAD CONTROL BREAK ON THE 'H' RECORD.   *
003070* ONE RECEIPT (HEADER + ITS ITEMS) IS BUFFERED, THEN VALIDATED  *
003080* AND POSTED AS A UNIT BY 3000-VALIDATE-AND-POST.               *
003090*****************************************************************
003100 0000-MAINLINE.
003110     PERFORM 1000-INITIALIZE.
003120     PERFORM 2000-PROCESS-TRANSACTIONS
003130         UNTIL RP-EOF.
003140     IF RP-RECEIPT-PENDING
003150         PERFORM 3000-VALIDATE-AND-POST
003160     END-IF.
003170     PERFORM 8000-TERMINATE THRU 8000-EXIT.
003180     STOP RUN.
003190
003200 1000-INITIALIZE.
003210     OPEN INPUT RP-MEMBER-FILE
003220                RP-TRANSACTION-FILE
003230          OUTPUT RP-SPLIT-FILE
003240                 RP-REJECT-LIST.
003250     PERFORM 1100-LOAD-ROSTER THRU 1100-EXIT.
003260     PERFORM 9000-READ-TRANSACTION.
003270 1000-EXIT.
003280     EXIT.
003290
003300 1100-LOAD-ROSTER.
003310     SET RP-MEM-IX TO 1.
003320 1100-READ-LOOP.
003330     READ RP-MEMBER-FILE
003340         AT END GO TO 1100-EXIT
003350     END-READ.
003360     IF RP-MEMBER-COUNT < 500
003370         ADD 1 TO RP-MEMBER-COUNT
003380         MOVE RM-MEMBER-ID   TO RP-TBL-MEMBER-ID (RP-MEM-IX)
003390         MOVE RM-GROUP-ID    TO RP-TBL-GROUP-ID  (RP-MEM-IX)
003400         MOVE RM-MEMBER-NAME TO RP-TBL-MEMBER-NAME (RP-MEM-IX)
003410         SET RP-MEM-IX UP BY 1
003420     END-IF.
003430     GO TO 1100-READ-LOOP.
003440 1100-EXIT.
003450     EXIT.
003460
003470 2000-PROCESS-TRANSACTIONS.
003480     IF RT-HEADER-REC
003490         IF RP-RECEIPT-PENDING
003500             PERFORM 3000-VALIDATE-AND-POST
003510         END-IF
003520         PERFORM 2100-SAVE-HEADER
003530     ELSE
003540         PERFORM 2200-BUFFER-ITEM
003550     END-IF.
003560     PERFORM 9000-READ-TRANSACTION.
003570 2000-EXIT.
003580     EXIT.
003590
003600 2100-SAVE-HEADER.
003610     MOVE RTH-RECEIPT-ID       TO RP-SV-RECEIPT-ID.
003620     MOVE RTH-GROUP-ID         TO RP-SV-GROUP-ID.
003630     MOVE RTH-RECEIPT-NAME     TO RP-SV-RECEIPT-NAME.
003640     MOVE RTH-TOTAL-AMOUNT     TO RP-SV-TOTAL-AMOUNT.
003650     MOVE RTH-SUBTOTAL         TO RP-SV-SUBTOTAL.
003660     MOVE RTH-TAX-AMOUNT       TO RP-SV-TAX-AMOUNT.
003670     MOVE RTH-TAX-RATE         TO RP-SV-TAX-RATE.
003680     MOVE RTH-DISCOUNT-AMOUNT  TO RP-SV-DISCOUNT-AMOUNT.
003690     MOVE RTH-DISCOUNT-RATE    TO RP-SV-DISCOUNT-RATE.
003700     MOVE RTH-PURCHASE-DATE    TO RP-SV-PURCHASE-DATE.
003710     MOVE RTH-UPLOADED-BY      TO RP-SV-UPLOADED-BY.
003720     MOVE ZERO                 TO RP-SV-ITEM-COUNT.
003730     SET RP-RECEIPT-PENDING TO TRUE.
003740     PERFORM 4100-DERIVE-OVERALL-RATES.
003750
003760 2200-BUFFER-ITEM.
003770     IF RP-SV-ITEM-COUNT < 50
003780         ADD 1 TO RP-SV-ITEM-COUNT
003790         SET RP-ITEM-IX TO RP-SV-ITEM-COUNT
003800         MOVE RTI-ITEM-ID       TO RP-IT-ITEM-ID (RP-ITEM-IX)
003810         IF RTI-CATEGORY-NAME = SPACES
003820             MOVE "UNCATEGORIZED"
003830                                TO RP-IT-CATEGORY-NAME (RP-ITEM-IX)
003840         ELSE
003850             MOVE RTI-CATEGORY-NAME
003860                                TO RP-IT-CATEGORY-NAME (RP-ITEM-IX)
003870         END-IF
003880         MOVE RTI-ITEM-NAME     TO RP-IT-ITEM-NAME (RP-ITEM-IX)
003890         MOVE RTI-GENERAL-NAME  TO RP-IT-GENERAL-NAME (RP-ITEM-IX)
003900         MOVE RTI-QUANTITY      TO RP-IT-QUANTITY (RP-ITEM-IX)
003910         MOVE RTI-PRICE         TO RP-IT-PRICE (RP-ITEM-IX)
003920         MOVE RTI-SPLIT-METHOD  TO RP-IT-SPLIT-METHOD (RP-ITEM-IX)
003930         MOVE RTI-SPLIT-USER-ID TO RP-IT-SPLIT-USER-ID (RP-ITEM-IX)
003940         MOVE RTI-PAID-BY-ID    TO RP-IT-PAID-BY-ID (RP-ITEM-IX)
003950         PERFORM 4200-CALC-ITEM-ACTUAL-PRICE
003960     END-IF.
003970
003980*****************************************************************
003990* ACTUAL-PRICE-CALCULATOR                                       *
004000*****************************************************************
004010 4100-DERIVE-OVERALL-RATES.
004020     IF RP-SV-TAX-RATE = ZERO
004030         COMPUTE RP-CALC-DIVISOR =
004040             RP-SV-SUBTOTAL - RP-SV-DISCOUNT-AMOUNT
004050         IF RP-CALC-DIVISOR = ZERO
004060             MOVE ZERO TO RP-SV-TAX-RATE
004070         ELSE
004080             COMPUTE RP-SV-TAX-RATE ROUNDED =
004090                 (RP-SV-TAX-AMOUNT / RP-CALC-DIVISOR) * 100
004100         END-IF
004110     END-IF.
004120     IF RP-SV-DISCOUNT-RATE = ZERO
004130         COMPUTE RP-CALC-DIVISOR =
004140             RP-SV-SUBTOTAL + RP-SV-DISCOUNT-AMOUNT
004150         IF RP-CALC-DIVISOR = ZERO
004160             MOVE ZERO TO RP-SV-DISCOUNT-RATE
004170         ELSE
004180             COMPUTE RP-SV-DISCOUNT-RATE ROUNDED =
004190                 (RP-SV-DISCOUNT-AMOUNT / RP-CALC-DIVISOR) * 100
004200         END-IF
004210     END-IF.
004220
004230 4200-CALC-ITEM-ACTUAL-PRICE.
004240     IF RP-IT-ACTUAL-PRICE (RP-ITEM-IX) NOT = ZERO
004250         CONTINUE
004260     ELSE
004270         IF RP-IT-PRICE (RP-ITEM-IX) = ZERO
004280             MOVE ZERO TO RP-IT-ACTUAL-PRICE (RP-ITEM-IX)
004290         ELSE
004300             COMPUTE RP-PRICE-AFTER-TAX ROUNDED =
004310                 RP-IT-PRICE (RP-ITEM-IX) *
004320                 (1 + (RP-SV-TAX-RATE / 100))
004330             COMPUTE RP-IT-ACTUAL-PRICE (RP-ITEM-IX) ROUNDED =
004340                 RP-PRICE-AFTER-TAX *
004350                 (1 - (RP-SV-DISCOUNT-RATE / 100))
004360         END-IF
004370     END-IF.
004380
004390*****************************************************************
004400* 3000 RANGE - VALIDATE THE WHOLE RECEIPT, THEN POST IT OR      *
004410* REJECT IT.  NOTHING IS WRITTEN UNTIL VALIDATION PASSES.       *
004420*****************************************************************
004430 3000-VALIDATE-AND-POST.
004440     PERFORM 3100-VALIDATE-RECEIPT THRU 3100-EXIT.
004450     IF RP-RECEIPT-VALID
004460         PERFORM 3200-POST-RECEIPT
004470         ADD 1 TO RP-RECEIPTS-POSTED
004480     ELSE
004490         PERFORM 3900-REJECT-RECEIPT
004500         ADD 1 TO RP-RECEIPTS-REJECTED
004510     END-IF.
004520     SET RP-PENDING-SW TO "NO ".
004530
004540 3100-VALIDATE-RECEIPT.
004550     SET RP-VALID-SW TO "YES".
004560     MOVE SPACES TO RP-SV-ERROR-MSG.
004570     IF RP-SV-RECEIPT-NAME = SPACES
004580         SET RP-RECEIPT-INVALID TO TRUE
004590         MOVE "MISSING REQUIRED FIELD: NAME" TO RP-SV-ERROR-MSG
004600         GO TO 3100-EXIT
004610     END-IF.
004620     IF RP-SV-PURCHASE-DATE = ZERO
004630         SET RP-RECEIPT-INVALID TO TRUE
004640         MOVE "MISSING REQUIRED FIELD: PURCHASE-DATE"
004650                                TO RP-SV-ERROR-MSG
004660         GO TO 3100-EXIT
004670     END-IF.
004680     PERFORM 3130-VALIDATE-DATE THRU 3130-EXIT.
004690     IF RP-RECEIPT-INVALID
004700         MOVE "INVALID PURCHASE-DATE - NOT A REAL CALENDAR DATE"
004710                                TO RP-SV-ERROR-MSG
004720         GO TO 3100-EXIT
004730     END-IF.
004740     IF RP-SV-ITEM-COUNT = ZERO
004750         SET RP-RECEIPT-INVALID TO TRUE
004760         MOVE "AT LEAST ONE ITEM IS REQUIRED" TO RP-SV-ERROR-MSG
004770         GO TO 3100-EXIT
004780     END-IF.
004790     PERFORM 3150-VALIDATE-ITEM THRU 3150-EXIT
004800         VARYING RP-ITEM-IX FROM 1 BY 1
004810         UNTIL RP-ITEM-IX > RP-SV-ITEM-COUNT
004820            OR RP-RECEIPT-INVALID.
004830 3100-EXIT.
004840     EXIT.
004850
004860 3130-VALIDATE-DATE.
004870     MOVE RP-SV-PURCHASE-DATE(1:4) TO RP-WK-YEAR.
004880     MOVE RP-SV-PURCHASE-DATE(5:2) TO RP-WK-MONTH.
004890     MOVE RP-SV-PURCHASE-DATE(7:2) TO RP-WK-DAY.
004900     IF RP-WK-MONTH < 1 OR RP-WK-MONTH > 12
004910         SET RP-RECEIPT-INVALID TO TRUE
004920         GO TO 3130-EXIT
004930     END-IF.
004940     IF RP-WK-YEAR < 1900 OR RP-WK-YEAR > 9999
004950         SET RP-RECEIPT-INVALID TO TRUE
004960         GO TO 3130-EXIT
004970     END-IF.
004980     SET RP-LEAP-YEAR-SW TO "NO ".
004990     DIVIDE RP-WK-YEAR BY 4 GIVING RP-WK-QUAD-CHK
005000         REMAINDER RP-WK-YR-CHK.
005010     IF RP-WK-YR-CHK = 0
005020         DIVIDE RP-WK-YEAR BY 100 GIVING RP-WK-QUAD-CHK
005030             REMAINDER RP-WK-CENT-CHK
005040         IF RP-WK-CENT-CHK NOT = 0
005050             SET RP-LEAP-YEAR TO TRUE
005060         ELSE
005070             DIVIDE RP-WK-YEAR BY 400 GIVING RP-WK-QUAD-CHK
005080                 REMAINDER RP-WK-CENT-CHK
005090             IF RP-WK-CENT-CHK = 0
005100                 SET RP-LEAP-YEAR TO TRUE
005110             END-IF
005120         END-IF
005130     END-IF.
005140     MOVE RP-DAYS-IN-MONTH (RP-WK-MONTH) TO RP-WK-MAX-DAY.
005150     IF RP-WK-MONTH = 2 AND RP-LEAP-YEAR
005160         MOVE 29 TO RP-WK-MAX-DAY
005170     END-IF.
005180     IF RP-WK-DAY < 1 OR RP-WK-DAY > RP-WK-MAX-DAY
005190         SET RP-RECEIPT-INVALID TO TRUE
005200     END-IF.
005210 3130-EXIT.
005220     EXIT.
005230
005240 3150-VALIDATE-ITEM.
005250     IF RP-IT-SPLIT-METHOD (RP-ITEM-IX) NOT = "EVENLY "
005260        AND RP-IT-SPLIT-METHOD (RP-ITEM-IX) NOT = "BY-USER"
005270         SET RP-RECEIPT-INVALID TO TRUE
005280         MOVE "SPLIT-METHOD MUST BE EVENLY OR BY-USER"
005290                                TO RP-SV-ERROR-MSG
005300         GO TO 3150-EXIT
005310     END-IF.
005320     IF RP-IT-PAID-BY-ID (RP-ITEM-IX) = SPACES
005330         SET RP-RECEIPT-INVALID TO TRUE
005340         MOVE "MISSING REQUIRED FIELD: PAID-BY-ID"
005350                                TO RP-SV-ERROR-MSG
005360         GO TO 3150-EXIT
005370     END-IF.
005380     PERFORM 3160-MEMBER-EXISTS.
005390     IF NOT RP-RECEIPT-VALID
005400         MOVE "PAID-BY-ID NOT A MEMBER OF THE GROUP"
005410                                TO RP-SV-ERROR-MSG
005420         GO TO 3150-EXIT
005430     END-IF.
005440     IF RP-IT-SPLIT-METHOD (RP-ITEM-IX) = "BY-USER"
005450         IF RP-IT-SPLIT-USER-ID (RP-ITEM-IX) = SPACES
005460             SET RP-RECEIPT-INVALID TO TRUE
005470             MOVE "MISSING REQUIRED FIELD: SPLIT-USER-ID"
005480                                TO RP-SV-ERROR-MSG
005490             GO TO 3150-EXIT
005500         END-IF
005510         MOVE RP-IT-SPLIT-USER-ID (RP-ITEM-IX) TO RP-CHK-MEMBER-ID
005520         PERFORM 3160-MEMBER-EXISTS
005530         IF NOT RP-RECEIPT-VALID
005540             MOVE "SPLIT-USER-ID NOT A MEMBER OF THE GROUP"
005550                                TO RP-SV-ERROR-MSG
005560             GO TO 3150-EXIT
005570         END-IF
005580     ELSE
005590         PERFORM 3170-COUNT-GROUP-MEMBERS THRU 3170-EXIT
005600         IF RP-GROUP-MEMBERS-FOUND = 0
005610             SET RP-RECEIPT-INVALID TO TRUE
005620             MOVE "NO MEMBERS IN THE GROUP TO SPLIT THE ITEM"
005630                                TO RP-SV-ERROR-MSG
005640             GO TO 3150-EXIT
005650         END-IF
005660     END-IF.
005670 3150-EXIT.
005680     EXIT.
005690
005700 3160-MEMBER-EXISTS.
005710     IF RP-CHK-MEMBER-ID = SPACES
005720         MOVE RP-IT-PAID-BY-ID (RP-ITEM-IX) TO RP-CHK-MEMBER-ID
005730     END-IF.
005740     SET RP-VALID-SW TO "NO ".
005750     SET RP-MEM-IX TO 1.
005760     SEARCH RP-MEMBER-ENTRY
005770         AT END NEXT SENTENCE
005780         WHEN RP-TBL-MEMBER-ID (RP-MEM-IX) = RP-CHK-MEMBER-ID
005790            AND RP-TBL-GROUP-ID (RP-MEM-IX) = RP-SV-GROUP-ID
005800                 SET RP-VALID-SW TO "YES"
005810     END-SEARCH.
005820     MOVE SPACES TO RP-CHK-MEMBER-ID.
005830
005840 3170-COUNT-GROUP-MEMBERS.
005850     MOVE ZERO TO RP-GROUP-MEMBERS-FOUND.
005860     PERFORM 3175-COUNT-ONE-MEMBER
005870         VARYING RP-MEM-IX FROM 1 BY 1
005880         UNTIL RP-MEM-IX > RP-MEMBER-COUNT.
005890 3170-EXIT.
005900     EXIT.
005910
005920 3175-COUNT-ONE-MEMBER.
005930     IF RP-TBL-GROUP-ID (RP-MEM-IX) = RP-SV-GROUP-ID
005940         ADD 1 TO RP-GROUP-MEMBERS-FOUND
005950     END-IF.
005960
005970*****************************************************************
005980* 3200 RANGE - THE RECEIPT PASSED EDIT.  WRITE ONE SPLIT PER    *
005990* ALLOCATED MEMBER FOR EVERY LINE ITEM, IN INPUT ORDER.         *
006000*****************************************************************
006010 3200-POST-RECEIPT.
006020     PERFORM 3210-POST-ONE-ITEM
006030         VARYING RP-ITEM-IX FROM 1 BY 1
006040         UNTIL RP-ITEM-IX > RP-SV-ITEM-COUNT.
006050
006060 3210-POST-ONE-ITEM.
006070     ADD 1 TO RP-ITEMS-POSTED.
006080     IF RP-IT-SPLIT-METHOD (RP-ITEM-IX) = "BY-USER"
006090         PERFORM 3220-WRITE-BY-USER-SPLIT
006100     ELSE
006110         PERFORM 3170-COUNT-GROUP-MEMBERS THRU 3170-EXIT
006120         MOVE RP-GROUP-MEMBERS-FOUND TO RP-DIVISOR
006130         PERFORM 5000-CALC-EVENLY-SHARE
006140         PERFORM 3230-WRITE-EVENLY-SPLITS
006150             VARYING RP-MEM-IX FROM 1 BY 1
006160             UNTIL RP-MEM-IX > RP-MEMBER-COUNT
006170     END-IF.
006180
006190 3220-WRITE-BY-USER-SPLIT.
006200     MOVE SPACES TO RP-SPLIT-REC.
006210     MOVE RP-IT-ITEM-ID (RP-ITEM-IX)      TO SP-ITEM-ID.
006220     MOVE RP-IT-SPLIT-USER-ID (RP-ITEM-IX) TO SP-MEMBER-ID.
006230     MOVE RP-IT-ACTUAL-PRICE (RP-ITEM-IX)  TO SP-AMOUNT.
006240     MOVE RP-IT-PAID-BY-ID (RP-ITEM-IX)    TO SP-PAID-BY.
006250     MOVE RP-IT-CATEGORY-NAME (RP-ITEM-IX) TO SP-CATEGORY.
006260     MOVE RP-SV-PURCHASE-DATE              TO SP-DATE.
006261     MOVE RP-IT-ITEM-NAME (RP-ITEM-IX)     TO SP-ITEM-NAME.
006262     MOVE RP-IT-GENERAL-NAME (RP-ITEM-IX)  TO SP-GENERAL-NAME.
006263     MOVE RP-IT-PRICE (RP-ITEM-IX)         TO SP-PRICE.
006264     MOVE RP-IT-ACTUAL-PRICE (RP-ITEM-IX)  TO SP-ACTUAL-PRICE.
006265     MOVE RP-IT-QUANTITY (RP-ITEM-IX)      TO SP-QUANTITY.
006266     MOVE RP-SV-RECEIPT-NAME               TO SP-RECEIPT-NAME.
006270     WRITE RP-SPLIT-REC.
006280     ADD 1 TO RP-SPLITS-WRITTEN.
006290     ADD RP-IT-ACTUAL-PRICE (RP-ITEM-IX) TO RP-SPLIT-AMOUNT-TOTAL.
006300
006310 3230-WRITE-EVENLY-SPLITS.
006320     IF RP-TBL-GROUP-ID (RP-MEM-IX) = RP-SV-GROUP-ID
006330         MOVE SPACES TO RP-SPLIT-REC
006340         MOVE RP-IT-ITEM-ID (RP-ITEM-IX)   TO SP-ITEM-ID
006350         MOVE RP-TBL-MEMBER-ID (RP-MEM-IX) TO SP-MEMBER-ID
006360         MOVE RP-SPLIT-SHARE                TO SP-AMOUNT
006370         MOVE RP-IT-PAID-BY-ID (RP-ITEM-IX) TO SP-PAID-BY
006380         MOVE RP-IT-CATEGORY-NAME (RP-ITEM-IX)
006390                                             TO SP-CATEGORY
006400         MOVE RP-SV-PURCHASE-DATE            TO SP-DATE
006401         MOVE RP-IT-ITEM-NAME (RP-ITEM-IX)    TO SP-ITEM-NAME
006402         MOVE RP-IT-GENERAL-NAME (RP-ITEM-IX) TO SP-GENERAL-NAME
006403         MOVE RP-IT-PRICE (RP-ITEM-IX)        TO SP-PRICE
006404         MOVE RP-IT-ACTUAL-PRICE (RP-ITEM-IX) TO SP-ACTUAL-PRICE
006405         MOVE RP-IT-QUANTITY (RP-ITEM-IX)     TO SP-QUANTITY
006406         MOVE RP-SV-RECEIPT-NAME              TO SP-RECEIPT-NAME
006410         WRITE RP-SPLIT-REC
006420         ADD 1 TO RP-SPLITS-WRITTEN
006430         ADD RP-SPLIT-SHARE TO RP-SPLIT-AMOUNT-TOTAL
006440     END-IF.
006450
006460*****************************************************************
006470* 5000-CALC-EVENLY-SHARE - ROUND-HALF-TO-EVEN ON WHOLE CENTS.   *
006480* SEE CHANGE LOG 06/19/92 - THE RESIDUE FROM THIS ROUNDING IS   *
006490* NOT REDISTRIBUTED.  DO NOT "FIX" IT.                          *
006500*****************************************************************
006510 5000-CALC-EVENLY-SHARE.
006520     COMPUTE RP-CENTS = RP-IT-ACTUAL-PRICE (RP-ITEM-IX) * 100.
006530     COMPUTE RP-QUOT-CENTS = RP-CENTS / RP-DIVISOR.
006540     COMPUTE RP-REM-CENTS =
006550         RP-CENTS - (RP-QUOT-CENTS * RP-DIVISOR).
006560     COMPUTE RP-TWICE-REM = RP-REM-CENTS * 2.
006570     IF RP-TWICE-REM > RP-DIVISOR
006580         ADD 1 TO RP-QUOT-CENTS
006590     ELSE
006600         IF RP-TWICE-REM = RP-DIVISOR
006610             DIVIDE RP-QUOT-CENTS BY 2 GIVING RP-HALF-QUOT
006620                 REMAINDER RP-ODD-CHECK
006630             IF RP-ODD-CHECK NOT = 0
006640                 ADD 1 TO RP-QUOT-CENTS
006650             END-IF
006660         END-IF
006670     END-IF.
006680     COMPUTE RP-SPLIT-SHARE = RP-QUOT-CENTS / 100.
006690
006700 3900-REJECT-RECEIPT.
006710     IF RP-LINE-COUNT = 0 OR RP-LINE-COUNT > 55
006720         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
006730     END-IF.
006740     MOVE SPACES TO RP-REJECT-LINE.
006750     MOVE RP-SV-RECEIPT-ID TO RJ-RECEIPT-ID.
006760     MOVE RP-SV-GROUP-ID   TO RJ-GROUP-ID.
006770     MOVE RP-SV-ERROR-MSG(1:40) TO RJ-REASON.
006780     WRITE RP-REJ-PRTLINE FROM RP-REJECT-LINE
006790         AFTER ADVANCING 1 LINE.
006800     ADD 1 TO RP-LINE-COUNT.
006810
006820 8000-TERMINATE.
006830     IF RP-LINE-COUNT = 0
006840         PERFORM 9900-PRINT-HEADING THRU 9900-EXIT
006850     END-IF.
006860     MOVE RP-RECEIPTS-POSTED   TO RT-POSTED.
006870     MOVE RP-RECEIPTS-REJECTED TO RT-REJECTED.
006880     MOVE RP-ITEMS-POSTED      TO RT-ITEMS.
006890     MOVE RP-SPLITS-WRITTEN    TO RT-SPLITS.
006900     WRITE RP-REJ-PRTLINE FROM RP-TOTAL-LINE
006910         AFTER ADVANCING 2 LINES.
006920     CLOSE RP-MEMBER-FILE
006930           RP-TRANSACTION-FILE
006940           RP-SPLIT-FILE
006950           RP-REJECT-LIST.
006960 8000-EXIT.
006970     EXIT.
006980
006990 9000-READ-TRANSACTION.
007000     READ RP-TRANSACTION-FILE
007010         AT END SET RP-EOF-SW TO "YES"
007020     END-READ.
007030 9000-EXIT.
007040     EXIT.
007050
007060 9900-PRINT-HEADING.
007070     ADD 1 TO RP-PAGE-COUNT.
007080     MOVE RP-PAGE-COUNT TO RH1-PAGE.
007090     IF RP-PAGE-COUNT > 1
007100         WRITE RP-REJ-PRTLINE FROM RP-HEAD-1
007110             AFTER ADVANCING PAGE
007120     ELSE
007130         WRITE RP-REJ-PRTLINE FROM RP-HEAD-1
007140             AFTER ADVANCING TOP-OF-FORM
007150     END-IF.
007160     MOVE 2 TO RP-LINE-COUNT.
007170 9900-EXIT.
007180     EXIT.
